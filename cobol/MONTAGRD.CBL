000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. MONTAGRD.
000120 AUTHOR. JAMILE 26.
000130 INSTALLATION. FESP SISTEMAS - DEPTO DE ENSINO.
000140 DATE-WRITTEN. 04/03/1991.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - COORDENACAO DE GRADE.
000170*****************************************************************
000180*    PROGRAMA : MONTAGRD                                        *
000190*    ANALISTA       : JORGE KOIKE                                *
000200*    PROGRAMADOR(A) : JAMILE 26                                  *
000210*    FINALIDADE: MONTAGEM AUTOMATICA DA GRADE DE DISCIPLINAS DO  *
000220*                DEPARTAMENTO, DISTRIBUINDO CADA DISCIPLINA EM  *
000230*                UM DOS 14 MODULOS E DESIGNANDO UM PROFESSOR     *
000240*                HABILITADO, RESPEITANDO PRE-REQUISITOS, GRADE   *
000250*                FIXA DE DISCIPLINAS CELEBRES E A DISPONIBILI-   *
000260*                DADE DE CADA PROFESSOR.                         *
000270*    ENTRADAS  : PROFDISP, DISCIPROF, PREREQ, CELEBRE            *
000280*    SAIDAS    : GRADESAI, DIVERGSAI, CONSOLE                    *
000290* VRS         DATA           DESCRICAO
000300* 1.0         04/03/1991     IMPLANTACAO INICIAL - J.KOIKE
000310* 1.1         22/07/1991     J.KOIKE   - INCLUIDO PASSO DAS       REQ11491
000320*                            DISCIPLINAS CELEBRES (REQ. 114/91)   REQ11491
000330* 1.2         15/01/1992     E.SANTOS  - AJUSTE NA FASE SUAVE DE  REQ20392
000340*                            DISPONIBILIDADE (REQ. 203/92)        REQ20392
000350* 1.3         03/09/1992     E.SANTOS  - LIMITE DE 9 DISCIPLINAS  REQ25592
000360*                            POR MODULO (REQ. 255/92)             REQ25592
000370* 1.4         11/02/1993     J.KOIKE   - CADEIA DE PRE-REQUISITO  REQ30193
000380*                            PASSOU A SER MONTADA POR CAMADA      REQ30193
000390*                            (REQ. 301/93)                        REQ30193
000400* 1.5         19/08/1993     A.PRADO   - CORRIGIDA ORDENACAO DE   REQ31893
000410*                            EMPATE NO PASSO 3 (REQ. 318/93)      REQ31893
000420* 1.6         02/05/1994     A.PRADO   - PASSOU A GRAVAR ARQUIVO  REQ34494
000430*                            DE DIVERGENCIA DE DISPONIBILIDADE    REQ34494
000440*                            SUAVE (REQ. 344/94)                  REQ34494
000450* 1.7         14/11/1994     J.KOIKE   - RESUMO DE MODULOS NO     REQ36094
000460*                            CONSOLE (REQ. 360/94)                REQ36094
000470* 1.8         09/06/1995     E.SANTOS  - LISTA DE ATE 10 NAO      REQ37895
000480*                            ATRIBUIDAS NO RESUMO (REQ. 378/95)   REQ37895
000490* 1.9         21/03/1996     A.PRADO   - AJUSTE NO CRITERIO DE    REQ40296
000500*                            ESCOLHA DE PROFESSOR - ESPECIALI-    REQ40296
000510*                            ZACAO E CAPACIDADE LIVRE (REQ.402/96)REQ40296
000520* 2.0         30/01/1998     J.KOIKE   - REVISAO GERAL DO PASSO 2 REQ43198
000530*                            E DO PASSO 3 (REQ. 431/98)           REQ43198
000540* 2.1         17/11/1998     E.SANTOS  - PREPARACAO PARA O ANO    Y2K-1998
000550*                            2000 - CAMPOS DE DATA COM 4 DIGITOS  Y2K-1998
000560*                            (PROJETO BIMILENIO)                  Y2K-1998
000570* 2.2         09/02/1999     E.SANTOS  - TESTES DE VIRADA DE      Y2K-1999
000580*                            SECULO CONCLUIDOS - SEM PENDENCIA    Y2K-1999
000590* 2.3         06/09/2001     A.PRADO   - LIMITE DE CAMADA PASSOU  REQ45901
000600*                            DE 1 PARA 2 (REQ. 459/01)            REQ45901
000610* 2.4         18/04/2003     J.KOIKE   - GRAVACAO DO ARQUIVO DE   REQ48003
000620*                            GRADE PASSOU A SER ORDENADA POR      REQ48003
000630*                            SORT EXTERNO (REQ. 480/03)           REQ48003
000640* 2.5         08/03/2006     JAMILE 26 - MIGRACAO PARA NOVO       REQ51206
000650*                            LAYOUT DE ENTRADA EM TEXTO SEPARADO  REQ51206
000660*                            POR VIRGULA (REQ. 512/06)            REQ51206
000670*****************************************************************
000680
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SOURCE-COMPUTER. IBM-370.
000720 OBJECT-COMPUTER. IBM-370.
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750
000760*    ARQUIVO DISPONIBILIDADE DE PROFESSOR.
000770     SELECT PROFDISP  ASSIGN TO PROFDISP
000780*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
000790                       ORGANIZATION LINE SEQUENTIAL
000800*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
000810                       FILE STATUS IS ST-PROFDISP.
000820
000830*    ARQUIVO DISCIPLINA X PROFESSOR.
000840     SELECT DISCIPROF ASSIGN TO DISCIPROF
000850*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
000860                       ORGANIZATION LINE SEQUENTIAL
000870*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
000880                       FILE STATUS IS ST-DISCIPROF.
000890
000900*    ARQUIVO PRE-REQUISITO.
000910     SELECT PREREQ    ASSIGN TO PREREQ
000920*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
000930                       ORGANIZATION LINE SEQUENTIAL
000940*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
000950                       FILE STATUS IS ST-PREREQ.
000960
000970*    ARQUIVO CELEBRE.
000980     SELECT CELEBRE   ASSIGN TO CELEBRE
000990*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
001000                       ORGANIZATION LINE SEQUENTIAL
001010*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
001020                       FILE STATUS IS ST-CELEBRE.
001030
001040*    ARQUIVO GRADESAI.
001050     SELECT GRADESAI  ASSIGN TO GRADESAI
001060*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
001070                       ORGANIZATION LINE SEQUENTIAL
001080*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
001090                       FILE STATUS IS ST-GRADESAI.
001100
001110*    ARQUIVO DIVERGSAI.
001120     SELECT DIVERGSAI ASSIGN TO DIVERGSAI
001130*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
001140                       ORGANIZATION LINE SEQUENTIAL
001150*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
001160                       FILE STATUS IS ST-DIVERGSAI.
001170
001180*    ARQUIVO SORT GRADE.
001190     SELECT SORT-GRADE   ASSIGN TO SORTGRD.
001200*    ARQUIVO SORT DIVERGENCIA.
001210     SELECT SORT-DIVERGE ASSIGN TO SORTDIV.
001220
001230 DATA DIVISION.
001240 FILE SECTION.
001250
001260*    LAYOUT DO ARQUIVO DISPONIBILIDADE DE PROFESSOR.
001270 FD  PROFDISP
001280*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
001290     LABEL RECORD STANDARD
001300*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
001310     VALUE OF FILE-ID 'PROFDISP.TXT'.
001320 01  REG-ENT-PROF.
001330*    PROFESSOR LINHA.
001340     05  ENT-PROF-LINHA          PIC X(400).
001350     05  FILLER                  PIC X(04).
001360
001370*    LAYOUT DO ARQUIVO DISCIPLINA X PROFESSOR.
001380 FD  DISCIPROF
001390*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
001400     LABEL RECORD STANDARD
001410*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
001420     VALUE OF FILE-ID 'DISCIPROF.TXT'.
001430 01  REG-ENT-DISCI.
001440*    DISCIPLINA LINHA.
001450     05  ENT-DISCI-LINHA         PIC X(400).
001460     05  FILLER                  PIC X(04).
001470
001480*    LAYOUT DO ARQUIVO PRE-REQUISITO.
001490 FD  PREREQ
001500*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
001510     LABEL RECORD STANDARD
001520*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
001530     VALUE OF FILE-ID 'PREREQ.TXT'.
001540 01  REG-ENT-PREREQ.
001550*    PRE-REQUISITO LINHA.
001560     05  ENT-PREREQ-LINHA        PIC X(400).
001570     05  FILLER                  PIC X(04).
001580
001590*    LAYOUT DO ARQUIVO CELEBRE.
001600 FD  CELEBRE
001610*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
001620     LABEL RECORD STANDARD
001630*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
001640     VALUE OF FILE-ID 'CELEBRE.TXT'.
001650 01  REG-ENT-CELEBRE.
001660*    CELEBRE LINHA.
001670     05  ENT-CELEBRE-LINHA       PIC X(100).
001680     05  FILLER                  PIC X(04).
001690
001700*    LAYOUT DO ARQUIVO GRADESAI.
001710 FD  GRADESAI
001720*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
001730     LABEL RECORD STANDARD
001740*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
001750     VALUE OF FILE-ID 'GRADESAI.TXT'.
001760 01  REG-SAI-GRADE.
001770*    LINHA.
001780     05  SAI-LINHA                PIC X(200).
001790     05  FILLER                   PIC X(04).
001800
001810*    LAYOUT DO ARQUIVO DIVERGSAI.
001820 FD  DIVERGSAI
001830*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
001840     LABEL RECORD STANDARD
001850*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
001860     VALUE OF FILE-ID 'DIVERGSAI.TXT'.
001870 01  REG-SAI-DIVERGE.
001880*    DIVERGENCIA LINHA.
001890     05  DIV-LINHA                PIC X(120).
001900     05  FILLER                   PIC X(04).
001910
001920     SD  SORT-GRADE.
001930     01  REG-SORT-GRADE.
001940*    GRADE MODULO.
001950         05  SRT-GRD-MODULO        PIC 9(02).
001960*    GRADE DISCIPLINA.
001970         05  SRT-GRD-DISCI         PIC X(30).
001980*    GRADE PROFESSOR.
001990         05  SRT-GRD-PROF          PIC X(30).
002000*    GRADE CONFIRMACAO.
002010         05  SRT-GRD-CONFIRMA      PIC X(40).
002020         05  FILLER                PIC X(08).
002030
002040     SD  SORT-DIVERGE.
002050     01  REG-SORT-DIVERGE.
002060*    DIVERGENCIA MODULO.
002070         05  SRT-DIV-MODULO        PIC 9(02).
002080*    DIVERGENCIA DISCIPLINA.
002090         05  SRT-DIV-DISCI         PIC X(30).
002100*    DIVERGENCIA PROFESSOR.
002110         05  SRT-DIV-PROF          PIC X(30).
002120         05  FILLER                PIC X(10).
002130
002140 WORKING-STORAGE SECTION.
002150*****************************************************************
002160*    AREAS DE STATUS DE ARQUIVO                                  *
002170*****************************************************************
002180 77  ST-PROFDISP              PIC X(02) VALUE SPACE.
002190*    DISCIPLINA X PROFESSOR.
002200 77  ST-DISCIPROF             PIC X(02) VALUE SPACE.
002210*    PRE-REQUISITO.
002220 77  ST-PREREQ                PIC X(02) VALUE SPACE.
002230*    CELEBRE.
002240 77  ST-CELEBRE                PIC X(02) VALUE SPACE.
002250*    GRADESAI.
002260 77  ST-GRADESAI               PIC X(02) VALUE SPACE.
002270*    DIVERGSAI.
002280 77  ST-DIVERGSAI               PIC X(02) VALUE SPACE.
002290
002300*****************************************************************
002310*    CHAVES DE FIM-DE-ARQUIVO                                    *
002320*****************************************************************
002330 01  W-CHAVES-FIM.
002340*    FIM DISPONIBILIDADE DE PROFESSOR.
002350     05  FIM-PROFDISP          PIC X(01) VALUE 'N'.
002360*    FIM DISPONIBILIDADE DE PROFESSOR.
002370         88  E-FIM-PROFDISP            VALUE 'S'.
002380*    FIM DISCIPLINA X PROFESSOR.
002390     05  FIM-DISCIPROF         PIC X(01) VALUE 'N'.
002400*    FIM DISCIPLINA X PROFESSOR.
002410         88  E-FIM-DISCIPROF           VALUE 'S'.
002420*    FIM PRE-REQUISITO.
002430     05  FIM-PREREQ            PIC X(01) VALUE 'N'.
002440*    FIM PRE-REQUISITO.
002450         88  E-FIM-PREREQ               VALUE 'S'.
002460*    FIM CELEBRE.
002470     05  FIM-CELEBRE           PIC X(01) VALUE 'N'.
002480*    FIM CELEBRE.
002490         88  E-FIM-CELEBRE              VALUE 'S'.
002500*    FIM SORT GRADE.
002510     05  FIM-SORT-GRADE        PIC X(01) VALUE 'N'.
002520*    FIM SORT GRADE.
002530         88  E-FIM-SORT-GRADE           VALUE 'S'.
002540*    FIM SORT DIVERGENCIA.
002550     05  FIM-SORT-DIVERGE      PIC X(01) VALUE 'N'.
002560*    FIM SORT DIVERGENCIA.
002570         88  E-FIM-SORT-DIVERGE         VALUE 'S'.
002580     05  FILLER                PIC X(02).
002590
002600*****************************************************************
002610*    CONSTANTES DO SISTEMA                                       *
002620*****************************************************************
002630 01  W-CONSTANTES.
002640*    LIMITE MAXIMO MODULO.
002650     05  MAX-MODULO            PIC 9(02) COMP VALUE 14.
002660*    LIMITE MAXIMO CAPACIDADE MODULO.
002670     05  MAX-CAPAC-MODULO      PIC 9(02) COMP VALUE 9.
002680*    LIMITE MAXIMO CAMADA.
002690     05  MAX-CAMADA            PIC 9(01) COMP VALUE 2.
002700*    LIMITE MAXIMO PROFESSOR.
002710     05  MAX-PROF              PIC 9(03) COMP VALUE 60.
002720*    LIMITE MAXIMO DISCIPLINA.
002730     05  MAX-DISCI             PIC 9(03) COMP VALUE 80.
002740*    LIMITE MAXIMO CELEBRE.
002750     05  MAX-CELEBRE           PIC 9(02) COMP VALUE 14.
002760*    LIMITE MAXIMO PRE-REQUISITO DISCIPLINA.
002770     05  MAX-PREREQ-DISCI      PIC 9(02) COMP VALUE 10.
002780*    LIMITE MAXIMO PROFESSOR DISCIPLINA.
002790     05  MAX-PROF-DISCI        PIC 9(02) COMP VALUE 10.
002800*    LIMITE MAXIMO QUALIFICACAO PROFESSOR.
002810     05  MAX-QUALIF-PROF       PIC 9(02) COMP VALUE 40.
002820*    LIMITE MAXIMO CAMPO.
002830     05  MAX-CAMPO             PIC 9(02) COMP VALUE 16.
002840     05  FILLER                PIC X(02).
002850
002860*****************************************************************
002870*    TABELA DE PROFESSORES - DISPONIBILIDADE E CAPACIDADE        *
002880*****************************************************************
002890 01  WS-TB-PROF.
002900*    PROFESSOR QUANTIDADE.
002910     05  PROF-QTDE             PIC 9(03) COMP VALUE ZERO.
002920*    PROFESSOR ENTRADA.
002930     05  PROF-ENTRY OCCURS 60 TIMES.
002940*    PROFESSOR NOME.
002950         10  PROF-NOME             PIC X(30).
002960*    PROFESSOR CAPACIDADE TOTAL.
002970         10  PROF-CAPAC-TOTAL      PIC 9(02) COMP.
002980*    PROFESSOR CAPACIDADE LIVRE.
002990         10  PROF-CAPAC-LIVRE      PIC 9(02) COMP.
003000*    PROFESSOR DISPONIBILIDADE.
003010         10  PROF-DISPON OCCURS 14 TIMES PIC S9(01) COMP.
003020*    PROFESSOR MODULO OCUPADO.
003030         10  PROF-MOD-OCUPADO OCCURS 14 TIMES PIC 9(01) COMP.
003040*    PROFESSOR QUANTIDADE QUALIFICACAO.
003050         10  PROF-QTDE-QUALIF      PIC 9(02) COMP.
003060*    PROFESSOR QUALIFICACAO NOME.
003070         10  PROF-QUALIF-NOME OCCURS 40 TIMES PIC X(30).
003080     05  FILLER                PIC X(02).
003090
003100*    VISAO ALTERNATIVA DA TABELA DE PROFESSORES, USADA SOMENTE
003110*    PARA VARRER A DISPONIBILIDADE DE TODOS OS 14 MODULOS DE UM
003120*    PROFESSOR DE UMA SO VEZ NO RELATORIO DE DIVERGENCIA.
003130 01  WS-TB-PROF-R REDEFINES WS-TB-PROF.
003140*    PROFESSOR QUANTIDADE R.
003150     05  PROF-QTDE-R           PIC 9(03) COMP.
003160*    PROFESSOR ENTRADA R.
003170     05  PROF-ENTRY-R OCCURS 60 TIMES.
003180*    PROFESSOR BLOCO FIXO.
003190         10  PROF-BLOCO-FIXO   PIC X(34).
003200*    PROFESSOR BLOCO DISPONIBILIDADE.
003210         10  PROF-BLOCO-DISPON PIC X(56).
003220*    PROFESSOR BLOCO RESTO.
003230         10  PROF-BLOCO-RESTO  PIC X(1206).
003240
003250*****************************************************************
003260*    TABELA DE DISCIPLINAS                                       *
003270*****************************************************************
003280 01  WS-TB-DISCI.
003290*    DISCIPLINA QUANTIDADE.
003300     05  DISCI-QTDE            PIC 9(03) COMP VALUE ZERO.
003310*    DISCIPLINA ENTRADA.
003320     05  DISCI-ENTRY OCCURS 80 TIMES.
003330*    DISCIPLINA NOME.
003340         10  DISCI-NOME            PIC X(30).
003350         10  DISCI-FLAGS.
003360*    DISCIPLINA INDICADOR CADEIA.
003370             15  DISCI-FL-CADEIA       PIC X(01) VALUE 'N'.
003380*    DISCIPLINA CADEIA.
003390                 88  DISCI-E-CADEIA          VALUE 'S'.
003400*    DISCIPLINA INDICADOR CELEBRE.
003410             15  DISCI-FL-CELEBRE      PIC X(01) VALUE 'N'.
003420*    DISCIPLINA CELEBRE.
003430                 88  DISCI-E-CELEBRE         VALUE 'S'.
003440*    DISCIPLINA INDICADOR ATRIBUICAO.
003450             15  DISCI-FL-ATRIB        PIC X(01) VALUE 'N'.
003460*    DISCIPLINA JA ATRIBUIDA.
003470                 88  DISCI-JA-ATRIBUIDA      VALUE 'S'.
003480*    DISCIPLINA CAMADA MIN.
003490         10  DISCI-CAMADA-MIN      PIC 9(01) COMP.
003500*    DISCIPLINA QUANTIDADE PRE-REQUISITO.
003510         10  DISCI-QTDE-PREREQ     PIC 9(02) COMP.
003520*    DISCIPLINA PRE-REQUISITO NOME.
003530         10  DISCI-PREREQ-NOME OCCURS 10 TIMES PIC X(30).
003540*    DISCIPLINA QUANTIDADE PROFESSOR.
003550         10  DISCI-QTDE-PROF       PIC 9(02) COMP.
003560*    DISCIPLINA PROFESSOR NOME.
003570         10  DISCI-PROF-NOME OCCURS 10 TIMES PIC X(30).
003580*    DISCIPLINA MODULO ATRIBUICAO.
003590         10  DISCI-MOD-ATRIB       PIC 9(02) COMP.
003600*    DISCIPLINA CAMADA ATRIBUICAO.
003610         10  DISCI-CAMADA-ATRIB    PIC 9(01) COMP.
003620*    DISCIPLINA PROFESSOR ATRIBUICAO.
003630         10  DISCI-PROF-ATRIB      PIC X(30).
003640     05  FILLER                PIC X(02).
003650
003660*    VISAO ALTERNATIVA DA TABELA DE DISCIPLINAS, USADA SOMENTE
003670*    PARA ZERAR EM BLOCO OS CAMPOS DE ATRIBUICAO NO INICIO DA
003680*    CARGA (MOVE SPACES/ZEROS COBRE O BLOCO INTEIRO).
003690 01  WS-TB-DISCI-R REDEFINES WS-TB-DISCI.
003700*    DISCIPLINA QUANTIDADE R.
003710     05  DISCI-QTDE-R          PIC 9(03) COMP.
003720*    DISCIPLINA ENTRADA R.
003730     05  DISCI-ENTRY-R OCCURS 80 TIMES.
003740*    DISCIPLINA BLOCO CHAVE.
003750         10  DISCI-BLOCO-CHAVE     PIC X(33).
003760*    DISCIPLINA BLOCO PRE-REQUISITO.
003770         10  DISCI-BLOCO-PREREQ    PIC X(302).
003780*    DISCIPLINA BLOCO ATRIBUICAO.
003790         10  DISCI-BLOCO-ATRIB     PIC X(65).
003800
003810*****************************************************************
003820*    TABELA DE DISCIPLINAS CELEBRES - ORDEM DO ARQUIVO           *
003830*****************************************************************
003840 01  WS-TB-CELEBRE.
003850*    CELEBRE QUANTIDADE.
003860     05  CELEBRE-QTDE          PIC 9(02) COMP VALUE ZERO.
003870*    CELEBRE ENTRADA.
003880     05  CELEBRE-ENTRY OCCURS 14 TIMES.
003890*    CELEBRE DISCIPLINA.
003900         10  CELEBRE-DISCI         PIC X(30).
003910*    CELEBRE MODULO.
003920         10  CELEBRE-MOD           PIC 9(02) COMP.
003930*    CELEBRE PROFESSOR.
003940         10  CELEBRE-PROF          PIC X(30).
003950     05  FILLER                PIC X(02).
003960
003970*****************************************************************
003980*    TABELA DE MODULOS - 14 POSICOES DA GRADE                    *
003990*****************************************************************
004000 01  WS-TB-MODULO.
004010*    MODULO ENTRADA.
004020     05  MODULO-ENTRY OCCURS 14 TIMES.
004030*    MODULO QUANTIDADE DISCIPLINA.
004040         10  MOD-QTDE-DISCI        PIC 9(02) COMP VALUE ZERO.
004050*    MODULO INDICADOR CELEBRE.
004060         10  MOD-FL-CELEBRE        PIC X(01) VALUE 'N'.
004070*    MODULO TEM CELEBRE.
004080             88  MOD-TEM-CELEBRE          VALUE 'S'.
004090*    MODULO QUANTIDADE CAMADA.
004100         10  MOD-QTDE-CAMADA OCCURS 3 TIMES PIC 9(02) COMP.
004110     05  FILLER                PIC X(02).
004120
004130*    VISAO ALTERNATIVA DA TABELA DE MODULOS, USADA SOMENTE PARA
004140*    ZERAR OS CONTADORES DE CAMADA DOS 14 MODULOS DE UMA SO VEZ
004150*    NA INICIALIZACAO (1400-INICIA-MODULOS).
004160 01  WS-TB-MODULO-R REDEFINES WS-TB-MODULO.
004170*    MODULO ENTRADA R.
004180     05  MODULO-ENTRY-R OCCURS 14 TIMES.
004190*    MODULO BLOCO FIXO.
004200         10  MOD-BLOCO-FIXO        PIC X(03).
004210*    MODULO BLOCO CAMADA.
004220         10  MOD-BLOCO-CAMADA      PIC X(06).
004230
004240*****************************************************************
004250*    AREA DE TRABALHO PARA QUEBRA DE LINHA EM CAMPOS (UNSTRING)  *
004260*****************************************************************
004270 01  W-LINHA-TRABALHO          PIC X(400).
004280*    QUANTIDADE CAMPO.
004290 77  W-QTDE-CAMPO              PIC 9(02) COMP.
004300*    CAMPO TABELA.
004310 01  W-CAMPO-TAB OCCURS 16 TIMES PIC X(30).
004320*    PONTEIRO.
004330 77  W-PONTEIRO                PIC 9(03) COMP.
004340*    INDICE CAMPO.
004350 77  W-IX-CAMPO                PIC 9(02) COMP.
004360
004370*****************************************************************
004380*    CONTADORES E SUBSCRITOS DE USO GERAL                        *
004390*****************************************************************
004400 01  W-CONTADORES.
004410*    INDICE PROFESSOR.
004420     05  IX-PROF               PIC 9(03) COMP.
004430*    INDICE DISCIPLINA.
004440     05  IX-DISCI              PIC 9(03) COMP.
004450*    INDICE CELEBRE.
004460     05  IX-CELEBRE            PIC 9(02) COMP.
004470*    INDICE MODULO.
004480     05  IX-MODULO             PIC 9(02) COMP.
004490*    INDICE MODULO 14.
004500     05  W-IX-MOD14            PIC 9(02) COMP.
004510*    INDICE CAMADA.
004520     05  W-IX-CAMADA           PIC 9(01) COMP.
004530*    INDICE PRE-REQUISITO.
004540     05  W-IX-PREREQ           PIC 9(02) COMP.
004550*    INDICE POSSIVEL PROFESSOR.
004560     05  W-IX-POSSPROF         PIC 9(02) COMP.
004570*    INDICE QUALIFICACAO.
004580     05  W-IX-QUALIF           PIC 9(02) COMP.
004590*    INDICE ORDEM.
004600     05  W-IX-ORDEM            PIC 9(02) COMP.
004610*    INDICE SWEEP.
004620     05  W-IX-SWEEP            PIC 9(02) COMP.
004630*    QUANTIDADE ASSINALADAS.
004640     05  W-QTDE-ASSINALADAS    PIC 9(03) COMP.
004650*    QUANTIDADE ASSINALADAS 2.
004660     05  W-QTDE-ASSINALADAS-2  PIC 9(03) COMP.
004670*    QUANTIDADE FACTIVEIS.
004680     05  W-QTDE-FACTIVEIS      PIC 9(02) COMP.
004690*    QUANTIDADE SOFT.
004700     05  W-QTDE-SOFT           PIC 9(03) COMP.
004710*    QUANTIDADE NAO ATRIBUICAO.
004720     05  W-QTDE-NAO-ATRIB      PIC 9(03) COMP.
004730*    QUANTIDADE LISTA NAO ATRIBUICAO.
004740     05  W-QTDE-LISTA-NAO-ATRIB PIC 9(02) COMP.
004750*    CAMADA FINAL.
004760     05  W-CAMADA-FINAL        PIC 9(01) COMP.
004770     05  FILLER                PIC X(02).
004780
004790*****************************************************************
004800*    PARAMETROS DE ENTRADA DAS SUB-ROTINAS DE REGRA DE NEGOCIO   *
004810*    (USO EXCLUSIVO - NAO CONFUNDIR COM OS CAMPOS DE RESULTADO   *
004820*    DE BUSCA, ABAIXO)                                           *
004830*****************************************************************
004840 01  W-PARAMETROS.
004850*    INDICE DISCIPLINA TESTE.
004860     05  W-IX-DISCI-TESTE      PIC 9(03) COMP.
004870*    INDICE PROFESSOR TESTE.
004880     05  W-IX-PROF-TESTE       PIC 9(03) COMP.
004890*    MODULO TESTE.
004900     05  W-MOD-TESTE           PIC 9(02) COMP.
004910*    CAMADA TESTE.
004920     05  W-CAMADA-TESTE        PIC 9(01) COMP.
004930*    FASE ESTRITA.
004940     05  W-FASE-ESTRITA        PIC X(01).
004950*    FASE ESTRITA.
004960         88  FASE-E-ESTRITA          VALUE 'S'.
004970*    FASE SUAVE.
004980         88  FASE-E-SUAVE             VALUE 'N'.
004990*    CELEBRE ADD INDICADOR.
005000     05  W-CELEBRE-ADD-FLAG    PIC X(01).
005010*    ADICAO CELEBRE.
005020         88  ADICAO-E-CELEBRE         VALUE 'S'.
005030*    NOME PROFESSOR BUSCA.
005040     05  W-NOME-PROF-BUSCA     PIC X(30).
005050*    NOME DISCIPLINA BUSCA.
005060     05  W-NOME-DISCI-BUSCA    PIC X(30).
005070*    INDICE DISCIPLINA PAI.
005080     05  W-IX-DISCI-PAI        PIC 9(03) COMP.
005090     05  FILLER                PIC X(02).
005100
005110*****************************************************************
005120*    CAMPOS DE RESULTADO DAS SUB-ROTINAS DE BUSCA E VERIFICACAO  *
005130*****************************************************************
005140 01  W-RESULTADOS.
005150*    ACHOU INDICADOR.
005160     05  W-ACHOU-FLAG          PIC X(01).
005170*    ACHOU.
005180         88  ACHOU                    VALUE 'S'.
005190*    NAO ACHOU.
005200         88  NAO-ACHOU                VALUE 'N'.
005210*    ACHOU INDICE PROFESSOR.
005220     05  W-ACHOU-IX-PROF       PIC 9(03) COMP.
005230*    ACHOU INDICE DISCIPLINA.
005240     05  W-ACHOU-IX-DISCI      PIC 9(03) COMP.
005250*    PROFESSOR DISPONIVEL INDICADOR.
005260     05  W-PROF-DISPONIVEL-FLAG PIC X(01).
005270*    PROFESSOR ESTA DISPONIVEL.
005280         88  PROF-ESTA-DISPONIVEL     VALUE 'S'.
005290*    PROFESSOR PONTUACAO.
005300     05  W-PROF-SCORE          PIC 9(01) COMP.
005310*    DISCIPLINA PRE-REQUISITO OK INDICADOR.
005320     05  W-DISCI-PREREQ-OK-FLAG PIC X(01).
005330*    PREREQS TODOS OK.
005340         88  PREREQS-TODOS-OK         VALUE 'S'.
005350*    SEQUENCIA FALHOU INDICADOR.
005360     05  W-SEQ-FALHOU-FLAG     PIC X(01).
005370*    SEQUENCIA FALHOU.
005380         88  W-SEQ-FALHOU             VALUE 'S'.
005390*    ULTIMO PRE-REQUISITO MODULO.
005400     05  W-ULTIMO-PREREQ-MOD   PIC 9(02) COMP.
005410*    DISCIPLINA PODE INDICADOR.
005420     05  W-DISCI-PODE-FLAG     PIC X(01).
005430*    DISCIPLINA PODE SER ATRIBUIDA.
005440         88  DISCI-PODE-SER-ATRIBUIDA VALUE 'S'.
005450*    MODULO PODE INDICADOR.
005460     05  W-MODULO-PODE-FLAG    PIC X(01).
005470*    MODULO PODE ACEITAR.
005480         88  MODULO-PODE-ACEITAR      VALUE 'S'.
005490*    ATRIBUICAO OK INDICADOR.
005500     05  W-ATRIBUICAO-OK-FLAG  PIC X(01).
005510*    ATRIBUICAO FOI OK.
005520         88  ATRIBUICAO-FOI-OK        VALUE 'S'.
005530*    SLOT TEMP.
005540     05  W-SLOT-TEMP           PIC 9(03) COMP.
005550*    SLOT TEMP 2.
005560     05  W-SLOT-TEMP-2         PIC 9(03) COMP.
005570     05  FILLER                PIC X(02).
005580
005590*****************************************************************
005600*    CAMPOS DE MELHOR-CANDIDATO (SELECAO POR COMPARACAO, SEM     *
005610*    USO DE SORT, PARA OS PASSOS 2 E 3)                          *
005620*****************************************************************
005630 01  W-MELHOR-CANDIDATO.
005640*    MELHOR ACHOU INDICADOR.
005650     05  W-MELHOR-ACHOU-FLAG   PIC X(01).
005660*    MELHOR JA ACHADO.
005670         88  MELHOR-JA-ACHADO         VALUE 'S'.
005680*    MELHOR INDICE DISCIPLINA.
005690     05  W-MELHOR-IX-DISCI     PIC 9(03) COMP.
005700*    MELHOR INDICE MODULO.
005710     05  W-MELHOR-IX-MODULO    PIC 9(02) COMP.
005720*    MELHOR QUANTIDADE FACT.
005730     05  W-MELHOR-QTDE-FACT    PIC 9(02) COMP.
005740*    MELHOR ULT MODULO.
005750     05  W-MELHOR-ULT-MOD     PIC 9(02) COMP.
005760*    MELHOR QUANTIDADE PROFESSOR.
005770     05  W-MELHOR-QTDE-PROF    PIC 9(02) COMP.
005780*    CAND QUANTIDADE FACT.
005790     05  W-CAND-QTDE-FACT      PIC 9(02) COMP.
005800*    CAND ULT MODULO.
005810     05  W-CAND-ULT-MOD       PIC 9(02) COMP.
005820*    CAND QUANTIDADE PROFESSOR.
005830     05  W-CAND-QTDE-PROF      PIC 9(02) COMP.
005840     05  FILLER                PIC X(02).
005850
005860*****************************************************************
005870*    CAMPOS DE SELECAO DE PROFESSOR (CRITERIO DE ESPECIALIZACAO) *
005880*****************************************************************
005890 01  W-SELECAO-PROF.
005900*    SEL MELHOR INDICE.
005910     05  W-SEL-MELHOR-IX       PIC 9(03) COMP.
005920*    SEL MELHOR PONTUACAO.
005930     05  W-SEL-MELHOR-SCORE    PIC 9(01) COMP.
005940*    SEL MELHOR QUALIFICACAO.
005950     05  W-SEL-MELHOR-QUALIF   PIC 9(02) COMP.
005960*    SEL MELHOR LIVRE.
005970     05  W-SEL-MELHOR-LIVRE    PIC 9(02) COMP.
005980*    SEL CAND PONTUACAO.
005990     05  W-SEL-CAND-SCORE      PIC 9(01) COMP.
006000     05  FILLER                PIC X(02).
006010
006020*****************************************************************
006030*    LISTA DE ATE 10 DISCIPLINAS NAO ATRIBUIDAS, EM ORDEM        *
006040*    ALFABETICA, PARA O RESUMO DE CONSOLE                        *
006050*****************************************************************
006060 01  W-LISTA-NAO-ATRIB.
006070*    LNA NOME.
006080     05  W-LNA-NOME OCCURS 10 TIMES PIC X(30).
006090*    LNA JA USADA.
006100     05  W-LNA-JA-USADA OCCURS 80 TIMES PIC X(01).
006110     05  FILLER                PIC X(02).
006120*    LNA MENOR NOME.
006130 01  W-LNA-MENOR-NOME          PIC X(30).
006140*    LNA MENOR INDICE.
006150 77  W-LNA-MENOR-IX            PIC 9(03) COMP.
006160
006170*****************************************************************
006180*    ORDEM DE VARREDURA DOS 14 MODULOS NO PASSO 3 (DO MAIS VAZIO *
006190*    AO MAIS CHEIO), RECALCULADA A CADA VARREDURA                *
006200*****************************************************************
006210 01  W-ORDEM-VARREDURA.
006220*    ORDEM MODULO.
006230     05  W-ORDEM-MODULO OCCURS 14 TIMES PIC 9(02) COMP.
006240*    ORDEM USADO.
006250     05  W-ORDEM-USADO  OCCURS 14 TIMES PIC X(01).
006260     05  FILLER                PIC X(02).
006270
006280*****************************************************************
006290*    AREAS DE EDICAO PARA LINHAS DE CONSOLE                      *
006300*****************************************************************
006310 01  W-LINHA-CONSOLE           PIC X(132).
006320*    CAMPO DE EDICAO MODULO.
006330 01  W-EDIT-MODULO             PIC 99.
006340*    CAMPO DE EDICAO CONTADOR.
006350 01  W-EDIT-CONTADOR           PIC ZZ9.
006360
006370*****************************************************************
006380*    AREA DE MONTAGEM DA LINHA DE SAIDA (GRADE E DIVERGENCIA)    *
006390*****************************************************************
006400 01  W-LINHA-SAIDA             PIC X(200).
006410*    CONFIRMACAO TEXTO.
006420 01  W-CONFIRMA-TEXTO          PIC X(40).
006430
006440*****************************************************************
006450*    DATA DO SISTEMA                                              *
006460*****************************************************************
006470 01  W-DATA-HOJE.
006480*    DATA AAAA.
006490     05  W-DATA-AAAA           PIC 9(04).
006500*    DATA MM.
006510     05  W-DATA-MM             PIC 9(02).
006520*    DATA DD.
006530     05  W-DATA-DD             PIC 9(02).
006540     05  FILLER                PIC X(02).
006550
006560 PROCEDURE DIVISION.
006570*****************************************************************
006580*    PARAGRAFO PRINCIPAL                                         *
006590*****************************************************************
006600 0000-MAINLINE.
006610*    EXECUTA 0100 INICIO SISTEMA.
006620     PERFORM 0100-INICIO-SISTEMA      THRU 0100-EXIT
006630*    EXECUTA 0200 CARGA DADOS.
006640     PERFORM 0200-CARGA-DADOS         THRU 0200-EXIT
006650*    EXECUTA 0300 PASSO 1 CELEBRE.
006660     PERFORM 0300-PASSO1-CELEBRE      THRU 0300-EXIT
006670*    EXECUTA 0400 PASSO 2 CADEIA.
006680     PERFORM 0400-PASSO2-CADEIA       THRU 0400-EXIT
006690*    EXECUTA 0500 PASSO 3 SOLITARIA.
006700     PERFORM 0500-PASSO3-SOLITARIA    THRU 0500-EXIT
006710*    EXECUTA 0600 IMPRIME GRADE MODULO.
006720     PERFORM 0600-IMPRIME-GRADE-MOD   THRU 0600-EXIT
006730*    EXECUTA 0700 IMPRIME RESUMO.
006740     PERFORM 0700-IMPRIME-RESUMO      THRU 0700-EXIT
006750*    EXECUTA 0800 GRAVA ARQUIVOS DE SAIDA.
006760     PERFORM 0800-GRAVA-SAIDAS        THRU 0800-EXIT
006770*    EXECUTA 0900 FIM.
006780     PERFORM 0900-FIM                 THRU 0900-EXIT
006790*    ENCERRA A EXECUCAO DO PROGRAMA.
006800     STOP RUN.
006810
006820*****************************************************************
006830*    ABERTURA DE ARQUIVOS E INICIALIZACAO DE TABELAS             *
006840*****************************************************************
006850 0100-INICIO-SISTEMA.
006860*    ABRE PARA ENTRADA O ARQUIVO DISPONIBILIDADE DE PROFESSOR.
006870     OPEN INPUT  PROFDISP
006880*    VERIFICA SE DISPONIBILIDADE DE PROFESSOR NAO IGUAL '00'.
006890     IF ST-PROFDISP NOT = '00'
006900*    IMPRIME LINHA NO CONSOLE.
006910         DISPLAY 'MONTAGRD - ERRO FATAL - ABERTURA PROFDISP '
006920                  ST-PROFDISP
006930*    DESVIA PARA 0100 EXIT.
006940         GO TO 0100-EXIT
006950*    FIM DA CONDICAO.
006960     END-IF
006970*    ABRE PARA ENTRADA O ARQUIVO DISCIPLINA X PROFESSOR.
006980     OPEN INPUT  DISCIPROF
006990*    VERIFICA SE DISCIPLINA X PROFESSOR NAO IGUAL '00'.
007000     IF ST-DISCIPROF NOT = '00'
007010*    IMPRIME LINHA NO CONSOLE.
007020         DISPLAY 'MONTAGRD - ERRO FATAL - ABERTURA DISCIPROF '
007030                  ST-DISCIPROF
007040*    DESVIA PARA 0100 EXIT.
007050         GO TO 0100-EXIT
007060*    FIM DA CONDICAO.
007070     END-IF
007080*    ABRE PARA ENTRADA O ARQUIVO PRE-REQUISITO.
007090     OPEN INPUT  PREREQ
007100*    VERIFICA SE PRE-REQUISITO NAO IGUAL '00'.
007110     IF ST-PREREQ NOT = '00'
007120*    IMPRIME LINHA NO CONSOLE.
007130         DISPLAY 'MONTAGRD - ERRO FATAL - ABERTURA PREREQ '
007140                  ST-PREREQ
007150*    DESVIA PARA 0100 EXIT.
007160         GO TO 0100-EXIT
007170*    FIM DA CONDICAO.
007180     END-IF
007190*    ABRE PARA ENTRADA O ARQUIVO CELEBRE.
007200     OPEN INPUT  CELEBRE
007210*    VERIFICA SE CELEBRE NAO IGUAL '00'.
007220     IF ST-CELEBRE NOT = '00'
007230*    IMPRIME LINHA NO CONSOLE.
007240         DISPLAY 'MONTAGRD - ERRO FATAL - ABERTURA CELEBRE '
007250                  ST-CELEBRE
007260*    DESVIA PARA 0100 EXIT.
007270         GO TO 0100-EXIT
007280*    FIM DA CONDICAO.
007290     END-IF
007300*    EXECUTA 1400 INICIA MODULOS.
007310     PERFORM 1400-INICIA-MODULOS THRU 1400-EXIT
007320*    ATUALIZA PROFESSOR QUANTIDADE.
007330     MOVE ZERO TO PROF-QTDE
007340*    ATUALIZA DISCIPLINA QUANTIDADE.
007350     MOVE ZERO TO DISCI-QTDE
007360*    ATUALIZA CELEBRE QUANTIDADE.
007370     MOVE ZERO TO CELEBRE-QTDE.
007380 0100-EXIT.
007390*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
007400     EXIT.
007410
007420*****************************************************************
007430*    CARGA DOS QUATRO ARQUIVOS DE ENTRADA                        *
007440*****************************************************************
007450 0200-CARGA-DADOS.
007460*    EXECUTA 1000 CARGA DISPONIBILIDADE DE PROFESSOR.
007470     PERFORM 1000-CARGA-PROFDISP  THRU 1000-EXIT
007480*    EXECUTA 1100 CARGA DISCIPLINA X PROFESSOR.
007490     PERFORM 1100-CARGA-DISCIPROF THRU 1100-EXIT
007500*    EXECUTA 1200 CARGA PRE-REQUISITO.
007510     PERFORM 1200-CARGA-PREREQ    THRU 1200-EXIT
007520*    EXECUTA 1300 CARGA CELEBRE.
007530     PERFORM 1300-CARGA-CELEBRE   THRU 1300-EXIT.
007540 0200-EXIT.
007550*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
007560     EXIT.
007570
007580*****************************************************************
007590*    CARGA DO ARQUIVO DE DISPONIBILIDADE DE PROFESSORES          *
007600*    (DESCARTA O REGISTRO DE CABECALHO)                          *
007610*****************************************************************
007620 1000-CARGA-PROFDISP.
007630*    LE O PROXIMO REGISTRO DE DISPONIBILIDADE DE PROFESSOR.
007640     READ PROFDISP
007650*    TRATAMENTO DE FIM DE ARQUIVO.
007660         AT END MOVE 'S' TO FIM-PROFDISP
007670     END-READ
007680*    EXECUTA 1005 LACO DISPONIBILIDADE DE PROFESSOR.
007690     PERFORM 1005-LACO-PROFDISP THRU 1005-EXIT
007700*    CONDICAO DE PARADA DO LACO.
007710               UNTIL E-FIM-PROFDISP.
007720*    O PRIMEIRO REGISTRO (CABECALHO) CAI NO IF ACIMA NA 1a LEITURA
007730*    MAS O CAMPO 01 DO CABECALHO NAO E BRANCO - DESCARTA PELO
007740*    TEXTO LITERAL 'PROFESSOR' NO CAMPO 01.
007750 1000-EXIT.
007760*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
007770     EXIT.
007780
007790*****************************************************************
007800*    1005 LACO DISPONIBILIDADE DE PROFESSOR.                     *
007810*****************************************************************
007820 1005-LACO-PROFDISP.
007830*    ATUALIZA LINHA TRABALHO.
007840     MOVE ENT-PROF-LINHA TO W-LINHA-TRABALHO
007850*    EXECUTA 9800 QUEBRA LINHA.
007860     PERFORM 9800-QUEBRA-LINHA THRU 9800-EXIT
007870*    EXECUTA 1010 CARGA DISPONIBILIDADE DE PROFESSOR LINHA.
007880     PERFORM 1010-CARGA-PROFDISP-LINHA THRU 1010-EXIT
007890*    LE O PROXIMO REGISTRO DE DISPONIBILIDADE DE PROFESSOR.
007900     READ PROFDISP
007910*    TRATAMENTO DE FIM DE ARQUIVO.
007920         AT END MOVE 'S' TO FIM-PROFDISP
007930     END-READ.
007940 1005-EXIT.
007950*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
007960     EXIT.
007970
007980*****************************************************************
007990*    1010 CARGA DISPONIBILIDADE DE PROFESSOR LINHA.              *
008000*****************************************************************
008010 1010-CARGA-PROFDISP-LINHA.
008020*    VERIFICA SE CAMPO TABELA 1 IGUAL BRANCO.
008030     IF W-CAMPO-TAB (1) = SPACE
008040*    DESVIA PARA 1010 EXIT.
008050         GO TO 1010-EXIT
008060*    FIM DA CONDICAO.
008070     END-IF
008080*    VERIFICA SE CAMPO TABELA 1 IGUAL 'PROFESSOR'.
008090     IF W-CAMPO-TAB (1) = 'PROFESSOR'
008100*    DESVIA PARA 1010 EXIT.
008110         GO TO 1010-EXIT
008120*    FIM DA CONDICAO.
008130     END-IF
008140*    INCREMENTA PROFESSOR QUANTIDADE.
008150     ADD 1 TO PROF-QTDE
008160*    ATUALIZA CAMPO DE TRABALHO.
008170     MOVE W-CAMPO-TAB (1) TO PROF-NOME (PROF-QTDE)
008180*    ATUALIZA CAMPO DE TRABALHO.
008190     MOVE W-CAMPO-TAB (2) TO PROF-CAPAC-TOTAL (PROF-QTDE)
008200*    ATUALIZA CAMPO DE TRABALHO.
008210     MOVE PROF-CAPAC-TOTAL (PROF-QTDE)
008220                              TO PROF-CAPAC-LIVRE (PROF-QTDE)
008230*    ATUALIZA PROFESSOR QUANTIDADE QUALIFICACAO.
008240     MOVE ZERO TO PROF-QTDE-QUALIF (PROF-QTDE)
008250*    ATUALIZA INDICE MODULO 14.
008260     MOVE 1 TO W-IX-MOD14
008270*    EXECUTA 1015 CARGA DISPONIBILIDADE MODULO.
008280     PERFORM 1015-CARGA-DISPON-MODULO THRU 1015-EXIT
008290*    CONDICAO DE PARADA DO LACO.
008300               UNTIL W-IX-MOD14 > 14.
008310 1010-EXIT.
008320*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
008330     EXIT.
008340
008350*****************************************************************
008360*    1015 CARGA DISPONIBILIDADE MODULO.                          *
008370*****************************************************************
008380 1015-CARGA-DISPON-MODULO.
008390*    ATUALIZA CAMPO DE TRABALHO.
008400     MOVE W-CAMPO-TAB (W-IX-MOD14 + 2)
008410                       TO PROF-DISPON (PROF-QTDE W-IX-MOD14)
008420*    ATUALIZA PROFESSOR MODULO OCUPADO.
008430     MOVE ZERO TO PROF-MOD-OCUPADO (PROF-QTDE W-IX-MOD14)
008440*    INCREMENTA INDICE MODULO 14.
008450     ADD 1 TO W-IX-MOD14.
008460 1015-EXIT.
008470*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
008480     EXIT.
008490
008500*****************************************************************
008510*    CARGA DO ARQUIVO DISCIPLINA X PROFESSORES HABILITADOS       *
008520*    (DESCARTA CABECALHO E LINHAS EM BRANCO)                     *
008530*****************************************************************
008540 1100-CARGA-DISCIPROF.
008550*    LE O PROXIMO REGISTRO DE DISCIPLINA X PROFESSOR.
008560     READ DISCIPROF
008570*    TRATAMENTO DE FIM DE ARQUIVO.
008580         AT END MOVE 'S' TO FIM-DISCIPROF
008590     END-READ
008600*    EXECUTA 1105 LACO DISCIPLINA X PROFESSOR.
008610     PERFORM 1105-LACO-DISCIPROF THRU 1105-EXIT
008620*    CONDICAO DE PARADA DO LACO.
008630               UNTIL E-FIM-DISCIPROF.
008640*    O PRIMEIRO REGISTRO (CABECALHO) CAI NO IF ACIMA NA 1a LEITURA
008650*    MAS O CAMPO 01 DO CABECALHO NAO E BRANCO - DESCARTA PELO
008660*    TEXTO LITERAL 'DISCIPLINA' NO CAMPO 01.
008670 1100-EXIT.
008680*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
008690     EXIT.
008700
008710*****************************************************************
008720*    1105 LACO DISCIPLINA X PROFESSOR.                           *
008730*****************************************************************
008740 1105-LACO-DISCIPROF.
008750*    VERIFICA SE DISCIPLINA LINHA NAO IGUAL BRANCO.
008760     IF ENT-DISCI-LINHA NOT = SPACE
008770*    ATUALIZA LINHA TRABALHO.
008780         MOVE ENT-DISCI-LINHA TO W-LINHA-TRABALHO
008790*    EXECUTA 9800 QUEBRA LINHA.
008800         PERFORM 9800-QUEBRA-LINHA THRU 9800-EXIT
008810*    EXECUTA 1110 CARGA DISCIPLINA X PROFESSOR LINHA.
008820         PERFORM 1110-CARGA-DISCIPROF-LINHA THRU 1110-EXIT
008830*    FIM DA CONDICAO.
008840     END-IF
008850*    LE O PROXIMO REGISTRO DE DISCIPLINA X PROFESSOR.
008860     READ DISCIPROF
008870*    TRATAMENTO DE FIM DE ARQUIVO.
008880         AT END MOVE 'S' TO FIM-DISCIPROF
008890     END-READ.
008900 1105-EXIT.
008910*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
008920     EXIT.
008930
008940*****************************************************************
008950*    1110 CARGA DISCIPLINA X PROFESSOR LINHA.                    *
008960*****************************************************************
008970 1110-CARGA-DISCIPROF-LINHA.
008980*    VERIFICA SE CAMPO TABELA 1 IGUAL 'DISCIPLINA'.
008990     IF W-CAMPO-TAB (1) = 'DISCIPLINA'
009000*    DESVIA PARA 1110 EXIT.
009010         GO TO 1110-EXIT
009020*    FIM DA CONDICAO.
009030     END-IF
009040*    ATUALIZA CAMPO DE TRABALHO.
009050     MOVE W-CAMPO-TAB (1) TO W-NOME-DISCI-BUSCA
009060*    EXECUTA 8900 DISCIPLINA LOCALIZA.
009070     PERFORM 8900-DISCI-LOCALIZA THRU 8900-EXIT
009080*    VERIFICA SE NAO ACHOU.
009090     IF NAO-ACHOU
009100*    INCREMENTA DISCIPLINA QUANTIDADE.
009110         ADD 1 TO DISCI-QTDE
009120*    ATUALIZA ACHOU INDICE DISCIPLINA.
009130         MOVE DISCI-QTDE TO W-ACHOU-IX-DISCI
009140*    ATUALIZA DISCIPLINA NOME.
009150         MOVE W-NOME-DISCI-BUSCA TO DISCI-NOME (DISCI-QTDE)
009160*    ATUALIZA DISCIPLINA CAMADA MIN.
009170         MOVE ZERO TO DISCI-CAMADA-MIN (DISCI-QTDE)
009180*    ATUALIZA DISCIPLINA QUANTIDADE PRE-REQUISITO.
009190         MOVE ZERO TO DISCI-QTDE-PREREQ (DISCI-QTDE)
009200*    ATUALIZA DISCIPLINA QUANTIDADE PROFESSOR.
009210         MOVE ZERO TO DISCI-QTDE-PROF (DISCI-QTDE)
009220*    ATUALIZA DISCIPLINA MODULO ATRIBUICAO.
009230         MOVE ZERO TO DISCI-MOD-ATRIB (DISCI-QTDE)
009240*    ATUALIZA DISCIPLINA INDICADOR CADEIA.
009250         MOVE 'N' TO DISCI-FL-CADEIA (DISCI-QTDE)
009260*    ATUALIZA DISCIPLINA INDICADOR CELEBRE.
009270         MOVE 'N' TO DISCI-FL-CELEBRE (DISCI-QTDE)
009280*    ATUALIZA DISCIPLINA INDICADOR ATRIBUICAO.
009290         MOVE 'N' TO DISCI-FL-ATRIB (DISCI-QTDE)
009300*    FIM DA CONDICAO.
009310     END-IF
009320*    ATUALIZA INDICE DISCIPLINA PAI.
009330     MOVE W-ACHOU-IX-DISCI TO W-IX-DISCI-PAI
009340*    ATUALIZA INDICE POSSIVEL PROFESSOR.
009350     MOVE 2 TO W-IX-POSSPROF
009360*    EXECUTA 1115 CARGA POSSIVEL PROFESSOR.
009370     PERFORM 1115-CARGA-POSSIVEL-PROF THRU 1115-EXIT
009380*    CONDICAO DE PARADA DO LACO.
009390               UNTIL W-IX-POSSPROF > 11.
009400 1110-EXIT.
009410*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
009420     EXIT.
009430
009440*****************************************************************
009450*    1115 CARGA POSSIVEL PROFESSOR.                              *
009460*****************************************************************
009470 1115-CARGA-POSSIVEL-PROF.
009480*    VERIFICA SE CAMPO TABELA INDICE POSSIVEL PROFESSOR NAO IGUAL BR
009490     IF W-CAMPO-TAB (W-IX-POSSPROF) NOT = SPACE
009500*    EXECUTA 1120 ANEXA PROFESSOR DISCIPLINA.
009510         PERFORM 1120-ANEXA-PROF-DISCI THRU 1120-EXIT
009520*    FIM DA CONDICAO.
009530     END-IF
009540*    INCREMENTA INDICE POSSIVEL PROFESSOR.
009550     ADD 1 TO W-IX-POSSPROF.
009560 1115-EXIT.
009570*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
009580     EXIT.
009590
009600*    ANEXA O PROFESSOR CORRENTE (W-CAMPO-TAB (W-IX-POSSPROF)) AO
009610*    CONJUNTO DE POSSIVEIS PROFESSORES DA DISCIPLINA W-IX-DISCI-
009620*    PAI, E A DISCIPLINA AO CONJUNTO DE HABILITACOES DO PROFESSOR.
009630*    SE O PROFESSOR NAO TEM REGISTRO DE DISPONIBILIDADE, CRIA-O
009640*    COM CAPACIDADE ZERO E TODOS OS 14 MODULOS PROIBIDOS.
009650 1120-ANEXA-PROF-DISCI.
009660*    INCREMENTA DISCIPLINA QUANTIDADE PROFESSOR.
009670     ADD 1 TO DISCI-QTDE-PROF (W-IX-DISCI-PAI)
009680*    ATUALIZA CAMPO DE TRABALHO.
009690     MOVE W-CAMPO-TAB (W-IX-POSSPROF)
009700          TO DISCI-PROF-NOME (W-IX-DISCI-PAI
009710                                DISCI-QTDE-PROF (W-IX-DISCI-PAI))
009720*    ATUALIZA CAMPO DE TRABALHO.
009730     MOVE W-CAMPO-TAB (W-IX-POSSPROF) TO W-NOME-PROF-BUSCA
009740*    EXECUTA 7900 PROFESSOR LOCALIZA.
009750     PERFORM 7900-PROF-LOCALIZA THRU 7900-EXIT
009760*    VERIFICA SE NAO ACHOU.
009770     IF NAO-ACHOU
009780*    INCREMENTA PROFESSOR QUANTIDADE.
009790         ADD 1 TO PROF-QTDE
009800*    ATUALIZA PROFESSOR NOME.
009810         MOVE W-NOME-PROF-BUSCA TO PROF-NOME (PROF-QTDE)
009820*    ATUALIZA PROFESSOR CAPACIDADE TOTAL.
009830         MOVE ZERO TO PROF-CAPAC-TOTAL (PROF-QTDE)
009840*    ATUALIZA PROFESSOR CAPACIDADE LIVRE.
009850         MOVE ZERO TO PROF-CAPAC-LIVRE (PROF-QTDE)
009860*    ATUALIZA PROFESSOR QUANTIDADE QUALIFICACAO.
009870         MOVE ZERO TO PROF-QTDE-QUALIF (PROF-QTDE)
009880*    ATUALIZA INDICE MODULO 14.
009890         MOVE 1 TO W-IX-MOD14
009900*    EXECUTA 1125 PROIBE TODOS MODULOS.
009910         PERFORM 1125-PROIBE-TODOS-MODULOS THRU 1125-EXIT
009920*    CONDICAO DE PARADA DO LACO.
009930                   UNTIL W-IX-MOD14 > 14
009940*    ATUALIZA ACHOU INDICE PROFESSOR.
009950         MOVE PROF-QTDE TO W-ACHOU-IX-PROF
009960*    FIM DA CONDICAO.
009970     END-IF
009980*    INCREMENTA PROFESSOR QUANTIDADE QUALIFICACAO.
009990     ADD 1 TO PROF-QTDE-QUALIF (W-ACHOU-IX-PROF)
010000*    ATUALIZA CAMPO DE TRABALHO.
010010     MOVE DISCI-NOME (W-IX-DISCI-PAI)
010020          TO PROF-QUALIF-NOME (W-ACHOU-IX-PROF
010030                                PROF-QTDE-QUALIF (W-ACHOU-IX-PROF)).
010040 1120-EXIT.
010050*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
010060     EXIT.
010070
010080*****************************************************************
010090*    1125 PROIBE TODOS MODULOS.                                  *
010100*****************************************************************
010110 1125-PROIBE-TODOS-MODULOS.
010120*    ATUALIZA PROFESSOR DISPONIBILIDADE.
010130     MOVE -1 TO PROF-DISPON (PROF-QTDE W-IX-MOD14)
010140*    ATUALIZA PROFESSOR MODULO OCUPADO.
010150     MOVE ZERO TO PROF-MOD-OCUPADO (PROF-QTDE W-IX-MOD14)
010160*    INCREMENTA INDICE MODULO 14.
010170     ADD 1 TO W-IX-MOD14.
010180 1125-EXIT.
010190*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
010200     EXIT.
010210
010220*****************************************************************
010230*    CARGA DO ARQUIVO DE CADEIAS DE PRE-REQUISITO (SEM CABECALHO)*
010240*****************************************************************
010250 1200-CARGA-PREREQ.
010260*    LE O PROXIMO REGISTRO DE PRE-REQUISITO.
010270     READ PREREQ
010280*    TRATAMENTO DE FIM DE ARQUIVO.
010290         AT END MOVE 'S' TO FIM-PREREQ
010300     END-READ
010310*    EXECUTA 1205 LACO PRE-REQUISITO.
010320     PERFORM 1205-LACO-PREREQ THRU 1205-EXIT
010330*    CONDICAO DE PARADA DO LACO.
010340               UNTIL E-FIM-PREREQ.
010350 1200-EXIT.
010360*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
010370     EXIT.
010380
010390*****************************************************************
010400*    1205 LACO PRE-REQUISITO.                                    *
010410*****************************************************************
010420 1205-LACO-PREREQ.
010430*    VERIFICA SE PRE-REQUISITO LINHA NAO IGUAL BRANCO.
010440     IF ENT-PREREQ-LINHA NOT = SPACE
010450*    ATUALIZA LINHA TRABALHO.
010460         MOVE ENT-PREREQ-LINHA TO W-LINHA-TRABALHO
010470*    EXECUTA 9800 QUEBRA LINHA.
010480         PERFORM 9800-QUEBRA-LINHA THRU 9800-EXIT
010490*    EXECUTA 1210 CARGA PRE-REQUISITO LINHA.
010500         PERFORM 1210-CARGA-PREREQ-LINHA THRU 1210-EXIT
010510*    FIM DA CONDICAO.
010520     END-IF
010530*    LE O PROXIMO REGISTRO DE PRE-REQUISITO.
010540     READ PREREQ
010550*    TRATAMENTO DE FIM DE ARQUIVO.
010560         AT END MOVE 'S' TO FIM-PREREQ
010570     END-READ.
010580 1205-EXIT.
010590*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
010600     EXIT.
010610
010620*****************************************************************
010630*    1210 CARGA PRE-REQUISITO LINHA.                             *
010640*****************************************************************
010650 1210-CARGA-PREREQ-LINHA.
010660*    ATUALIZA CAMPO DE TRABALHO.
010670     MOVE W-CAMPO-TAB (1) TO W-NOME-DISCI-BUSCA
010680*    EXECUTA 8900 DISCIPLINA LOCALIZA.
010690     PERFORM 8900-DISCI-LOCALIZA THRU 8900-EXIT
010700*    VERIFICA SE NAO ACHOU.
010710     IF NAO-ACHOU
010720*    IMPRIME LINHA NO CONSOLE.
010730         DISPLAY 'MONTAGRD - ERRO FATAL - DISCIPLINA DE PREREQ '
010740                  'INEXISTENTE NO CADASTRO: ' W-NOME-DISCI-BUSCA
010750*    EXECUTA 9900 ERRO FATAL.
010760         PERFORM 9900-ERRO-FATAL THRU 9900-EXIT
010770*    FIM DA CONDICAO.
010780     END-IF
010790*    ATUALIZA INDICE DISCIPLINA PAI.
010800     MOVE W-ACHOU-IX-DISCI TO W-IX-DISCI-PAI
010810*    ATUALIZA DISCIPLINA INDICADOR CADEIA.
010820     MOVE 'S' TO DISCI-FL-CADEIA (W-IX-DISCI-PAI)
010830*    VERIFICA SE CAMPO TABELA 2 IGUAL BRANCO.
010840     IF W-CAMPO-TAB (2) = SPACE
010850*    ATUALIZA DISCIPLINA CAMADA MIN.
010860         MOVE ZERO TO DISCI-CAMADA-MIN (W-IX-DISCI-PAI)
010870*    CASO CONTRARIO.
010880     ELSE
010890*    ATUALIZA CAMPO DE TRABALHO.
010900         MOVE W-CAMPO-TAB (2) TO DISCI-CAMADA-MIN (W-IX-DISCI-PAI)
010910*    FIM DA CONDICAO.
010920     END-IF
010930*    ATUALIZA DISCIPLINA QUANTIDADE PRE-REQUISITO.
010940     MOVE ZERO TO DISCI-QTDE-PREREQ (W-IX-DISCI-PAI)
010950*    ATUALIZA INDICE PRE-REQUISITO.
010960     MOVE 3 TO W-IX-PREREQ
010970*    EXECUTA 1215 CARGA UM PRE-REQUISITO.
010980     PERFORM 1215-CARGA-UM-PREREQ THRU 1215-EXIT
010990*    CONDICAO DE PARADA DO LACO.
011000               UNTIL W-IX-PREREQ > 12.
011010 1210-EXIT.
011020*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
011030     EXIT.
011040
011050*****************************************************************
011060*    1215 CARGA UM PRE-REQUISITO.                                *
011070*****************************************************************
011080 1215-CARGA-UM-PREREQ.
011090*    VERIFICA SE CAMPO TABELA INDICE PRE-REQUISITO NAO IGUAL BRANCO.
011100     IF W-CAMPO-TAB (W-IX-PREREQ) NOT = SPACE
011110*    ATUALIZA CAMPO DE TRABALHO.
011120         MOVE W-CAMPO-TAB (W-IX-PREREQ) TO W-NOME-DISCI-BUSCA
011130*    EXECUTA 8900 DISCIPLINA LOCALIZA.
011140         PERFORM 8900-DISCI-LOCALIZA THRU 8900-EXIT
011150*    VERIFICA SE NAO ACHOU.
011160         IF NAO-ACHOU
011170*    IMPRIME LINHA NO CONSOLE.
011180             DISPLAY 'MONTAGRD - ERRO FATAL - PRE-REQUISITO '
011190                      'INEXISTENTE NO CADASTRO: '
011200                      W-NOME-DISCI-BUSCA
011210*    EXECUTA 9900 ERRO FATAL.
011220             PERFORM 9900-ERRO-FATAL THRU 9900-EXIT
011230*    FIM DA CONDICAO.
011240         END-IF
011250*    INCREMENTA DISCIPLINA QUANTIDADE PRE-REQUISITO.
011260         ADD 1 TO DISCI-QTDE-PREREQ (W-IX-DISCI-PAI)
011270*    ATUALIZA CAMPO DE TRABALHO.
011280         MOVE W-NOME-DISCI-BUSCA
011290              TO DISCI-PREREQ-NOME (W-IX-DISCI-PAI
011300                       DISCI-QTDE-PREREQ (W-IX-DISCI-PAI))
011310*    FIM DA CONDICAO.
011320     END-IF
011330*    INCREMENTA INDICE PRE-REQUISITO.
011340     ADD 1 TO W-IX-PREREQ.
011350 1215-EXIT.
011360*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
011370     EXIT.
011380
011390*****************************************************************
011400*    CARGA DO ARQUIVO DE DISCIPLINAS CELEBRES (POSICAO FIXA)     *
011410*****************************************************************
011420 1300-CARGA-CELEBRE.
011430*    LE O PROXIMO REGISTRO DE CELEBRE.
011440     READ CELEBRE
011450*    TRATAMENTO DE FIM DE ARQUIVO.
011460         AT END MOVE 'S' TO FIM-CELEBRE
011470     END-READ
011480*    EXECUTA 1305 LACO CELEBRE.
011490     PERFORM 1305-LACO-CELEBRE THRU 1305-EXIT
011500*    CONDICAO DE PARADA DO LACO.
011510               UNTIL E-FIM-CELEBRE.
011520 1300-EXIT.
011530*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
011540     EXIT.
011550
011560*****************************************************************
011570*    1305 LACO CELEBRE.                                          *
011580*****************************************************************
011590 1305-LACO-CELEBRE.
011600*    VERIFICA SE CELEBRE LINHA NAO IGUAL BRANCO.
011610     IF ENT-CELEBRE-LINHA NOT = SPACE
011620*    ATUALIZA LINHA TRABALHO.
011630         MOVE ENT-CELEBRE-LINHA TO W-LINHA-TRABALHO
011640*    EXECUTA 9800 QUEBRA LINHA.
011650         PERFORM 9800-QUEBRA-LINHA THRU 9800-EXIT
011660*    VERIFICA SE CAMPO TABELA 1 NAO IGUAL 'DISCIPLINA'.
011670         IF W-CAMPO-TAB (1) NOT = 'DISCIPLINA'
011680*    INCREMENTA CELEBRE QUANTIDADE.
011690             ADD 1 TO CELEBRE-QTDE
011700*    ATUALIZA CAMPO DE TRABALHO.
011710             MOVE W-CAMPO-TAB (1) TO CELEBRE-DISCI
011720                                           (CELEBRE-QTDE)
011730*    ATUALIZA CAMPO DE TRABALHO.
011740             MOVE W-CAMPO-TAB (2) TO CELEBRE-MOD
011750                                           (CELEBRE-QTDE)
011760*    ATUALIZA CAMPO DE TRABALHO.
011770             MOVE W-CAMPO-TAB (3) TO CELEBRE-PROF
011780                                           (CELEBRE-QTDE)
011790*    FIM DA CONDICAO.
011800         END-IF
011810*    FIM DA CONDICAO.
011820     END-IF
011830*    LE O PROXIMO REGISTRO DE CELEBRE.
011840     READ CELEBRE
011850*    TRATAMENTO DE FIM DE ARQUIVO.
011860         AT END MOVE 'S' TO FIM-CELEBRE
011870     END-READ.
011880 1305-EXIT.
011890*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
011900     EXIT.
011910
011920*****************************************************************
011930*    INICIALIZACAO DOS 14 MODULOS DA GRADE, CAPACIDADE MAXIMA 9  *
011940*****************************************************************
011950 1400-INICIA-MODULOS.
011960*    ATUALIZA INDICE MODULO.
011970     MOVE 1 TO IX-MODULO
011980*    EXECUTA 1410 INICIA UM MODULO.
011990     PERFORM 1410-INICIA-UM-MODULO THRU 1410-EXIT
012000*    CONDICAO DE PARADA DO LACO.
012010               UNTIL IX-MODULO > 14.
012020 1400-EXIT.
012030*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
012040     EXIT.
012050
012060*****************************************************************
012070*    1410 INICIA UM MODULO.                                      *
012080*****************************************************************
012090 1410-INICIA-UM-MODULO.
012100*    ATUALIZA MODULO QUANTIDADE DISCIPLINA.
012110     MOVE ZERO TO MOD-QTDE-DISCI (IX-MODULO)
012120*    ATUALIZA MODULO INDICADOR CELEBRE.
012130     MOVE 'N' TO MOD-FL-CELEBRE (IX-MODULO)
012140*    ATUALIZA MODULO QUANTIDADE CAMADA.
012150     MOVE ZERO TO MOD-QTDE-CAMADA (IX-MODULO 1)
012160*    ATUALIZA MODULO QUANTIDADE CAMADA.
012170     MOVE ZERO TO MOD-QTDE-CAMADA (IX-MODULO 2)
012180*    ATUALIZA MODULO QUANTIDADE CAMADA.
012190     MOVE ZERO TO MOD-QTDE-CAMADA (IX-MODULO 3)
012200*    INCREMENTA INDICE MODULO.
012210     ADD 1 TO IX-MODULO.
012220 1410-EXIT.
012230*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
012240     EXIT.
012250
012260*****************************************************************
012270*    PASSO 1 - ATRIBUICAO DAS DISCIPLINAS CELEBRES, NA ORDEM     *
012280*    EM QUE FORAM LIDAS DO ARQUIVO                               *
012290*****************************************************************
012300 0300-PASSO1-CELEBRE.
012310*    ATUALIZA INDICE CELEBRE.
012320     MOVE 1 TO IX-CELEBRE
012330*    EXECUTA 0310 PASSO 1 UM CELEBRE.
012340     PERFORM 0310-PASSO1-UM-CELEBRE THRU 0310-EXIT
012350*    CONDICAO DE PARADA DO LACO.
012360               UNTIL IX-CELEBRE > CELEBRE-QTDE.
012370 0300-EXIT.
012380*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
012390     EXIT.
012400
012410*****************************************************************
012420*    0310 PASSO 1 UM CELEBRE.                                    *
012430*****************************************************************
012440 0310-PASSO1-UM-CELEBRE.
012450*    VERIFICA SE CELEBRE DISCIPLINA INDICE CELEBRE IGUAL BRANCO.
012460     IF CELEBRE-DISCI (IX-CELEBRE) = SPACE
012470*    CONTINUACAO DA CONDICAO - OU ALTERNATIVAMENTE.
012480           OR CELEBRE-PROF (IX-CELEBRE) = SPACE
012490*    IMPRIME LINHA NO CONSOLE.
012500         DISPLAY 'MONTAGRD - ERRO FATAL - CELEBRE COM DISCIPLINA'
012510                  ' OU PROFESSOR EM BRANCO'
012520*    EXECUTA 9900 ERRO FATAL.
012530         PERFORM 9900-ERRO-FATAL THRU 9900-EXIT
012540*    FIM DA CONDICAO.
012550     END-IF
012560*    VERIFICA SE CELEBRE MODULO INDICE CELEBRE MENOR QUE 1 OU.
012570     IF CELEBRE-MOD (IX-CELEBRE) < 1 OR
012580        CELEBRE-MOD (IX-CELEBRE) > 14
012590*    IMPRIME LINHA NO CONSOLE.
012600         DISPLAY 'MONTAGRD - ERRO FATAL - MODULO CELEBRE FORA '
012610                  'DA FAIXA: ' CELEBRE-DISCI (IX-CELEBRE)
012620*    EXECUTA 9900 ERRO FATAL.
012630         PERFORM 9900-ERRO-FATAL THRU 9900-EXIT
012640*    FIM DA CONDICAO.
012650     END-IF
012660*    ATUALIZA CAMPO DE TRABALHO.
012670     MOVE CELEBRE-DISCI (IX-CELEBRE) TO W-NOME-DISCI-BUSCA
012680*    EXECUTA 8900 DISCIPLINA LOCALIZA.
012690     PERFORM 8900-DISCI-LOCALIZA THRU 8900-EXIT
012700*    VERIFICA SE NAO ACHOU.
012710     IF NAO-ACHOU
012720*    IMPRIME LINHA NO CONSOLE.
012730         DISPLAY 'MONTAGRD - ERRO FATAL - DISCIPLINA CELEBRE '
012740                  'DESCONHECIDA: ' W-NOME-DISCI-BUSCA
012750*    EXECUTA 9900 ERRO FATAL.
012760         PERFORM 9900-ERRO-FATAL THRU 9900-EXIT
012770*    FIM DA CONDICAO.
012780     END-IF
012790*    ATUALIZA INDICE DISCIPLINA TESTE.
012800     MOVE W-ACHOU-IX-DISCI TO W-IX-DISCI-TESTE
012810*    VERIFICA SE DISCIPLINA JA ATRIBUIDA INDICE DISCIPLINA TESTE.
012820     IF DISCI-JA-ATRIBUIDA (W-IX-DISCI-TESTE)
012830*    IMPRIME LINHA NO CONSOLE.
012840         DISPLAY 'MONTAGRD - ERRO FATAL - CELEBRE JA ATRIBUIDA: '
012850                  W-NOME-DISCI-BUSCA
012860*    EXECUTA 9900 ERRO FATAL.
012870         PERFORM 9900-ERRO-FATAL THRU 9900-EXIT
012880*    FIM DA CONDICAO.
012890     END-IF
012900*    ATUALIZA CAMPO DE TRABALHO.
012910     MOVE CELEBRE-PROF (IX-CELEBRE) TO W-NOME-PROF-BUSCA
012920*    EXECUTA 7900 PROFESSOR LOCALIZA.
012930     PERFORM 7900-PROF-LOCALIZA THRU 7900-EXIT
012940*    VERIFICA SE NAO ACHOU.
012950     IF NAO-ACHOU
012960*    IMPRIME LINHA NO CONSOLE.
012970         DISPLAY 'MONTAGRD - ERRO FATAL - PROFESSOR CELEBRE '
012980                  'DESCONHECIDO: ' W-NOME-PROF-BUSCA
012990*    EXECUTA 9900 ERRO FATAL.
013000         PERFORM 9900-ERRO-FATAL THRU 9900-EXIT
013010*    FIM DA CONDICAO.
013020     END-IF
013030*    ATUALIZA INDICE PROFESSOR TESTE.
013040     MOVE W-ACHOU-IX-PROF TO W-IX-PROF-TESTE
013050*    EXECUTA 8930 DISCIPLINA QUALIFICA PROFESSOR.
013060     PERFORM 8930-DISCI-QUALIFICA-PROF THRU 8930-EXIT
013070*    VERIFICA SE NAO ACHOU.
013080     IF NAO-ACHOU
013090*    IMPRIME LINHA NO CONSOLE.
013100         DISPLAY 'MONTAGRD - ERRO FATAL - PROFESSOR NAO '
013110                  'HABILITADO PARA A CELEBRE: ' W-NOME-DISCI-BUSCA
013120*    EXECUTA 9900 ERRO FATAL.
013130         PERFORM 9900-ERRO-FATAL THRU 9900-EXIT
013140*    FIM DA CONDICAO.
013150     END-IF
013160*    ATUALIZA CAMPO DE TRABALHO.
013170     MOVE CELEBRE-MOD (IX-CELEBRE) TO W-MOD-TESTE
013180*    ATUALIZA FASE ESTRITA.
013190     MOVE 'N' TO W-FASE-ESTRITA
013200*    EXECUTA 7000 PROFESSOR DISPONIVEL.
013210     PERFORM 7000-PROF-DISPONIVEL THRU 7000-EXIT
013220*    VERIFICA SE NAO PROFESSOR ESTA DISPONIVEL.
013230     IF NOT PROF-ESTA-DISPONIVEL
013240*    IMPRIME LINHA NO CONSOLE.
013250         DISPLAY 'MONTAGRD - ERRO FATAL - PROFESSOR CELEBRE '
013260                  'INDISPONIVEL NO MODULO: ' W-NOME-DISCI-BUSCA
013270*    EXECUTA 9900 ERRO FATAL.
013280         PERFORM 9900-ERRO-FATAL THRU 9900-EXIT
013290*    FIM DA CONDICAO.
013300     END-IF
013310*    ATUALIZA CELEBRE ADD INDICADOR.
013320     MOVE 'S' TO W-CELEBRE-ADD-FLAG
013330*    ATUALIZA CAMADA TESTE.
013340     MOVE ZERO TO W-CAMADA-TESTE
013350*    EXECUTA 9000 MODULO PODE ACEITAR.
013360     PERFORM 9000-MODULO-PODE-ACEITAR THRU 9000-EXIT
013370*    VERIFICA SE NAO MODULO PODE ACEITAR.
013380     IF NOT MODULO-PODE-ACEITAR
013390*    IMPRIME LINHA NO CONSOLE.
013400         DISPLAY 'MONTAGRD - ERRO FATAL - MODULO NAO ACEITA A '
013410                  'CELEBRE: ' W-NOME-DISCI-BUSCA
013420*    EXECUTA 9900 ERRO FATAL.
013430         PERFORM 9900-ERRO-FATAL THRU 9900-EXIT
013440*    FIM DA CONDICAO.
013450     END-IF
013460*    EXECUTA 7050 PROFESSOR ATRIBUI.
013470     PERFORM 7050-PROF-ATRIBUI THRU 7050-EXIT
013480*    ATUALIZA DISCIPLINA MODULO ATRIBUICAO.
013490     MOVE W-MOD-TESTE TO DISCI-MOD-ATRIB (W-IX-DISCI-TESTE)
013500*    ATUALIZA DISCIPLINA CAMADA ATRIBUICAO.
013510     MOVE ZERO TO DISCI-CAMADA-ATRIB (W-IX-DISCI-TESTE)
013520*    ATUALIZA CAMPO DE TRABALHO.
013530     MOVE PROF-NOME (W-IX-PROF-TESTE)
013540                         TO DISCI-PROF-ATRIB (W-IX-DISCI-TESTE)
013550*    ATUALIZA DISCIPLINA INDICADOR ATRIBUICAO.
013560     MOVE 'S' TO DISCI-FL-ATRIB (W-IX-DISCI-TESTE)
013570*    ATUALIZA DISCIPLINA INDICADOR CELEBRE.
013580     MOVE 'S' TO DISCI-FL-CELEBRE (W-IX-DISCI-TESTE)
013590*    EXECUTA 9100 MODULO ADICIONA.
013600     PERFORM 9100-MODULO-ADICIONA THRU 9100-EXIT
013610*    INCREMENTA INDICE CELEBRE.
013620     ADD 1 TO IX-CELEBRE.
013630 0310-EXIT.
013640*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
013650     EXIT.
013660
013670*    CONFERE SE O PROFESSOR DE W-IX-PROF-TESTE CONSTA NA LISTA DE
013680*    HABILITADOS DA DISCIPLINA W-IX-DISCI-TESTE. RESULTADO EM
013690*    W-ACHOU-FLAG (ACHOU/NAO-ACHOU).
013700 8930-DISCI-QUALIFICA-PROF.
013710*    ATUALIZA ACHOU INDICADOR.
013720     MOVE 'N' TO W-ACHOU-FLAG
013730*    ATUALIZA INDICE POSSIVEL PROFESSOR.
013740     MOVE 1 TO W-IX-POSSPROF
013750*    EXECUTA 8935 TESTA UM HABILITADO.
013760     PERFORM 8935-TESTA-UM-HABILITADO THRU 8935-EXIT
013770*    CONDICAO DE PARADA DO LACO.
013780         UNTIL W-IX-POSSPROF > DISCI-QTDE-PROF (W-IX-DISCI-TESTE)
013790*    CONTINUACAO DA CONDICAO - OU ALTERNATIVAMENTE.
013800            OR ACHOU.
013810 8930-EXIT.
013820*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
013830     EXIT.
013840
013850*****************************************************************
013860*    8935 TESTA UM HABILITADO.                                   *
013870*****************************************************************
013880 8935-TESTA-UM-HABILITADO.
013890*    VERIFICA SE DISCIPLINA PROFESSOR NOME INDICE DISCIPLINA TESTE I
013900     IF DISCI-PROF-NOME (W-IX-DISCI-TESTE W-IX-POSSPROF)
013910           = PROF-NOME (W-IX-PROF-TESTE)
013920*    ATUALIZA ACHOU INDICADOR.
013930         MOVE 'S' TO W-ACHOU-FLAG
013940*    FIM DA CONDICAO.
013950     END-IF
013960*    INCREMENTA INDICE POSSIVEL PROFESSOR.
013970     ADD 1 TO W-IX-POSSPROF.
013980 8935-EXIT.
013990*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
014000     EXIT.
014010
014020*****************************************************************
014030*    PASSO 2 - MONTAGEM DA CADEIA DE PRE-REQUISITO, CAMADA POR   *
014040*    CAMADA (0, 1 E 2), CADA CAMADA EM FASE ESTRITA E DEPOIS     *
014050*    FASE SUAVE                                                  *
014060*****************************************************************
014070 0400-PASSO2-CADEIA.
014080*    EXECUTA 4900 CONTA CADEIA NAO ATRIBUICAO.
014090     PERFORM 4900-CONTA-CADEIA-NAO-ATRIB THRU 4900-EXIT
014100*    ATUALIZA INDICE CAMADA.
014110     MOVE ZERO TO W-IX-CAMADA
014120*    ATUALIZA CAMADA FINAL.
014130     MOVE ZERO TO W-CAMADA-FINAL
014140*    EXECUTA 0405 UMA CAMADA.
014150     PERFORM 0405-UMA-CAMADA THRU 0405-EXIT
014160*    CONDICAO DE PARADA DO LACO.
014170         UNTIL W-QTDE-NAO-ATRIB = ZERO
014180*    CONTINUACAO DA CONDICAO - OU ALTERNATIVAMENTE.
014190                 OR W-IX-CAMADA > MAX-CAMADA
014200*    IMPRIME LINHA NO CONSOLE.
014210     DISPLAY 'MONTAGRD - PASSO 2 - CAMADA FINAL ALCANCADA: '
014220              W-CAMADA-FINAL
014230*    IMPRIME LINHA NO CONSOLE.
014240     DISPLAY 'MONTAGRD - PASSO 2 - DISCIPLINAS DA CADEIA AINDA '
014250              'NAO ATRIBUIDAS: ' W-QTDE-NAO-ATRIB.
014260 0400-EXIT.
014270*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
014280     EXIT.
014290
014300*****************************************************************
014310*    0405 UMA CAMADA.                                            *
014320*****************************************************************
014330 0405-UMA-CAMADA.
014340*    ATUALIZA CAMADA FINAL.
014350     MOVE W-IX-CAMADA TO W-CAMADA-FINAL
014360*    ATUALIZA FASE ESTRITA.
014370     MOVE 'S' TO W-FASE-ESTRITA
014380*    EXECUTA 0410 PASSO 2 UMA FASE.
014390     PERFORM 0410-PASSO2-UMA-FASE THRU 0410-EXIT
014400*    ATUALIZA QUANTIDADE ASSINALADAS 2.
014410     MOVE W-QTDE-ASSINALADAS TO W-QTDE-ASSINALADAS-2
014420*    VERIFICA SE QUANTIDADE ASSINALADAS 2 IGUAL ZERO.
014430     IF W-QTDE-ASSINALADAS-2 = ZERO
014440*    ATUALIZA FASE ESTRITA.
014450         MOVE 'N' TO W-FASE-ESTRITA
014460*    EXECUTA 0410 PASSO 2 UMA FASE.
014470         PERFORM 0410-PASSO2-UMA-FASE THRU 0410-EXIT
014480*    FIM DA CONDICAO.
014490     END-IF
014500*    EXECUTA 4900 CONTA CADEIA NAO ATRIBUICAO.
014510     PERFORM 4900-CONTA-CADEIA-NAO-ATRIB THRU 4900-EXIT
014520*    VERIFICA SE QUANTIDADE ASSINALADAS 2 IGUAL ZERO E.
014530     IF W-QTDE-ASSINALADAS-2 = ZERO AND
014540        W-QTDE-ASSINALADAS = ZERO
014550*    INCREMENTA INDICE CAMADA.
014560         ADD 1 TO W-IX-CAMADA
014570*    FIM DA CONDICAO.
014580     END-IF.
014590 0405-EXIT.
014600*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
014610     EXIT.
014620
014630*    CONTA QUANTAS DISCIPLINAS DE CADEIA AINDA ESTAO SEM MODULO
014640*    ATRIBUIDO. RESULTADO EM W-QTDE-NAO-ATRIB.
014650 4900-CONTA-CADEIA-NAO-ATRIB.
014660*    ATUALIZA QUANTIDADE NAO ATRIBUICAO.
014670     MOVE ZERO TO W-QTDE-NAO-ATRIB
014680*    ATUALIZA INDICE DISCIPLINA.
014690     MOVE 1 TO IX-DISCI
014700*    EXECUTA 4905 TESTA UMA CADEIA.
014710     PERFORM 4905-TESTA-UMA-CADEIA THRU 4905-EXIT
014720*    CONDICAO DE PARADA DO LACO.
014730               UNTIL IX-DISCI > DISCI-QTDE.
014740 4900-EXIT.
014750*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
014760     EXIT.
014770
014780*****************************************************************
014790*    4905 TESTA UMA CADEIA.                                      *
014800*****************************************************************
014810 4905-TESTA-UMA-CADEIA.
014820*    VERIFICA SE DISCIPLINA CADEIA INDICE DISCIPLINA.
014830     IF DISCI-E-CADEIA (IX-DISCI)
014840*    CONTINUACAO DA CONDICAO - E TAMBEM.
014850           AND NOT DISCI-JA-ATRIBUIDA (IX-DISCI)
014860*    INCREMENTA QUANTIDADE NAO ATRIBUICAO.
014870         ADD 1 TO W-QTDE-NAO-ATRIB
014880*    FIM DA CONDICAO.
014890     END-IF
014900*    INCREMENTA INDICE DISCIPLINA.
014910     ADD 1 TO IX-DISCI.
014920 4905-EXIT.
014930*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
014940     EXIT.
014950
014960*    EXECUTA UMA FASE (ESTRITA OU SUAVE) DA CAMADA W-IX-CAMADA,
014970*    VARRENDO OS 14 MODULOS EM ORDEM E ATRIBUINDO, EM CADA UM, O
014980*    MELHOR CANDIDATO DISPONIVEL (SE HOUVER). REPETE A VARREDURA
014990*    ENQUANTO ALGUMA ATRIBUICAO FOR FEITA. RESULTADO EM
015000*    W-QTDE-ASSINALADAS (TOTAL ATRIBUIDO NESTA FASE).
015010 0410-PASSO2-UMA-FASE.
015020*    ATUALIZA QUANTIDADE ASSINALADAS.
015030     MOVE ZERO TO W-QTDE-ASSINALADAS
015040*    ATUALIZA QUANTIDADE ASSINALADAS 2.
015050     MOVE 1 TO W-QTDE-ASSINALADAS-2
015060*    EXECUTA 0412 VARRE 14 MODULOS.
015070     PERFORM 0412-VARRE-14-MODULOS THRU 0412-EXIT
015080*    CONDICAO DE PARADA DO LACO.
015090         UNTIL W-QTDE-ASSINALADAS-2 = ZERO.
015100 0410-EXIT.
015110*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
015120     EXIT.
015130
015140*****************************************************************
015150*    0412 VARRE 14 MODULOS.                                      *
015160*****************************************************************
015170 0412-VARRE-14-MODULOS.
015180*    ATUALIZA QUANTIDADE ASSINALADAS 2.
015190     MOVE ZERO TO W-QTDE-ASSINALADAS-2
015200*    ATUALIZA INDICE MODULO.
015210     MOVE 1 TO IX-MODULO
015220*    EXECUTA 0415 TESTA UM MODULO.
015230     PERFORM 0415-TESTA-UM-MODULO THRU 0415-EXIT
015240*    CONDICAO DE PARADA DO LACO.
015250               UNTIL IX-MODULO > 14.
015260 0412-EXIT.
015270*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
015280     EXIT.
015290
015300*****************************************************************
015310*    0415 TESTA UM MODULO.                                       *
015320*****************************************************************
015330 0415-TESTA-UM-MODULO.
015340*    VERIFICA SE NAO MODULO TEM CELEBRE INDICE MODULO.
015350     IF NOT MOD-TEM-CELEBRE (IX-MODULO)
015360*    CONTINUACAO DA CONDICAO - E TAMBEM.
015370       AND MOD-QTDE-CAMADA (IX-MODULO
015380                   W-IX-CAMADA + 1) = ZERO
015390*    EXECUTA 0420 PASSO 2 MODULO.
015400         PERFORM 0420-PASSO2-MODULO THRU 0420-EXIT
015410*    VERIFICA SE MELHOR JA ACHADO.
015420         IF MELHOR-JA-ACHADO
015430*    INCREMENTA QUANTIDADE ASSINALADAS 2.
015440             ADD 1 TO W-QTDE-ASSINALADAS-2
015450*    INCREMENTA QUANTIDADE ASSINALADAS.
015460             ADD 1 TO W-QTDE-ASSINALADAS
015470*    FIM DA CONDICAO.
015480         END-IF
015490*    FIM DA CONDICAO.
015500     END-IF
015510*    INCREMENTA INDICE MODULO.
015520     ADD 1 TO IX-MODULO.
015530 0415-EXIT.
015540*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
015550     EXIT.
015560
015570*    PROCURA, ENTRE AS DISCIPLINAS DE CADEIA AINDA NAO ATRIBUIDAS,
015580*    A MELHOR CANDIDATA PARA O MODULO IX-MODULO NESTA CAMADA E
015590*    FASE, E A ATRIBUI. RESULTADO EM W-MELHOR-ACHOU-FLAG.
015600 0420-PASSO2-MODULO.
015610*    ATUALIZA MELHOR ACHOU INDICADOR.
015620     MOVE 'N' TO W-MELHOR-ACHOU-FLAG
015630*    ATUALIZA INDICE DISCIPLINA.
015640     MOVE 1 TO IX-DISCI
015650*    EXECUTA 0425 AVALIA UMA DISCIPLINA.
015660     PERFORM 0425-AVALIA-UMA-DISCI THRU 0425-EXIT
015670*    CONDICAO DE PARADA DO LACO.
015680               UNTIL IX-DISCI > DISCI-QTDE
015690*    VERIFICA SE MELHOR JA ACHADO.
015700     IF MELHOR-JA-ACHADO
015710*    ATUALIZA INDICE DISCIPLINA TESTE.
015720         MOVE W-MELHOR-IX-DISCI  TO W-IX-DISCI-TESTE
015730*    ATUALIZA MODULO TESTE.
015740         MOVE IX-MODULO          TO W-MOD-TESTE
015750*    ATUALIZA CAMADA TESTE.
015760         MOVE W-IX-CAMADA        TO W-CAMADA-TESTE
015770*    EXECUTA 8300 DISCIPLINA ATRIBUI.
015780         PERFORM 8300-DISCI-ATRIBUI THRU 8300-EXIT
015790*    VERIFICA SE NAO ATRIBUICAO FOI OK.
015800         IF NOT ATRIBUICAO-FOI-OK
015810*    IMPRIME LINHA NO CONSOLE.
015820             DISPLAY 'MONTAGRD - ERRO FATAL - FALHA NA '
015830                      'ATRIBUICAO DA CADEIA (PASSO 2): '
015840                      DISCI-NOME (W-MELHOR-IX-DISCI)
015850*    EXECUTA 9900 ERRO FATAL.
015860             PERFORM 9900-ERRO-FATAL THRU 9900-EXIT
015870*    FIM DA CONDICAO.
015880         END-IF
015890*    FIM DA CONDICAO.
015900     END-IF.
015910 0420-EXIT.
015920*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
015930     EXIT.
015940
015950*****************************************************************
015960*    0425 AVALIA UMA DISCIPLINA.                                 *
015970*****************************************************************
015980 0425-AVALIA-UMA-DISCI.
015990*    VERIFICA SE DISCIPLINA CADEIA INDICE DISCIPLINA.
016000     IF DISCI-E-CADEIA (IX-DISCI)
016010*    CONTINUACAO DA CONDICAO - E TAMBEM.
016020           AND NOT DISCI-JA-ATRIBUIDA (IX-DISCI)
016030*    EXECUTA 0430 PASSO 2 AVALIA CANDIDATA.
016040         PERFORM 0430-PASSO2-AVALIA-CANDIDATA THRU 0430-EXIT
016050*    FIM DA CONDICAO.
016060     END-IF
016070*    INCREMENTA INDICE DISCIPLINA.
016080     ADD 1 TO IX-DISCI.
016090 0425-EXIT.
016100*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
016110     EXIT.
016120
016130*    AVALIA A DISCIPLINA IX-DISCI (CORRENTE NO 0420) COMO
016140*    CANDIDATA AO MODULO IX-MODULO/CAMADA W-IX-CAMADA; SE "CABE"
016150*    E FOR MELHOR QUE A MELHOR ATE AGORA, TORNA-SE A NOVA MELHOR.
016160 0430-PASSO2-AVALIA-CANDIDATA.
016170*    ATUALIZA INDICE DISCIPLINA TESTE.
016180     MOVE IX-DISCI     TO W-IX-DISCI-TESTE
016190*    ATUALIZA MODULO TESTE.
016200     MOVE IX-MODULO    TO W-MOD-TESTE
016210*    ATUALIZA CAMADA TESTE.
016220     MOVE W-IX-CAMADA  TO W-CAMADA-TESTE
016230*    EXECUTA 3100 CADEIA CABE.
016240     PERFORM 3100-CADEIA-CABE THRU 3100-EXIT
016250*    VERIFICA SE NAO DISCIPLINA PODE SER ATRIBUIDA.
016260     IF NOT DISCI-PODE-SER-ATRIBUIDA
016270*    DESVIA PARA 0430 EXIT.
016280         GO TO 0430-EXIT
016290*    FIM DA CONDICAO.
016300     END-IF
016310*    EXECUTA 3110 CADEIA CONTA FACTIVEIS.
016320     PERFORM 3110-CADEIA-CONTA-FACTIVEIS THRU 3110-EXIT
016330*    ATUALIZA CAND QUANTIDADE FACT.
016340     MOVE W-QTDE-FACTIVEIS TO W-CAND-QTDE-FACT
016350*    ATUALIZA INDICE DISCIPLINA TESTE.
016360     MOVE W-IX-DISCI-TESTE TO W-IX-DISCI-TESTE
016370*    EXECUTA 8010 DISCIPLINA ULTIMO PRE-REQUISITO MODULO.
016380     PERFORM 8010-DISCI-ULTIMO-PREREQ-MOD THRU 8010-EXIT
016390*    ATUALIZA CAND ULT MODULO.
016400     MOVE W-ULTIMO-PREREQ-MOD TO W-CAND-ULT-MOD
016410*    VERIFICA SE NAO MELHOR JA ACHADO.
016420     IF NOT MELHOR-JA-ACHADO
016430*    EXECUTA 0440 PASSO 2 ADOTA CANDIDATA.
016440         PERFORM 0440-PASSO2-ADOTA-CANDIDATA THRU 0440-EXIT
016450*    DESVIA PARA 0430 EXIT.
016460         GO TO 0430-EXIT
016470*    FIM DA CONDICAO.
016480     END-IF
016490*    VERIFICA SE CAND QUANTIDADE FACT MENOR QUE MELHOR QUANTIDADE FA
016500     IF W-CAND-QTDE-FACT < W-MELHOR-QTDE-FACT
016510*    EXECUTA 0440 PASSO 2 ADOTA CANDIDATA.
016520         PERFORM 0440-PASSO2-ADOTA-CANDIDATA THRU 0440-EXIT
016530*    CASO CONTRARIO.
016540     ELSE
016550*    VERIFICA SE CAND QUANTIDADE FACT IGUAL MELHOR QUANTIDADE FACT.
016560       IF W-CAND-QTDE-FACT = W-MELHOR-QTDE-FACT
016570*    VERIFICA SE CAND ULT MODULO MAIOR QUE MELHOR ULT MODULO.
016580         IF W-CAND-ULT-MOD > W-MELHOR-ULT-MOD
016590*    EXECUTA 0440 PASSO 2 ADOTA CANDIDATA.
016600           PERFORM 0440-PASSO2-ADOTA-CANDIDATA THRU 0440-EXIT
016610*    CASO CONTRARIO.
016620         ELSE
016630*    VERIFICA SE CAND ULT MODULO IGUAL MELHOR ULT MODULO.
016640           IF W-CAND-ULT-MOD = W-MELHOR-ULT-MOD
016650*    VERIFICA SE DISCIPLINA NOME INDICE DISCIPLINA MENOR QUE.
016660             IF DISCI-NOME (IX-DISCI) <
016670                                  DISCI-NOME (W-MELHOR-IX-DISCI)
016680*    EXECUTA 0440 PASSO 2 ADOTA CANDIDATA.
016690               PERFORM 0440-PASSO2-ADOTA-CANDIDATA THRU 0440-EXIT
016700*    FIM DA CONDICAO.
016710             END-IF
016720*    FIM DA CONDICAO.
016730           END-IF
016740*    FIM DA CONDICAO.
016750         END-IF
016760*    FIM DA CONDICAO.
016770       END-IF
016780*    FIM DA CONDICAO.
016790     END-IF.
016800 0430-EXIT.
016810*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
016820     EXIT.
016830
016840*****************************************************************
016850*    0440 PASSO 2 ADOTA CANDIDATA.                               *
016860*****************************************************************
016870 0440-PASSO2-ADOTA-CANDIDATA.
016880*    ATUALIZA MELHOR ACHOU INDICADOR.
016890     MOVE 'S' TO W-MELHOR-ACHOU-FLAG
016900*    ATUALIZA MELHOR INDICE DISCIPLINA.
016910     MOVE IX-DISCI          TO W-MELHOR-IX-DISCI
016920*    ATUALIZA MELHOR INDICE MODULO.
016930     MOVE IX-MODULO         TO W-MELHOR-IX-MODULO
016940*    ATUALIZA MELHOR QUANTIDADE FACT.
016950     MOVE W-CAND-QTDE-FACT  TO W-MELHOR-QTDE-FACT
016960*    ATUALIZA MELHOR ULT MODULO.
016970     MOVE W-CAND-ULT-MOD   TO W-MELHOR-ULT-MOD.
016980 0440-EXIT.
016990*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
017000     EXIT.
017010
017020*    REGRA DE "CABIMENTO" DO PASSO 2: O MODULO NAO TEM CELEBRE, O
017030*    MODULO PODE ACEITAR A DISCIPLINA COMO CADEIA, E A DISCIPLINA
017040*    PODE SER ATRIBUIDA AO MODULO/CAMADA INFORMADOS. RESULTADO EM
017050*    W-DISCI-PODE-FLAG.
017060 3100-CADEIA-CABE.
017070*    ATUALIZA DISCIPLINA PODE INDICADOR.
017080     MOVE 'N' TO W-DISCI-PODE-FLAG
017090*    VERIFICA SE MODULO TEM CELEBRE MODULO TESTE.
017100     IF MOD-TEM-CELEBRE (W-MOD-TESTE)
017110*    DESVIA PARA 3100 EXIT.
017120         GO TO 3100-EXIT
017130*    FIM DA CONDICAO.
017140     END-IF
017150*    ATUALIZA CELEBRE ADD INDICADOR.
017160     MOVE 'N' TO W-CELEBRE-ADD-FLAG
017170*    EXECUTA 9000 MODULO PODE ACEITAR.
017180     PERFORM 9000-MODULO-PODE-ACEITAR THRU 9000-EXIT
017190*    VERIFICA SE NAO MODULO PODE ACEITAR.
017200     IF NOT MODULO-PODE-ACEITAR
017210*    DESVIA PARA 3100 EXIT.
017220         GO TO 3100-EXIT
017230*    FIM DA CONDICAO.
017240     END-IF
017250*    EXECUTA 8100 DISCIPLINA PODE SER ATRIBUICAO.
017260     PERFORM 8100-DISCI-PODE-SER-ATRIB THRU 8100-EXIT
017270*    VERIFICA SE DISCIPLINA PODE SER ATRIBUIDA.
017280     IF DISCI-PODE-SER-ATRIBUIDA
017290*    ATUALIZA DISCIPLINA PODE INDICADOR.
017300         MOVE 'S' TO W-DISCI-PODE-FLAG
017310*    FIM DA CONDICAO.
017320     END-IF.
017330 3100-EXIT.
017340*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
017350     EXIT.
017360
017370*    CONTA, PARA A DISCIPLINA W-IX-DISCI-TESTE NA CAMADA
017380*    W-CAMADA-TESTE, QUANTOS DOS 14 MODULOS SAO FACTIVEIS (REGRA
017390*    3100, ACIMA). RESULTADO EM W-QTDE-FACTIVEIS. PRESERVA
017400*    W-MOD-TESTE DE ENTRADA (RESTAURADO AO FINAL).
017410 3110-CADEIA-CONTA-FACTIVEIS.
017420*    ATUALIZA QUANTIDADE FACTIVEIS.
017430     MOVE ZERO TO W-QTDE-FACTIVEIS
017440*    ATUALIZA INDICE MODULO 14.
017450     MOVE 1 TO W-IX-MOD14
017460*    EXECUTA 3115 TESTA UM MODULO.
017470     PERFORM 3115-TESTA-UM-MODULO THRU 3115-EXIT
017480*    CONDICAO DE PARADA DO LACO.
017490               UNTIL W-IX-MOD14 > 14.
017500 3110-EXIT.
017510*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
017520     EXIT.
017530
017540*****************************************************************
017550*    3115 TESTA UM MODULO.                                       *
017560*****************************************************************
017570 3115-TESTA-UM-MODULO.
017580*    ATUALIZA MODULO TESTE.
017590     MOVE W-IX-MOD14 TO W-MOD-TESTE
017600*    EXECUTA 3100 CADEIA CABE.
017610     PERFORM 3100-CADEIA-CABE THRU 3100-EXIT
017620*    VERIFICA SE DISCIPLINA PODE SER ATRIBUIDA.
017630     IF DISCI-PODE-SER-ATRIBUIDA
017640*    INCREMENTA QUANTIDADE FACTIVEIS.
017650         ADD 1 TO W-QTDE-FACTIVEIS
017660*    FIM DA CONDICAO.
017670     END-IF
017680*    INCREMENTA INDICE MODULO 14.
017690     ADD 1 TO W-IX-MOD14.
017700 3115-EXIT.
017710*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
017720     EXIT.
017730
017740*****************************************************************
017750*    PASSO 3 - PREENCHIMENTO DAS DISCIPLINAS SOLITARIAS, FASE    *
017760*    ESTRITA E DEPOIS FASE SUAVE, SEMPRE PELO MODULO MAIS VAZIO  *
017770*****************************************************************
017780 0500-PASSO3-SOLITARIA.
017790*    ATUALIZA FASE ESTRITA.
017800     MOVE 'S' TO W-FASE-ESTRITA
017810*    EXECUTA 0510 PASSO 3 UMA FASE.
017820     PERFORM 0510-PASSO3-UMA-FASE THRU 0510-EXIT
017830*    EXECUTA 4910 CONTA TODAS NAO ATRIBUICAO.
017840     PERFORM 4910-CONTA-TODAS-NAO-ATRIB THRU 4910-EXIT
017850*    VERIFICA SE QUANTIDADE NAO ATRIBUICAO NAO IGUAL ZERO.
017860     IF W-QTDE-NAO-ATRIB NOT = ZERO
017870*    ATUALIZA FASE ESTRITA.
017880         MOVE 'N' TO W-FASE-ESTRITA
017890*    EXECUTA 0510 PASSO 3 UMA FASE.
017900         PERFORM 0510-PASSO3-UMA-FASE THRU 0510-EXIT
017910*    FIM DA CONDICAO.
017920     END-IF.
017930 0500-EXIT.
017940*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
017950     EXIT.
017960
017970*    CONTA QUANTAS DISCIPLINAS (DE QUALQUER NATUREZA) AINDA ESTAO
017980*    SEM MODULO ATRIBUIDO. RESULTADO EM W-QTDE-NAO-ATRIB.
017990 4910-CONTA-TODAS-NAO-ATRIB.
018000*    ATUALIZA QUANTIDADE NAO ATRIBUICAO.
018010     MOVE ZERO TO W-QTDE-NAO-ATRIB
018020*    ATUALIZA INDICE DISCIPLINA.
018030     MOVE 1 TO IX-DISCI
018040*    EXECUTA 4915 TESTA UMA DISCIPLINA.
018050     PERFORM 4915-TESTA-UMA-DISCI THRU 4915-EXIT
018060*    CONDICAO DE PARADA DO LACO.
018070               UNTIL IX-DISCI > DISCI-QTDE.
018080 4910-EXIT.
018090*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
018100     EXIT.
018110
018120*****************************************************************
018130*    4915 TESTA UMA DISCIPLINA.                                  *
018140*****************************************************************
018150 4915-TESTA-UMA-DISCI.
018160*    VERIFICA SE NAO DISCIPLINA JA ATRIBUIDA INDICE DISCIPLINA.
018170     IF NOT DISCI-JA-ATRIBUIDA (IX-DISCI)
018180*    INCREMENTA QUANTIDADE NAO ATRIBUICAO.
018190         ADD 1 TO W-QTDE-NAO-ATRIB
018200*    FIM DA CONDICAO.
018210     END-IF
018220*    INCREMENTA INDICE DISCIPLINA.
018230     ADD 1 TO IX-DISCI.
018240 4915-EXIT.
018250*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
018260     EXIT.
018270
018280*    REPETE VARREDURAS DOS 14 MODULOS, DO MAIS VAZIO AO MAIS     *
018290*    CHEIO (RECALCULADO A CADA VARREDURA), ATE QUE UMA VARREDURA *
018300*    NAO COLOQUE NENHUMA DISCIPLINA.                             *
018310 0510-PASSO3-UMA-FASE.
018320*    ATUALIZA QUANTIDADE ASSINALADAS 2.
018330     MOVE 1 TO W-QTDE-ASSINALADAS-2
018340*    EXECUTA 0512 VARRE ORDEM MODULOS.
018350     PERFORM 0512-VARRE-ORDEM-MODULOS THRU 0512-EXIT
018360*    CONDICAO DE PARADA DO LACO.
018370         UNTIL W-QTDE-ASSINALADAS-2 = ZERO.
018380 0510-EXIT.
018390*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
018400     EXIT.
018410
018420*****************************************************************
018430*    0512 VARRE ORDEM MODULOS.                                   *
018440*****************************************************************
018450 0512-VARRE-ORDEM-MODULOS.
018460*    EXECUTA 4920 ORDENA MODULOS POR QUANTIDADE.
018470     PERFORM 4920-ORDENA-MODULOS-POR-QTDE THRU 4920-EXIT
018480*    ATUALIZA QUANTIDADE ASSINALADAS 2.
018490     MOVE ZERO TO W-QTDE-ASSINALADAS-2
018500*    ATUALIZA INDICE ORDEM.
018510     MOVE 1 TO W-IX-ORDEM
018520*    EXECUTA 0515 TESTA UMA ORDEM.
018530     PERFORM 0515-TESTA-UMA-ORDEM THRU 0515-EXIT
018540*    CONDICAO DE PARADA DO LACO.
018550               UNTIL W-IX-ORDEM > 14.
018560 0512-EXIT.
018570*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
018580     EXIT.
018590
018600*****************************************************************
018610*    0515 TESTA UMA ORDEM.                                       *
018620*****************************************************************
018630 0515-TESTA-UMA-ORDEM.
018640*    ATUALIZA CAMPO DE TRABALHO.
018650     MOVE W-ORDEM-MODULO (W-IX-ORDEM) TO IX-MODULO
018660*    EXECUTA 0520 PASSO 3 MODULO.
018670     PERFORM 0520-PASSO3-MODULO THRU 0520-EXIT
018680*    VERIFICA SE MELHOR JA ACHADO.
018690     IF MELHOR-JA-ACHADO
018700*    INCREMENTA QUANTIDADE ASSINALADAS 2.
018710         ADD 1 TO W-QTDE-ASSINALADAS-2
018720*    FIM DA CONDICAO.
018730     END-IF
018740*    INCREMENTA INDICE ORDEM.
018750     ADD 1 TO W-IX-ORDEM.
018760 0515-EXIT.
018770*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
018780     EXIT.
018790
018800*    MONTA W-ORDEM-MODULO COM OS NUMEROS DOS 14 MODULOS EM ORDEM
018810*    CRESCENTE DE QUANTIDADE DE DISCIPLINAS JA ALOCADAS E, EM
018820*    CASO DE EMPATE, CRESCENTE DE NUMERO DE MODULO.
018830 4920-ORDENA-MODULOS-POR-QTDE.
018840*    ATUALIZA INDICE ORDEM.
018850     MOVE 1 TO W-IX-ORDEM
018860*    EXECUTA 4922 LIMPA UMA ORDEM.
018870     PERFORM 4922-LIMPA-UMA-ORDEM THRU 4922-EXIT
018880*    CONDICAO DE PARADA DO LACO.
018890               UNTIL W-IX-ORDEM > 14
018900*    ATUALIZA INDICE ORDEM.
018910     MOVE 1 TO W-IX-ORDEM
018920*    EXECUTA 4925 COLOCA UMA ORDEM.
018930     PERFORM 4925-COLOCA-UMA-ORDEM THRU 4925-EXIT
018940*    CONDICAO DE PARADA DO LACO.
018950               UNTIL W-IX-ORDEM > 14.
018960 4920-EXIT.
018970*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
018980     EXIT.
018990
019000*****************************************************************
019010*    4922 LIMPA UMA ORDEM.                                       *
019020*****************************************************************
019030 4922-LIMPA-UMA-ORDEM.
019040*    ATUALIZA ORDEM USADO.
019050     MOVE 'N' TO W-ORDEM-USADO (W-IX-ORDEM)
019060*    INCREMENTA INDICE ORDEM.
019070     ADD 1 TO W-IX-ORDEM.
019080 4922-EXIT.
019090*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
019100     EXIT.
019110
019120*****************************************************************
019130*    4925 COLOCA UMA ORDEM.                                      *
019140*****************************************************************
019150 4925-COLOCA-UMA-ORDEM.
019160*    EXECUTA 4930 ACHA MODULO MAIS VAZIO.
019170     PERFORM 4930-ACHA-MODULO-MAIS-VAZIO THRU 4930-EXIT
019180*    ATUALIZA ORDEM MODULO.
019190     MOVE W-LNA-MENOR-IX TO W-ORDEM-MODULO (W-IX-ORDEM)
019200*    ATUALIZA ORDEM USADO.
019210     MOVE 'S' TO W-ORDEM-USADO (W-LNA-MENOR-IX)
019220*    INCREMENTA INDICE ORDEM.
019230     ADD 1 TO W-IX-ORDEM.
019240 4925-EXIT.
019250*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
019260     EXIT.
019270
019280*    PROCURA O MODULO AINDA NAO COLOCADO EM W-ORDEM-MODULO COM A
019290*    MENOR QUANTIDADE DE DISCIPLINAS (EMPATE: MENOR NUMERO).
019300*    RESULTADO EM W-LNA-MENOR-IX.
019310 4930-ACHA-MODULO-MAIS-VAZIO.
019320*    ATUALIZA LNA MENOR INDICE.
019330     MOVE ZERO TO W-LNA-MENOR-IX
019340*    ATUALIZA INDICE MODULO.
019350     MOVE 1 TO IX-MODULO
019360*    EXECUTA 4935 TESTA UM MODULO VAZIO.
019370     PERFORM 4935-TESTA-UM-MODULO-VAZIO THRU 4935-EXIT
019380*    CONDICAO DE PARADA DO LACO.
019390               UNTIL IX-MODULO > 14.
019400 4930-EXIT.
019410*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
019420     EXIT.
019430
019440*****************************************************************
019450*    4935 TESTA UM MODULO VAZIO.                                 *
019460*****************************************************************
019470 4935-TESTA-UM-MODULO-VAZIO.
019480*    VERIFICA SE ORDEM USADO INDICE MODULO IGUAL 'N'.
019490     IF W-ORDEM-USADO (IX-MODULO) = 'N'
019500*    VERIFICA SE LNA MENOR INDICE IGUAL ZERO.
019510         IF W-LNA-MENOR-IX = ZERO
019520*    ATUALIZA LNA MENOR INDICE.
019530             MOVE IX-MODULO TO W-LNA-MENOR-IX
019540*    CASO CONTRARIO.
019550         ELSE
019560*    VERIFICA SE MODULO QUANTIDADE DISCIPLINA INDICE MODULO MENOR QU
019570             IF MOD-QTDE-DISCI (IX-MODULO) <
019580                   MOD-QTDE-DISCI (W-LNA-MENOR-IX)
019590*    ATUALIZA LNA MENOR INDICE.
019600                 MOVE IX-MODULO TO W-LNA-MENOR-IX
019610*    FIM DA CONDICAO.
019620             END-IF
019630*    FIM DA CONDICAO.
019640         END-IF
019650*    FIM DA CONDICAO.
019660     END-IF
019670*    INCREMENTA INDICE MODULO.
019680     ADD 1 TO IX-MODULO.
019690 4935-EXIT.
019700*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
019710     EXIT.
019720
019730*    PROCURA, ENTRE TODAS AS DISCIPLINAS AINDA NAO ATRIBUIDAS, A
019740*    MELHOR CANDIDATA SOLITARIA PARA O MODULO IX-MODULO NESTA
019750*    FASE, E A ATRIBUI. CAMADA TRATADA COMO ZERO; MODULOS COM
019760*    CELEBRE SAO PERMITIDOS PARA DISCIPLINAS QUE NAO SAO CADEIA.
019770*    RESULTADO EM W-MELHOR-ACHOU-FLAG.
019780 0520-PASSO3-MODULO.
019790*    ATUALIZA MELHOR ACHOU INDICADOR.
019800     MOVE 'N' TO W-MELHOR-ACHOU-FLAG
019810*    VERIFICA SE MODULO QUANTIDADE DISCIPLINA INDICE MODULO NAO MENO
019820     IF MOD-QTDE-DISCI (IX-MODULO) NOT < MAX-CAPAC-MODULO
019830*    DESVIA PARA 0520 EXIT.
019840         GO TO 0520-EXIT
019850*    FIM DA CONDICAO.
019860     END-IF
019870*    ATUALIZA INDICE DISCIPLINA.
019880     MOVE 1 TO IX-DISCI
019890*    EXECUTA 0525 AVALIA UMA SOLITARIA.
019900     PERFORM 0525-AVALIA-UMA-SOLITARIA THRU 0525-EXIT
019910*    CONDICAO DE PARADA DO LACO.
019920               UNTIL IX-DISCI > DISCI-QTDE
019930*    VERIFICA SE MELHOR JA ACHADO.
019940     IF MELHOR-JA-ACHADO
019950*    ATUALIZA INDICE DISCIPLINA TESTE.
019960         MOVE W-MELHOR-IX-DISCI  TO W-IX-DISCI-TESTE
019970*    ATUALIZA MODULO TESTE.
019980         MOVE IX-MODULO          TO W-MOD-TESTE
019990*    ATUALIZA CAMADA TESTE.
020000         MOVE ZERO               TO W-CAMADA-TESTE
020010*    EXECUTA 8300 DISCIPLINA ATRIBUI.
020020         PERFORM 8300-DISCI-ATRIBUI THRU 8300-EXIT
020030*    VERIFICA SE NAO ATRIBUICAO FOI OK.
020040         IF NOT ATRIBUICAO-FOI-OK
020050*    ATUALIZA MELHOR ACHOU INDICADOR.
020060             MOVE 'N' TO W-MELHOR-ACHOU-FLAG
020070*    FIM DA CONDICAO.
020080         END-IF
020090*    FIM DA CONDICAO.
020100     END-IF.
020110 0520-EXIT.
020120*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
020130     EXIT.
020140
020150*****************************************************************
020160*    0525 AVALIA UMA SOLITARIA.                                  *
020170*****************************************************************
020180 0525-AVALIA-UMA-SOLITARIA.
020190*    VERIFICA SE NAO DISCIPLINA JA ATRIBUIDA INDICE DISCIPLINA.
020200     IF NOT DISCI-JA-ATRIBUIDA (IX-DISCI)
020210*    EXECUTA 0530 PASSO 3 AVALIA CANDIDATA.
020220         PERFORM 0530-PASSO3-AVALIA-CANDIDATA THRU 0530-EXIT
020230*    FIM DA CONDICAO.
020240     END-IF
020250*    INCREMENTA INDICE DISCIPLINA.
020260     ADD 1 TO IX-DISCI.
020270 0525-EXIT.
020280*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
020290     EXIT.
020300
020310*    AVALIA A DISCIPLINA IX-DISCI (CORRENTE NO 0520) COMO
020320*    CANDIDATA SOLITARIA AO MODULO IX-MODULO. SO ACEITA SE O
020330*    MODULO PODE RECEBE-LA (REGRA GERAL) E HA PELO MENOS UM
020340*    PROFESSOR DISPONIVEL PARA ELA NESTE MODULO E FASE.
020350 0530-PASSO3-AVALIA-CANDIDATA.
020360*    ATUALIZA INDICE DISCIPLINA TESTE.
020370     MOVE IX-DISCI     TO W-IX-DISCI-TESTE
020380*    ATUALIZA MODULO TESTE.
020390     MOVE IX-MODULO    TO W-MOD-TESTE
020400*    ATUALIZA CAMADA TESTE.
020410     MOVE ZERO         TO W-CAMADA-TESTE
020420*    ATUALIZA CELEBRE ADD INDICADOR.
020430     MOVE 'N' TO W-CELEBRE-ADD-FLAG
020440*    EXECUTA 9000 MODULO PODE ACEITAR.
020450     PERFORM 9000-MODULO-PODE-ACEITAR THRU 9000-EXIT
020460*    VERIFICA SE NAO MODULO PODE ACEITAR.
020470     IF NOT MODULO-PODE-ACEITAR
020480*    DESVIA PARA 0530 EXIT.
020490         GO TO 0530-EXIT
020500*    FIM DA CONDICAO.
020510     END-IF
020520*    EXECUTA 8110 DISCIPLINA CONTA PROFESSOR DISPONIBILIDADE.
020530     PERFORM 8110-DISCI-CONTA-PROF-DISPON THRU 8110-EXIT
020540*    VERIFICA SE CAND QUANTIDADE PROFESSOR IGUAL ZERO.
020550     IF W-CAND-QTDE-PROF = ZERO
020560*    DESVIA PARA 0530 EXIT.
020570         GO TO 0530-EXIT
020580*    FIM DA CONDICAO.
020590     END-IF
020600*    VERIFICA SE NAO MELHOR JA ACHADO.
020610     IF NOT MELHOR-JA-ACHADO
020620*    EXECUTA 0540 PASSO 3 ADOTA CANDIDATA.
020630         PERFORM 0540-PASSO3-ADOTA-CANDIDATA THRU 0540-EXIT
020640*    DESVIA PARA 0530 EXIT.
020650         GO TO 0530-EXIT
020660*    FIM DA CONDICAO.
020670     END-IF
020680*    VERIFICA SE CAND QUANTIDADE PROFESSOR MENOR QUE MELHOR QUANTIDA
020690     IF W-CAND-QTDE-PROF < W-MELHOR-QTDE-PROF
020700*    EXECUTA 0540 PASSO 3 ADOTA CANDIDATA.
020710         PERFORM 0540-PASSO3-ADOTA-CANDIDATA THRU 0540-EXIT
020720*    CASO CONTRARIO.
020730     ELSE
020740*    VERIFICA SE CAND QUANTIDADE PROFESSOR IGUAL MELHOR QUANTIDADE P
020750       IF W-CAND-QTDE-PROF = W-MELHOR-QTDE-PROF
020760*    VERIFICA SE DISCIPLINA NOME INDICE DISCIPLINA MENOR QUE.
020770         IF DISCI-NOME (IX-DISCI) <
020780                                DISCI-NOME (W-MELHOR-IX-DISCI)
020790*    EXECUTA 0540 PASSO 3 ADOTA CANDIDATA.
020800             PERFORM 0540-PASSO3-ADOTA-CANDIDATA THRU 0540-EXIT
020810*    FIM DA CONDICAO.
020820         END-IF
020830*    FIM DA CONDICAO.
020840       END-IF
020850*    FIM DA CONDICAO.
020860     END-IF.
020870 0530-EXIT.
020880*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
020890     EXIT.
020900
020910*****************************************************************
020920*    0540 PASSO 3 ADOTA CANDIDATA.                               *
020930*****************************************************************
020940 0540-PASSO3-ADOTA-CANDIDATA.
020950*    ATUALIZA MELHOR ACHOU INDICADOR.
020960     MOVE 'S' TO W-MELHOR-ACHOU-FLAG
020970*    ATUALIZA MELHOR INDICE DISCIPLINA.
020980     MOVE IX-DISCI          TO W-MELHOR-IX-DISCI
020990*    ATUALIZA MELHOR QUANTIDADE PROFESSOR.
021000     MOVE W-CAND-QTDE-PROF  TO W-MELHOR-QTDE-PROF.
021010 0540-EXIT.
021020*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
021030     EXIT.
021040
021050*    CONTA QUANTOS PROFESSORES POSSIVEIS DA DISCIPLINA
021060*    W-IX-DISCI-TESTE ESTAO DISPONIVEIS PARA O MODULO W-MOD-TESTE
021070*    NA FASE W-FASE-ESTRITA. RESULTADO EM W-CAND-QTDE-PROF.
021080 8110-DISCI-CONTA-PROF-DISPON.
021090*    ATUALIZA CAND QUANTIDADE PROFESSOR.
021100     MOVE ZERO TO W-CAND-QTDE-PROF
021110*    ATUALIZA INDICE POSSIVEL PROFESSOR.
021120     MOVE 1 TO W-IX-POSSPROF
021130*    EXECUTA 8115 TESTA UM DISPONIVEL.
021140     PERFORM 8115-TESTA-UM-DISPONIVEL THRU 8115-EXIT
021150*    CONDICAO DE PARADA DO LACO.
021160         UNTIL W-IX-POSSPROF > DISCI-QTDE-PROF (W-IX-DISCI-TESTE).
021170 8110-EXIT.
021180*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
021190     EXIT.
021200
021210*****************************************************************
021220*    8115 TESTA UM DISPONIVEL.                                   *
021230*****************************************************************
021240 8115-TESTA-UM-DISPONIVEL.
021250*    ATUALIZA CAMPO DE TRABALHO.
021260     MOVE DISCI-PROF-NOME (W-IX-DISCI-TESTE W-IX-POSSPROF)
021270                                     TO W-NOME-PROF-BUSCA
021280*    EXECUTA 7900 PROFESSOR LOCALIZA.
021290     PERFORM 7900-PROF-LOCALIZA THRU 7900-EXIT
021300*    VERIFICA SE ACHOU.
021310     IF ACHOU
021320*    ATUALIZA INDICE PROFESSOR TESTE.
021330         MOVE W-ACHOU-IX-PROF TO W-IX-PROF-TESTE
021340*    EXECUTA 7000 PROFESSOR DISPONIVEL.
021350         PERFORM 7000-PROF-DISPONIVEL THRU 7000-EXIT
021360*    VERIFICA SE PROFESSOR ESTA DISPONIVEL.
021370         IF PROF-ESTA-DISPONIVEL
021380*    INCREMENTA CAND QUANTIDADE PROFESSOR.
021390             ADD 1 TO W-CAND-QTDE-PROF
021400*    FIM DA CONDICAO.
021410         END-IF
021420*    FIM DA CONDICAO.
021430     END-IF
021440*    INCREMENTA INDICE POSSIVEL PROFESSOR.
021450     ADD 1 TO W-IX-POSSPROF.
021460 8115-EXIT.
021470*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
021480     EXIT.
021490
021500*****************************************************************
021510*    LISTAGEM DE CONSOLE - SITUACAO DE CADA UM DOS 14 MODULOS    *
021520*****************************************************************
021530 0600-IMPRIME-GRADE-MOD.
021540*    ATUALIZA INDICE MODULO.
021550     MOVE 1 TO IX-MODULO
021560*    EXECUTA 0610 IMPRIME UM MODULO.
021570     PERFORM 0610-IMPRIME-UM-MODULO THRU 0610-EXIT
021580*    CONDICAO DE PARADA DO LACO.
021590         UNTIL IX-MODULO > 14.
021600 0600-EXIT.
021610*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
021620     EXIT.
021630
021640*****************************************************************
021650*    0610 IMPRIME UM MODULO.                                     *
021660*****************************************************************
021670 0610-IMPRIME-UM-MODULO.
021680*    ATUALIZA CAMPO DE EDICAO MODULO.
021690     MOVE IX-MODULO TO W-EDIT-MODULO
021700*    ATUALIZA LINHA CONSOLE.
021710     MOVE SPACE TO W-LINHA-CONSOLE
021720*    MONTA A LINHA DE SAIDA POR CONCATENACAO.
021730     STRING 'MODULO ' W-EDIT-MODULO
021740             DELIMITED BY SIZE INTO W-LINHA-CONSOLE
021750*    IMPRIME LINHA NO CONSOLE.
021760     DISPLAY W-LINHA-CONSOLE
021770*    IMPRIME LINHA NO CONSOLE.
021780     DISPLAY '------------------------------------------'
021790*    VERIFICA SE MODULO QUANTIDADE DISCIPLINA INDICE MODULO IGUAL ZE
021800     IF MOD-QTDE-DISCI (IX-MODULO) = ZERO
021810*    IMPRIME LINHA NO CONSOLE.
021820         DISPLAY '  (VAZIO)'
021830*    INCREMENTA INDICE MODULO.
021840         ADD 1 TO IX-MODULO
021850*    DESVIA PARA 0610 EXIT.
021860         GO TO 0610-EXIT
021870*    FIM DA CONDICAO.
021880     END-IF
021890*    ATUALIZA INDICE DISCIPLINA.
021900     MOVE 1 TO IX-DISCI
021910*    EXECUTA 0615 IMPRIME SE DO MODULO.
021920     PERFORM 0615-IMPRIME-SE-DO-MODULO THRU 0615-EXIT
021930*    CONDICAO DE PARADA DO LACO.
021940               UNTIL IX-DISCI > DISCI-QTDE
021950*    INCREMENTA INDICE MODULO.
021960     ADD 1 TO IX-MODULO.
021970 0610-EXIT.
021980*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
021990     EXIT.
022000
022010*****************************************************************
022020*    0615 IMPRIME SE DO MODULO.                                  *
022030*****************************************************************
022040 0615-IMPRIME-SE-DO-MODULO.
022050*    VERIFICA SE DISCIPLINA JA ATRIBUIDA INDICE DISCIPLINA.
022060     IF DISCI-JA-ATRIBUIDA (IX-DISCI)
022070*    CONTINUACAO DA CONDICAO - E TAMBEM.
022080           AND DISCI-MOD-ATRIB (IX-DISCI) = IX-MODULO
022090*    EXECUTA 0620 IMPRIME UMA DISCIPLINA.
022100         PERFORM 0620-IMPRIME-UMA-DISCI THRU 0620-EXIT
022110*    FIM DA CONDICAO.
022120     END-IF
022130*    INCREMENTA INDICE DISCIPLINA.
022140     ADD 1 TO IX-DISCI.
022150 0615-EXIT.
022160*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
022170     EXIT.
022180
022190*****************************************************************
022200*    0620 IMPRIME UMA DISCIPLINA.                                *
022210*****************************************************************
022220 0620-IMPRIME-UMA-DISCI.
022230*    ATUALIZA LINHA CONSOLE.
022240     MOVE SPACE TO W-LINHA-CONSOLE
022250*    VERIFICA SE DISCIPLINA PROFESSOR ATRIBUICAO INDICE DISCIPLINA I
022260     IF DISCI-PROF-ATRIB (IX-DISCI) = SPACE
022270*    MONTA A LINHA DE SAIDA POR CONCATENACAO.
022280         STRING '  ' DISCI-NOME (IX-DISCI) ' - NAO ATRIBUIDA'
022290                DELIMITED BY SIZE INTO W-LINHA-CONSOLE
022300*    CASO CONTRARIO.
022310     ELSE
022320*    VERIFICA SE DISCIPLINA CELEBRE INDICE DISCIPLINA.
022330         IF DISCI-E-CELEBRE (IX-DISCI)
022340*    MONTA A LINHA DE SAIDA POR CONCATENACAO.
022350             STRING '  ' DISCI-NOME (IX-DISCI) ' - '
022360                    DISCI-PROF-ATRIB (IX-DISCI)
022370                    ' [CELEBRE]'
022380                    DELIMITED BY SIZE INTO W-LINHA-CONSOLE
022390*    CASO CONTRARIO.
022400         ELSE
022410*    MONTA A LINHA DE SAIDA POR CONCATENACAO.
022420             STRING '  ' DISCI-NOME (IX-DISCI) ' - '
022430                    DISCI-PROF-ATRIB (IX-DISCI)
022440                    DELIMITED BY SIZE INTO W-LINHA-CONSOLE
022450*    FIM DA CONDICAO.
022460         END-IF
022470*    FIM DA CONDICAO.
022480     END-IF
022490*    IMPRIME LINHA NO CONSOLE.
022500     DISPLAY W-LINHA-CONSOLE.
022510 0620-EXIT.
022520*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
022530     EXIT.
022540
022550*****************************************************************
022560*    RESUMO DE CONSOLE - TOTAIS POR MODULO E GERAIS              *
022570*****************************************************************
022580 0700-IMPRIME-RESUMO.
022590*    ATUALIZA QUANTIDADE ASSINALADAS.
022600     MOVE ZERO TO W-QTDE-ASSINALADAS
022610*    ATUALIZA QUANTIDADE SOFT.
022620     MOVE ZERO TO W-QTDE-SOFT
022630*    ATUALIZA INDICE MODULO.
022640     MOVE 1 TO IX-MODULO
022650*    EXECUTA 0710 IMPRIME RESUMO MODULO.
022660     PERFORM 0710-IMPRIME-RESUMO-MODULO THRU 0710-EXIT
022670*    CONDICAO DE PARADA DO LACO.
022680         UNTIL IX-MODULO > 14
022690*    EXECUTA 4910 CONTA TODAS NAO ATRIBUICAO.
022700     PERFORM 4910-CONTA-TODAS-NAO-ATRIB THRU 4910-EXIT
022710*    IMPRIME LINHA NO CONSOLE.
022720     DISPLAY ' '
022730*    ATUALIZA CAMPO DE EDICAO CONTADOR.
022740     MOVE W-QTDE-ASSINALADAS TO W-EDIT-CONTADOR
022750*    IMPRIME LINHA NO CONSOLE.
022760     DISPLAY 'TOTAL DE DISCIPLINAS ATRIBUIDAS......: '
022770              W-EDIT-CONTADOR
022780*    ATUALIZA CAMPO DE EDICAO CONTADOR.
022790     MOVE W-QTDE-SOFT TO W-EDIT-CONTADOR
022800*    IMPRIME LINHA NO CONSOLE.
022810     DISPLAY 'TOTAL DE ATRIBUICOES EM DISPONIB. 0...: '
022820              W-EDIT-CONTADOR
022830*    ATUALIZA CAMPO DE EDICAO CONTADOR.
022840     MOVE W-QTDE-NAO-ATRIB TO W-EDIT-CONTADOR
022850*    IMPRIME LINHA NO CONSOLE.
022860     DISPLAY 'TOTAL DE DISCIPLINAS NAO ATRIBUIDAS....: '
022870              W-EDIT-CONTADOR
022880*    VERIFICA SE QUANTIDADE NAO ATRIBUICAO NAO IGUAL ZERO.
022890     IF W-QTDE-NAO-ATRIB NOT = ZERO
022900*    EXECUTA 0720 MONTA LISTA NAO ATRIBUICAO.
022910         PERFORM 0720-MONTA-LISTA-NAO-ATRIB THRU 0720-EXIT
022920*    EXECUTA 0730 IMPRIME LISTA NAO ATRIBUICAO.
022930         PERFORM 0730-IMPRIME-LISTA-NAO-ATRIB THRU 0730-EXIT
022940*    FIM DA CONDICAO.
022950     END-IF.
022960 0700-EXIT.
022970*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
022980     EXIT.
022990
023000*****************************************************************
023010*    0710 IMPRIME RESUMO MODULO.                                 *
023020*****************************************************************
023030 0710-IMPRIME-RESUMO-MODULO.
023040*    ATUALIZA QUANTIDADE ASSINALADAS 2.
023050     MOVE ZERO TO W-QTDE-ASSINALADAS-2
023060*    ATUALIZA INDICE DISCIPLINA.
023070     MOVE 1 TO IX-DISCI
023080*    EXECUTA 0715 SOMA SE DO MODULO.
023090     PERFORM 0715-SOMA-SE-DO-MODULO THRU 0715-EXIT
023100*    CONDICAO DE PARADA DO LACO.
023110               UNTIL IX-DISCI > DISCI-QTDE
023120*    ATUALIZA CAMPO DE EDICAO MODULO.
023130     MOVE IX-MODULO TO W-EDIT-MODULO
023140*    ATUALIZA LINHA CONSOLE.
023150     MOVE SPACE TO W-LINHA-CONSOLE
023160*    MONTA A LINHA DE SAIDA POR CONCATENACAO.
023170     STRING 'MODULO ' W-EDIT-MODULO ': CURSOS=' DELIMITED BY SIZE
023180             W-QTDE-ASSINALADAS-2 DELIMITED BY SIZE
023190             ' | CELEB=' DELIMITED BY SIZE
023200             INTO W-LINHA-CONSOLE
023210*    VERIFICA SE MODULO TEM CELEBRE INDICE MODULO.
023220     IF MOD-TEM-CELEBRE (IX-MODULO)
023230*    MONTA A LINHA DE SAIDA POR CONCATENACAO.
023240         STRING W-LINHA-CONSOLE DELIMITED BY SPACE
023250                'SIM' DELIMITED BY SIZE INTO W-LINHA-CONSOLE
023260*    CASO CONTRARIO.
023270     ELSE
023280*    MONTA A LINHA DE SAIDA POR CONCATENACAO.
023290         STRING W-LINHA-CONSOLE DELIMITED BY SPACE
023300                'NAO' DELIMITED BY SIZE INTO W-LINHA-CONSOLE
023310*    FIM DA CONDICAO.
023320     END-IF
023330*    IMPRIME LINHA NO CONSOLE.
023340     DISPLAY W-LINHA-CONSOLE
023350*    INCREMENTA INDICE MODULO.
023360     ADD 1 TO IX-MODULO.
023370 0710-EXIT.
023380*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
023390     EXIT.
023400
023410*****************************************************************
023420*    0715 SOMA SE DO MODULO.                                     *
023430*****************************************************************
023440 0715-SOMA-SE-DO-MODULO.
023450*    VERIFICA SE DISCIPLINA JA ATRIBUIDA INDICE DISCIPLINA.
023460     IF DISCI-JA-ATRIBUIDA (IX-DISCI)
023470*    CONTINUACAO DA CONDICAO - E TAMBEM.
023480           AND DISCI-MOD-ATRIB (IX-DISCI) = IX-MODULO
023490*    INCREMENTA QUANTIDADE ASSINALADAS.
023500         ADD 1 TO W-QTDE-ASSINALADAS
023510*    INCREMENTA QUANTIDADE ASSINALADAS 2.
023520         ADD 1 TO W-QTDE-ASSINALADAS-2
023530*    ATUALIZA CAMPO DE TRABALHO.
023540         MOVE DISCI-PROF-ATRIB (IX-DISCI) TO W-NOME-PROF-BUSCA
023550*    EXECUTA 7900 PROFESSOR LOCALIZA.
023560         PERFORM 7900-PROF-LOCALIZA THRU 7900-EXIT
023570*    VERIFICA SE ACHOU.
023580         IF ACHOU
023590*    VERIFICA SE PROFESSOR DISPONIBILIDADE ACHOU INDICE PROFESSOR IN
023600             IF PROF-DISPON (W-ACHOU-IX-PROF IX-MODULO) = 0
023610*    INCREMENTA QUANTIDADE SOFT.
023620                 ADD 1 TO W-QTDE-SOFT
023630*    FIM DA CONDICAO.
023640             END-IF
023650*    FIM DA CONDICAO.
023660         END-IF
023670*    FIM DA CONDICAO.
023680     END-IF
023690*    INCREMENTA INDICE DISCIPLINA.
023700     ADD 1 TO IX-DISCI.
023710 0715-EXIT.
023720*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
023730     EXIT.
023740
023750*    MONTA, EM W-LNA-NOME, ATE 10 NOMES DE DISCIPLINAS NAO
023760*    ATRIBUIDAS, EM ORDEM ALFABETICA (SELECAO REPETIDA DO MENOR
023770*    NOME AINDA NAO USADO). RESULTADO EM W-QTDE-LISTA-NAO-ATRIB.
023780 0720-MONTA-LISTA-NAO-ATRIB.
023790*    ATUALIZA INDICE DISCIPLINA.
023800     MOVE 1 TO IX-DISCI
023810*    EXECUTA 0722 LIMPA UMA USADA.
023820     PERFORM 0722-LIMPA-UMA-USADA THRU 0722-EXIT
023830*    CONDICAO DE PARADA DO LACO.
023840               UNTIL IX-DISCI > 80
023850*    ATUALIZA QUANTIDADE LISTA NAO ATRIBUICAO.
023860     MOVE ZERO TO W-QTDE-LISTA-NAO-ATRIB
023870*    ATUALIZA INDICE ORDEM.
023880     MOVE 1 TO W-IX-ORDEM
023890*    EXECUTA 0725 ACHA UMA NAO ATRIBUICAO.
023900     PERFORM 0725-ACHA-UMA-NAO-ATRIB THRU 0725-EXIT
023910*    CONDICAO DE PARADA DO LACO.
023920         UNTIL W-IX-ORDEM > 10 OR
023930               W-QTDE-LISTA-NAO-ATRIB = W-QTDE-NAO-ATRIB.
023940 0720-EXIT.
023950*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
023960     EXIT.
023970
023980*****************************************************************
023990*    0722 LIMPA UMA USADA.                                       *
024000*****************************************************************
024010 0722-LIMPA-UMA-USADA.
024020*    ATUALIZA LNA JA USADA.
024030     MOVE 'N' TO W-LNA-JA-USADA (IX-DISCI)
024040*    INCREMENTA INDICE DISCIPLINA.
024050     ADD 1 TO IX-DISCI.
024060 0722-EXIT.
024070*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
024080     EXIT.
024090
024100*****************************************************************
024110*    0725 ACHA UMA NAO ATRIBUICAO.                               *
024120*****************************************************************
024130 0725-ACHA-UMA-NAO-ATRIB.
024140*    ATUALIZA LNA MENOR NOME.
024150     MOVE SPACE TO W-LNA-MENOR-NOME
024160*    ATUALIZA LNA MENOR INDICE.
024170     MOVE ZERO  TO W-LNA-MENOR-IX
024180*    ATUALIZA INDICE DISCIPLINA.
024190     MOVE 1 TO IX-DISCI
024200*    EXECUTA 0727 TESTA UMA NAO ATRIBUICAO.
024210     PERFORM 0727-TESTA-UMA-NAO-ATRIB THRU 0727-EXIT
024220*    CONDICAO DE PARADA DO LACO.
024230               UNTIL IX-DISCI > DISCI-QTDE
024240*    VERIFICA SE LNA MENOR INDICE NAO IGUAL ZERO.
024250     IF W-LNA-MENOR-IX NOT = ZERO
024260*    INCREMENTA QUANTIDADE LISTA NAO ATRIBUICAO.
024270         ADD 1 TO W-QTDE-LISTA-NAO-ATRIB
024280*    ATUALIZA CAMPO DE TRABALHO.
024290         MOVE W-LNA-MENOR-NOME
024300                   TO W-LNA-NOME (W-QTDE-LISTA-NAO-ATRIB)
024310*    ATUALIZA LNA JA USADA.
024320         MOVE 'S' TO W-LNA-JA-USADA (W-LNA-MENOR-IX)
024330*    FIM DA CONDICAO.
024340     END-IF
024350*    INCREMENTA INDICE ORDEM.
024360     ADD 1 TO W-IX-ORDEM.
024370 0725-EXIT.
024380*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
024390     EXIT.
024400
024410*****************************************************************
024420*    0727 TESTA UMA NAO ATRIBUICAO.                              *
024430*****************************************************************
024440 0727-TESTA-UMA-NAO-ATRIB.
024450*    VERIFICA SE NAO DISCIPLINA JA ATRIBUIDA INDICE DISCIPLINA.
024460     IF NOT DISCI-JA-ATRIBUIDA (IX-DISCI)
024470*    CONTINUACAO DA CONDICAO - E TAMBEM.
024480           AND W-LNA-JA-USADA (IX-DISCI) = 'N'
024490*    VERIFICA SE LNA MENOR INDICE IGUAL ZERO.
024500         IF W-LNA-MENOR-IX = ZERO
024510*    ATUALIZA LNA MENOR INDICE.
024520             MOVE IX-DISCI TO W-LNA-MENOR-IX
024530*    ATUALIZA CAMPO DE TRABALHO.
024540             MOVE DISCI-NOME (IX-DISCI) TO W-LNA-MENOR-NOME
024550*    CASO CONTRARIO.
024560         ELSE
024570*    VERIFICA SE DISCIPLINA NOME INDICE DISCIPLINA MENOR QUE LNA MEN
024580             IF DISCI-NOME (IX-DISCI) < W-LNA-MENOR-NOME
024590*    ATUALIZA LNA MENOR INDICE.
024600                 MOVE IX-DISCI TO W-LNA-MENOR-IX
024610*    ATUALIZA CAMPO DE TRABALHO.
024620                 MOVE DISCI-NOME (IX-DISCI)
024630                                TO W-LNA-MENOR-NOME
024640*    FIM DA CONDICAO.
024650             END-IF
024660*    FIM DA CONDICAO.
024670         END-IF
024680*    FIM DA CONDICAO.
024690     END-IF
024700*    INCREMENTA INDICE DISCIPLINA.
024710     ADD 1 TO IX-DISCI.
024720 0727-EXIT.
024730*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
024740     EXIT.
024750
024760*****************************************************************
024770*    0730 IMPRIME LISTA NAO ATRIBUICAO.                          *
024780*****************************************************************
024790 0730-IMPRIME-LISTA-NAO-ATRIB.
024800*    IMPRIME LINHA NO CONSOLE.
024810     DISPLAY 'DISCIPLINAS NAO ATRIBUIDAS (ATE 10, EM ORDEM):'
024820*    ATUALIZA INDICE ORDEM.
024830     MOVE 1 TO W-IX-ORDEM
024840*    EXECUTA 0735 IMPRIME UM NOME.
024850     PERFORM 0735-IMPRIME-UM-NOME THRU 0735-EXIT
024860*    CONDICAO DE PARADA DO LACO.
024870               UNTIL W-IX-ORDEM > W-QTDE-LISTA-NAO-ATRIB
024880*    VERIFICA SE QUANTIDADE NAO ATRIBUICAO MAIOR QUE 10.
024890     IF W-QTDE-NAO-ATRIB > 10
024900*    IMPRIME LINHA NO CONSOLE.
024910         DISPLAY '   ... (E OUTRAS)'
024920*    FIM DA CONDICAO.
024930     END-IF.
024940 0730-EXIT.
024950*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
024960     EXIT.
024970
024980*****************************************************************
024990*    0735 IMPRIME UM NOME.                                       *
025000*****************************************************************
025010 0735-IMPRIME-UM-NOME.
025020*    IMPRIME LINHA NO CONSOLE.
025030     DISPLAY '   ' W-LNA-NOME (W-IX-ORDEM)
025040*    INCREMENTA INDICE ORDEM.
025050     ADD 1 TO W-IX-ORDEM.
025060 0735-EXIT.
025070*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
025080     EXIT.
025090
025100*****************************************************************
025110*    GRAVACAO DOS DOIS ARQUIVOS DE SAIDA, ORDENADOS POR SORT     *
025120*    EXTERNO, CADA UM COM LINHA DE CABECALHO                     *
025130*****************************************************************
025140 0800-GRAVA-SAIDAS.
025150*    EXECUTA 6000 GRAVA GRADESAI.
025160     PERFORM 6000-GRAVA-GRADESAI  THRU 6000-EXIT
025170*    EXECUTA 6100 GRAVA DIVERGSAI.
025180     PERFORM 6100-GRAVA-DIVERGSAI THRU 6100-EXIT.
025190 0800-EXIT.
025200*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
025210     EXIT.
025220
025230*    J.KOIKE 18/04/2003 - GRAVACAO PASSOU A USAR SORT EXTERNO     REQ48003
025240*    AO INVES DE ORDENACAO EM TABELA (REQ. 480/03).               REQ48003
025250 6000-GRAVA-GRADESAI.
025260*    ABRE PARA SAIDA O ARQUIVO GRADESAI.
025270     OPEN OUTPUT GRADESAI
025280*    VERIFICA SE GRADESAI NAO IGUAL '00'.
025290     IF ST-GRADESAI NOT = '00'
025300*    IMPRIME LINHA NO CONSOLE.
025310         DISPLAY 'MONTAGRD - ERRO FATAL - ABERTURA GRADESAI '
025320                  ST-GRADESAI
025330*    EXECUTA 9900 ERRO FATAL.
025340         PERFORM 9900-ERRO-FATAL THRU 9900-EXIT
025350*    FIM DA CONDICAO.
025360     END-IF
025370*    ATUALIZA CAMPO DE TRABALHO.
025380     MOVE 'module,course,teacher,needs confirmation'
025390                                         TO SAI-LINHA
025400*    GRAVA UM REGISTRO EM GRADE.
025410     WRITE REG-SAI-GRADE
025420     SORT SORT-GRADE ASCENDING KEY SRT-GRD-MODULO
025430                                    SRT-GRD-DISCI
025440                                    SRT-GRD-PROF
025450          INPUT  PROCEDURE 6010-SELECIONA-GRADE
025460          OUTPUT PROCEDURE 6020-ESCREVE-GRADE
025470*    FECHA O ARQUIVO GRADESAI.
025480     CLOSE GRADESAI.
025490 6000-EXIT.
025500*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
025510     EXIT.
025520
025530*    FORNECE AO SORT UM REGISTRO PARA CADA DISCIPLINA JA
025540*    ATRIBUIDA, MONTANDO O TEXTO DE CONFIRMACAO QUANDO A
025550*    DISPONIBILIDADE USADA NAO FOR A PREFERIDA (VALOR 1).
025560 6010-SELECIONA-GRADE.
025570*    ATUALIZA INDICE DISCIPLINA.
025580     MOVE 1 TO IX-DISCI
025590*    EXECUTA 6011 LIBERA UMA GRADE.
025600     PERFORM 6011-LIBERA-UMA-GRADE THRU 6011-EXIT
025610*    CONDICAO DE PARADA DO LACO.
025620               UNTIL IX-DISCI > DISCI-QTDE.
025630 6010-EXIT.
025640*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
025650     EXIT.
025660
025670*****************************************************************
025680*    6011 LIBERA UMA GRADE.                                      *
025690*****************************************************************
025700 6011-LIBERA-UMA-GRADE.
025710*    VERIFICA SE DISCIPLINA JA ATRIBUIDA INDICE DISCIPLINA.
025720     IF DISCI-JA-ATRIBUIDA (IX-DISCI)
025730*    ATUALIZA CONFIRMACAO TEXTO.
025740         MOVE SPACE TO W-CONFIRMA-TEXTO
025750*    ATUALIZA CAMPO DE TRABALHO.
025760         MOVE DISCI-PROF-ATRIB (IX-DISCI) TO W-NOME-PROF-BUSCA
025770*    EXECUTA 7900 PROFESSOR LOCALIZA.
025780         PERFORM 7900-PROF-LOCALIZA THRU 7900-EXIT
025790*    VERIFICA SE ACHOU.
025800         IF ACHOU
025810*    VERIFICA SE PROFESSOR DISPONIBILIDADE ACHOU INDICE PROFESSOR.
025820             IF PROF-DISPON (W-ACHOU-IX-PROF
025830                                DISCI-MOD-ATRIB (IX-DISCI))
025840                   NOT = 1
025850*    ATUALIZA CAMPO DE TRABALHO.
025860                 MOVE 'Used 0 availability, needs confirmation'
025870                                                TO W-CONFIRMA-TEXTO
025880*    FIM DA CONDICAO.
025890             END-IF
025900*    FIM DA CONDICAO.
025910         END-IF
025920*    ATUALIZA CAMPO DE TRABALHO.
025930         MOVE DISCI-MOD-ATRIB (IX-DISCI)   TO SRT-GRD-MODULO
025940*    ATUALIZA CAMPO DE TRABALHO.
025950         MOVE DISCI-NOME (IX-DISCI)        TO SRT-GRD-DISCI
025960*    ATUALIZA CAMPO DE TRABALHO.
025970         MOVE DISCI-PROF-ATRIB (IX-DISCI)  TO SRT-GRD-PROF
025980*    ATUALIZA GRADE CONFIRMACAO.
025990         MOVE W-CONFIRMA-TEXTO              TO SRT-GRD-CONFIRMA
026000         RELEASE REG-SORT-GRADE
026010*    FIM DA CONDICAO.
026020     END-IF
026030*    INCREMENTA INDICE DISCIPLINA.
026040     ADD 1 TO IX-DISCI.
026050 6011-EXIT.
026060*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
026070     EXIT.
026080
026090*****************************************************************
026100*    6020 ESCREVE GRADE.                                         *
026110*****************************************************************
026120 6020-ESCREVE-GRADE.
026130*    RECUPERA O PROXIMO REGISTRO DO SORT.
026140     RETURN SORT-GRADE AT END MOVE 'S' TO FIM-SORT-GRADE
026150     END-RETURN
026160*    EXECUTA 6021 ESCREVE UMA GRADE.
026170     PERFORM 6021-ESCREVE-UMA-GRADE THRU 6021-EXIT
026180*    CONDICAO DE PARADA DO LACO.
026190         UNTIL E-FIM-SORT-GRADE
026200*    ATUALIZA FIM SORT GRADE.
026210     MOVE 'N' TO FIM-SORT-GRADE.
026220 6020-EXIT.
026230*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
026240     EXIT.
026250
026260*****************************************************************
026270*    6021 ESCREVE UMA GRADE.                                     *
026280*****************************************************************
026290 6021-ESCREVE-UMA-GRADE.
026300*    ATUALIZA LINHA SAIDA.
026310     MOVE SPACE TO W-LINHA-SAIDA
026320*    ATUALIZA CAMPO DE EDICAO MODULO.
026330     MOVE SRT-GRD-MODULO TO W-EDIT-MODULO
026340*    MONTA A LINHA DE SAIDA POR CONCATENACAO.
026350     STRING W-EDIT-MODULO ',' SRT-GRD-DISCI DELIMITED BY SPACE
026360            ',' SRT-GRD-PROF DELIMITED BY SPACE
026370            ',' SRT-GRD-CONFIRMA DELIMITED BY SIZE
026380            INTO W-LINHA-SAIDA
026390*    ATUALIZA LINHA.
026400     MOVE W-LINHA-SAIDA TO SAI-LINHA
026410*    GRAVA UM REGISTRO EM GRADE.
026420     WRITE REG-SAI-GRADE
026430*    RECUPERA O PROXIMO REGISTRO DO SORT.
026440     RETURN SORT-GRADE AT END MOVE 'S' TO FIM-SORT-GRADE
026450     END-RETURN.
026460 6021-EXIT.
026470*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
026480     EXIT.
026490
026500*****************************************************************
026510*    ARQUIVO DE DIVERGENCIA DE DISPONIBILIDADE SUAVE - UMA LINHA *
026520*    POR DISCIPLINA CUJO PROFESSOR ATRIBUIDO TEM DISPONIBILIDADE *
026530*    EXATAMENTE 0 NO MODULO ATRIBUIDO                            *
026540*****************************************************************
026550 6100-GRAVA-DIVERGSAI.
026560*    ABRE PARA SAIDA O ARQUIVO DIVERGSAI.
026570     OPEN OUTPUT DIVERGSAI
026580*    VERIFICA SE DIVERGSAI NAO IGUAL '00'.
026590     IF ST-DIVERGSAI NOT = '00'
026600*    IMPRIME LINHA NO CONSOLE.
026610         DISPLAY 'MONTAGRD - ERRO FATAL - ABERTURA DIVERGSAI '
026620                  ST-DIVERGSAI
026630*    EXECUTA 9900 ERRO FATAL.
026640         PERFORM 9900-ERRO-FATAL THRU 9900-EXIT
026650*    FIM DA CONDICAO.
026660     END-IF
026670*    ATUALIZA DIVERGENCIA LINHA.
026680     MOVE 'module,course,teacher' TO DIV-LINHA
026690*    GRAVA UM REGISTRO EM DIVERGENCIA.
026700     WRITE REG-SAI-DIVERGE
026710     SORT SORT-DIVERGE ASCENDING KEY SRT-DIV-MODULO
026720                                      SRT-DIV-DISCI
026730                                      SRT-DIV-PROF
026740          INPUT  PROCEDURE 6110-SELECIONA-DIVERGE
026750          OUTPUT PROCEDURE 6120-ESCREVE-DIVERGE
026760*    FECHA O ARQUIVO DIVERGSAI.
026770     CLOSE DIVERGSAI.
026780 6100-EXIT.
026790*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
026800     EXIT.
026810
026820*****************************************************************
026830*    6110 SELECIONA DIVERGENCIA.                                 *
026840*****************************************************************
026850 6110-SELECIONA-DIVERGE.
026860*    ATUALIZA INDICE DISCIPLINA.
026870     MOVE 1 TO IX-DISCI
026880*    EXECUTA 6111 AVALIA UMA DIVERGENCIA.
026890     PERFORM 6111-AVALIA-UMA-DIVERGE THRU 6111-EXIT
026900*    CONDICAO DE PARADA DO LACO.
026910               UNTIL IX-DISCI > DISCI-QTDE.
026920 6110-EXIT.
026930*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
026940     EXIT.
026950
026960*****************************************************************
026970*    6111 AVALIA UMA DIVERGENCIA.                                *
026980*****************************************************************
026990 6111-AVALIA-UMA-DIVERGE.
027000*    VERIFICA SE DISCIPLINA JA ATRIBUIDA INDICE DISCIPLINA.
027010     IF DISCI-JA-ATRIBUIDA (IX-DISCI)
027020*    ATUALIZA CAMPO DE TRABALHO.
027030         MOVE DISCI-PROF-ATRIB (IX-DISCI) TO W-NOME-PROF-BUSCA
027040*    EXECUTA 7900 PROFESSOR LOCALIZA.
027050         PERFORM 7900-PROF-LOCALIZA THRU 7900-EXIT
027060*    VERIFICA SE ACHOU.
027070         IF ACHOU
027080*    VERIFICA SE PROFESSOR DISPONIBILIDADE ACHOU INDICE PROFESSOR.
027090             IF PROF-DISPON (W-ACHOU-IX-PROF
027100                                DISCI-MOD-ATRIB (IX-DISCI))
027110                   = ZERO
027120*    ATUALIZA CAMPO DE TRABALHO.
027130                 MOVE DISCI-MOD-ATRIB (IX-DISCI)  TO SRT-DIV-MODULO
027140*    ATUALIZA CAMPO DE TRABALHO.
027150                 MOVE DISCI-NOME (IX-DISCI)       TO SRT-DIV-DISCI
027160*    ATUALIZA CAMPO DE TRABALHO.
027170                 MOVE DISCI-PROF-ATRIB (IX-DISCI) TO SRT-DIV-PROF
027180                 RELEASE REG-SORT-DIVERGE
027190*    FIM DA CONDICAO.
027200             END-IF
027210*    FIM DA CONDICAO.
027220         END-IF
027230*    FIM DA CONDICAO.
027240     END-IF
027250*    INCREMENTA INDICE DISCIPLINA.
027260     ADD 1 TO IX-DISCI.
027270 6111-EXIT.
027280*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
027290     EXIT.
027300
027310*****************************************************************
027320*    6120 ESCREVE DIVERGENCIA.                                   *
027330*****************************************************************
027340 6120-ESCREVE-DIVERGE.
027350*    RECUPERA O PROXIMO REGISTRO DO SORT.
027360     RETURN SORT-DIVERGE AT END MOVE 'S' TO FIM-SORT-DIVERGE
027370     END-RETURN
027380*    EXECUTA 6121 ESCREVE UMA DIVERGENCIA.
027390     PERFORM 6121-ESCREVE-UMA-DIVERGE THRU 6121-EXIT
027400*    CONDICAO DE PARADA DO LACO.
027410         UNTIL E-FIM-SORT-DIVERGE
027420*    ATUALIZA FIM SORT DIVERGENCIA.
027430     MOVE 'N' TO FIM-SORT-DIVERGE.
027440 6120-EXIT.
027450*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
027460     EXIT.
027470
027480*****************************************************************
027490*    6121 ESCREVE UMA DIVERGENCIA.                               *
027500*****************************************************************
027510 6121-ESCREVE-UMA-DIVERGE.
027520*    ATUALIZA LINHA SAIDA.
027530     MOVE SPACE TO W-LINHA-SAIDA
027540*    ATUALIZA CAMPO DE EDICAO MODULO.
027550     MOVE SRT-DIV-MODULO TO W-EDIT-MODULO
027560*    MONTA A LINHA DE SAIDA POR CONCATENACAO.
027570     STRING W-EDIT-MODULO ',' SRT-DIV-DISCI DELIMITED BY SPACE
027580            ',' SRT-DIV-PROF DELIMITED BY SPACE
027590            INTO W-LINHA-SAIDA
027600*    ATUALIZA DIVERGENCIA LINHA.
027610     MOVE W-LINHA-SAIDA TO DIV-LINHA
027620*    GRAVA UM REGISTRO EM DIVERGENCIA.
027630     WRITE REG-SAI-DIVERGE
027640*    RECUPERA O PROXIMO REGISTRO DO SORT.
027650     RETURN SORT-DIVERGE AT END MOVE 'S' TO FIM-SORT-DIVERGE
027660     END-RETURN.
027670 6121-EXIT.
027680*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
027690     EXIT.
027700
027710*****************************************************************
027720*    ENCERRAMENTO - FECHAMENTO DOS ARQUIVOS DE ENTRADA           *
027730*****************************************************************
027740 0900-FIM.
027750*    FECHA O ARQUIVO DISPONIBILIDADE DE PROFESSOR.
027760     CLOSE PROFDISP DISCIPROF PREREQ CELEBRE.
027770 0900-EXIT.
027780*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
027790     EXIT.
027800
027810*****************************************************************
027820*    REGRA DE NEGOCIO - DISPONIBILIDADE DE PROFESSOR (UNIDADE    *
027830*    PROFESSOR).  PARAMETROS: W-IX-PROF-TESTE, W-MOD-TESTE,      *
027840*    W-IX-DISCI-TESTE, W-FASE-ESTRITA.  RESULTADO EM             *
027850*    W-PROF-DISPONIVEL-FLAG.                                     *
027860*****************************************************************
027870 7000-PROF-DISPONIVEL.
027880*    ATUALIZA PROFESSOR DISPONIVEL INDICADOR.
027890     MOVE 'N' TO W-PROF-DISPONIVEL-FLAG
027900*    VERIFICA SE PROFESSOR CAPACIDADE LIVRE INDICE PROFESSOR TESTE M
027910     IF PROF-CAPAC-LIVRE (W-IX-PROF-TESTE) < 1
027920*    DESVIA PARA 7000 EXIT.
027930         GO TO 7000-EXIT
027940*    FIM DA CONDICAO.
027950     END-IF
027960*    VERIFICA SE PROFESSOR MODULO OCUPADO INDICE PROFESSOR TESTE MOD
027970     IF PROF-MOD-OCUPADO (W-IX-PROF-TESTE W-MOD-TESTE) NOT = ZERO
027980*    DESVIA PARA 7000 EXIT.
027990         GO TO 7000-EXIT
028000*    FIM DA CONDICAO.
028010     END-IF
028020*    VERIFICA SE PROFESSOR DISPONIBILIDADE INDICE PROFESSOR TESTE MO
028030     IF PROF-DISPON (W-IX-PROF-TESTE W-MOD-TESTE) = -1
028040*    DESVIA PARA 7000 EXIT.
028050         GO TO 7000-EXIT
028060*    FIM DA CONDICAO.
028070     END-IF
028080*    VERIFICA SE FASE ESTRITA.
028090     IF FASE-E-ESTRITA
028100*    VERIFICA SE PROFESSOR DISPONIBILIDADE INDICE PROFESSOR TESTE MO
028110         IF PROF-DISPON (W-IX-PROF-TESTE W-MOD-TESTE) = ZERO
028120*    DESVIA PARA 7000 EXIT.
028130             GO TO 7000-EXIT
028140*    FIM DA CONDICAO.
028150         END-IF
028160*    FIM DA CONDICAO.
028170     END-IF
028180*    EXECUTA 7910 PROFESSOR QUALIFICADO.
028190     PERFORM 7910-PROF-QUALIFICADO THRU 7910-EXIT
028200*    VERIFICA SE NAO ACHOU.
028210     IF NAO-ACHOU
028220*    DESVIA PARA 7000 EXIT.
028230         GO TO 7000-EXIT
028240*    FIM DA CONDICAO.
028250     END-IF
028260*    ATUALIZA PROFESSOR DISPONIVEL INDICADOR.
028270     MOVE 'S' TO W-PROF-DISPONIVEL-FLAG.
028280 7000-EXIT.
028290*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
028300     EXIT.
028310
028320*    CONFERE SE A DISCIPLINA W-IX-DISCI-TESTE CONSTA NO CONJUNTO
028330*    DE HABILITACOES DO PROFESSOR W-IX-PROF-TESTE. RESULTADO EM
028340*    W-ACHOU-FLAG.
028350 7910-PROF-QUALIFICADO.
028360*    ATUALIZA ACHOU INDICADOR.
028370     MOVE 'N' TO W-ACHOU-FLAG
028380*    ATUALIZA INDICE QUALIFICACAO.
028390     MOVE 1 TO W-IX-QUALIF
028400*    EXECUTA 7915 TESTA UMA QUALIFICACAO.
028410     PERFORM 7915-TESTA-UMA-QUALIF THRU 7915-EXIT
028420*    CONDICAO DE PARADA DO LACO.
028430         UNTIL W-IX-QUALIF > PROF-QTDE-QUALIF (W-IX-PROF-TESTE)
028440*    CONTINUACAO DA CONDICAO - OU ALTERNATIVAMENTE.
028450            OR ACHOU.
028460 7910-EXIT.
028470*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
028480     EXIT.
028490
028500*****************************************************************
028510*    7915 TESTA UMA QUALIFICACAO.                                *
028520*****************************************************************
028530 7915-TESTA-UMA-QUALIF.
028540*    VERIFICA SE PROFESSOR QUALIFICACAO NOME INDICE PROFESSOR TESTE 
028550     IF PROF-QUALIF-NOME (W-IX-PROF-TESTE W-IX-QUALIF)
028560           = DISCI-NOME (W-IX-DISCI-TESTE)
028570*    ATUALIZA ACHOU INDICADOR.
028580         MOVE 'S' TO W-ACHOU-FLAG
028590*    FIM DA CONDICAO.
028600     END-IF
028610*    INCREMENTA INDICE QUALIFICACAO.
028620     ADD 1 TO W-IX-QUALIF.
028630 7915-EXIT.
028640*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
028650     EXIT.
028660
028670*    PONTUACAO DE DISPONIBILIDADE PARA FINS DE DESEMPATE NA
028680*    ESCOLHA DE PROFESSOR: 0 QUANDO A DISPONIBILIDADE E 1
028690*    (PREFERIDA), 1 QUANDO E 0 (ACEITA). RESULTADO EM
028700*    W-PROF-SCORE. PARAMETROS: W-IX-PROF-TESTE, W-MOD-TESTE.
028710 7010-PROF-SCORE-DISPON.
028720*    VERIFICA SE PROFESSOR DISPONIBILIDADE INDICE PROFESSOR TESTE MO
028730     IF PROF-DISPON (W-IX-PROF-TESTE W-MOD-TESTE) = 1
028740*    ATUALIZA PROFESSOR PONTUACAO.
028750         MOVE ZERO TO W-PROF-SCORE
028760*    CASO CONTRARIO.
028770     ELSE
028780*    ATUALIZA PROFESSOR PONTUACAO.
028790         MOVE 1 TO W-PROF-SCORE
028800*    FIM DA CONDICAO.
028810     END-IF.
028820 7010-EXIT.
028830*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
028840     EXIT.
028850
028860*    REGISTRA A ATRIBUICAO NO PROFESSOR: DECREMENTA A CAPACIDADE
028870*    LIVRE E MARCA O MODULO COMO OCUPADO. PARAMETROS:
028880*    W-IX-PROF-TESTE, W-MOD-TESTE.
028890 7050-PROF-ATRIBUI.
028900     SUBTRACT 1 FROM PROF-CAPAC-LIVRE (W-IX-PROF-TESTE)
028910*    ATUALIZA PROFESSOR MODULO OCUPADO.
028920     MOVE 1 TO PROF-MOD-OCUPADO (W-IX-PROF-TESTE W-MOD-TESTE).
028930 7050-EXIT.
028940*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
028950     EXIT.
028960
028970*    LOCALIZA O PROFESSOR DE NOME W-NOME-PROF-BUSCA NA TABELA DE
028980*    PROFESSORES. RESULTADO EM W-ACHOU-FLAG E W-ACHOU-IX-PROF.
028990 7900-PROF-LOCALIZA.
029000*    ATUALIZA ACHOU INDICADOR.
029010     MOVE 'N' TO W-ACHOU-FLAG
029020*    ATUALIZA ACHOU INDICE PROFESSOR.
029030     MOVE ZERO TO W-ACHOU-IX-PROF
029040*    ATUALIZA INDICE PROFESSOR.
029050     MOVE 1 TO IX-PROF
029060*    EXECUTA 7905 TESTA UM PROFESSOR.
029070     PERFORM 7905-TESTA-UM-PROF THRU 7905-EXIT
029080*    CONDICAO DE PARADA DO LACO.
029090               UNTIL IX-PROF > PROF-QTDE OR ACHOU.
029100 7900-EXIT.
029110*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
029120     EXIT.
029130
029140*****************************************************************
029150*    7905 TESTA UM PROFESSOR.                                    *
029160*****************************************************************
029170 7905-TESTA-UM-PROF.
029180*    VERIFICA SE PROFESSOR NOME INDICE PROFESSOR IGUAL NOME PROFESSO
029190     IF PROF-NOME (IX-PROF) = W-NOME-PROF-BUSCA
029200*    ATUALIZA ACHOU INDICADOR.
029210         MOVE 'S' TO W-ACHOU-FLAG
029220*    ATUALIZA ACHOU INDICE PROFESSOR.
029230         MOVE IX-PROF TO W-ACHOU-IX-PROF
029240*    FIM DA CONDICAO.
029250     END-IF
029260*    INCREMENTA INDICE PROFESSOR.
029270     ADD 1 TO IX-PROF.
029280 7905-EXIT.
029290*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
029300     EXIT.
029310
029320*****************************************************************
029330*    REGRA DE NEGOCIO - PRONTIDAO E POSICIONAMENTO DE DISCIPLINA *
029340*    (UNIDADE DISCIPLINA)                                        *
029350*****************************************************************
029360*    TODOS OS PRE-REQUISITOS DA DISCIPLINA W-IX-DISCI-TESTE
029370*    ESTAO ATRIBUIDOS? RESULTADO EM W-DISCI-PREREQ-OK-FLAG.
029380*    J.KOIKE 11/02/1993 - CADEIA DE PRE-REQUISITO PASSOU A SER    REQ30193
029390*    TESTADA POR CAMADA, NAO MAIS POR MODULO ISOLADO (REQ.301/93)REQ30193
029400 8000-DISCI-PREREQS-OK.
029410*    ATUALIZA DISCIPLINA PRE-REQUISITO OK INDICADOR.
029420     MOVE 'S' TO W-DISCI-PREREQ-OK-FLAG
029430*    ATUALIZA INDICE PRE-REQUISITO.
029440     MOVE 1 TO W-IX-PREREQ
029450*    EXECUTA 8005 TESTA UM PRE-REQUISITO OK.
029460     PERFORM 8005-TESTA-UM-PREREQ-OK THRU 8005-EXIT
029470*    CONDICAO DE PARADA DO LACO.
029480         UNTIL W-IX-PREREQ > DISCI-QTDE-PREREQ (W-IX-DISCI-TESTE).
029490 8000-EXIT.
029500*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
029510     EXIT.
029520
029530*****************************************************************
029540*    8005 TESTA UM PRE-REQUISITO OK.                             *
029550*****************************************************************
029560 8005-TESTA-UM-PREREQ-OK.
029570*    ATUALIZA CAMPO DE TRABALHO.
029580     MOVE DISCI-PREREQ-NOME (W-IX-DISCI-TESTE W-IX-PREREQ)
029590                                          TO W-NOME-DISCI-BUSCA
029600*    EXECUTA 8900 DISCIPLINA LOCALIZA.
029610     PERFORM 8900-DISCI-LOCALIZA THRU 8900-EXIT
029620*    VERIFICA SE NAO ACHOU.
029630     IF NAO-ACHOU
029640*    IMPRIME LINHA NO CONSOLE.
029650         DISPLAY 'MONTAGRD - ERRO FATAL - PRE-REQUISITO SEM '
029660                  'CADASTRO AO VERIFICAR PRONTIDAO: '
029670                  W-NOME-DISCI-BUSCA
029680*    EXECUTA 9900 ERRO FATAL.
029690         PERFORM 9900-ERRO-FATAL THRU 9900-EXIT
029700*    FIM DA CONDICAO.
029710     END-IF
029720*    VERIFICA SE NAO DISCIPLINA JA ATRIBUIDA ACHOU INDICE DISCIPLINA
029730     IF NOT DISCI-JA-ATRIBUIDA (W-ACHOU-IX-DISCI)
029740*    ATUALIZA DISCIPLINA PRE-REQUISITO OK INDICADOR.
029750         MOVE 'N' TO W-DISCI-PREREQ-OK-FLAG
029760*    FIM DA CONDICAO.
029770     END-IF
029780*    INCREMENTA INDICE PRE-REQUISITO.
029790     ADD 1 TO W-IX-PREREQ.
029800 8005-EXIT.
029810*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
029820     EXIT.
029830
029840*    MAIOR MODULO ATRIBUIDO ENTRE OS PRE-REQUISITOS DE
029850*    W-IX-DISCI-TESTE (ZERO SE NAO HOUVER PRE-REQUISITO).
029860*    RESULTADO EM W-ULTIMO-PREREQ-MOD.
029870 8010-DISCI-ULTIMO-PREREQ-MOD.
029880*    ATUALIZA ULTIMO PRE-REQUISITO MODULO.
029890     MOVE ZERO TO W-ULTIMO-PREREQ-MOD
029900*    ATUALIZA INDICE PRE-REQUISITO.
029910     MOVE 1 TO W-IX-PREREQ
029920*    EXECUTA 8015 TESTA UM PRE-REQUISITO MODULO.
029930     PERFORM 8015-TESTA-UM-PREREQ-MOD THRU 8015-EXIT
029940*    CONDICAO DE PARADA DO LACO.
029950         UNTIL W-IX-PREREQ > DISCI-QTDE-PREREQ (W-IX-DISCI-TESTE).
029960 8010-EXIT.
029970*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
029980     EXIT.
029990
030000*****************************************************************
030010*    8015 TESTA UM PRE-REQUISITO MODULO.                         *
030020*****************************************************************
030030 8015-TESTA-UM-PREREQ-MOD.
030040*    ATUALIZA CAMPO DE TRABALHO.
030050     MOVE DISCI-PREREQ-NOME (W-IX-DISCI-TESTE W-IX-PREREQ)
030060                                          TO W-NOME-DISCI-BUSCA
030070*    EXECUTA 8900 DISCIPLINA LOCALIZA.
030080     PERFORM 8900-DISCI-LOCALIZA THRU 8900-EXIT
030090*    VERIFICA SE NAO ACHOU OU NAO DISCIPLINA JA ATRIBUIDA ACHOU INDI
030100     IF NAO-ACHOU OR NOT DISCI-JA-ATRIBUIDA (W-ACHOU-IX-DISCI)
030110*    IMPRIME LINHA NO CONSOLE.
030120         DISPLAY 'MONTAGRD - ERRO FATAL - PRE-REQUISITO NAO '
030130                  'ATRIBUIDO AO CALCULAR ULTIMO MODULO: '
030140                  W-NOME-DISCI-BUSCA
030150*    EXECUTA 9900 ERRO FATAL.
030160         PERFORM 9900-ERRO-FATAL THRU 9900-EXIT
030170*    FIM DA CONDICAO.
030180     END-IF
030190*    VERIFICA SE DISCIPLINA MODULO ATRIBUICAO ACHOU INDICE DISCIPLIN
030200     IF DISCI-MOD-ATRIB (W-ACHOU-IX-DISCI) >
030210                                         W-ULTIMO-PREREQ-MOD
030220*    ATUALIZA CAMPO DE TRABALHO.
030230         MOVE DISCI-MOD-ATRIB (W-ACHOU-IX-DISCI)
030240                                       TO W-ULTIMO-PREREQ-MOD
030250*    FIM DA CONDICAO.
030260     END-IF
030270*    INCREMENTA INDICE PRE-REQUISITO.
030280     ADD 1 TO W-IX-PREREQ.
030290 8015-EXIT.
030300*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
030310     EXIT.
030320
030330*    A DISCIPLINA W-IX-DISCI-TESTE PODE SER ATRIBUIDA AO MODULO
030340*    W-MOD-TESTE NA CAMADA W-CAMADA-TESTE, NA FASE
030350*    W-FASE-ESTRITA? RESULTADO EM W-DISCI-PODE-FLAG.
030360 8100-DISCI-PODE-SER-ATRIB.
030370*    ATUALIZA DISCIPLINA PODE INDICADOR.
030380     MOVE 'N' TO W-DISCI-PODE-FLAG
030390*    VERIFICA SE DISCIPLINA JA ATRIBUIDA INDICE DISCIPLINA TESTE.
030400     IF DISCI-JA-ATRIBUIDA (W-IX-DISCI-TESTE)
030410*    DESVIA PARA 8100 EXIT.
030420         GO TO 8100-EXIT
030430*    FIM DA CONDICAO.
030440     END-IF
030450*    VERIFICA SE CAMADA TESTE MENOR QUE DISCIPLINA CAMADA MIN INDICE
030460     IF W-CAMADA-TESTE < DISCI-CAMADA-MIN (W-IX-DISCI-TESTE)
030470*    DESVIA PARA 8100 EXIT.
030480         GO TO 8100-EXIT
030490*    FIM DA CONDICAO.
030500     END-IF
030510*    EXECUTA 8000 DISCIPLINA PREREQS OK.
030520     PERFORM 8000-DISCI-PREREQS-OK THRU 8000-EXIT
030530*    VERIFICA SE NAO PREREQS TODOS OK.
030540     IF NOT PREREQS-TODOS-OK
030550*    DESVIA PARA 8100 EXIT.
030560         GO TO 8100-EXIT
030570*    FIM DA CONDICAO.
030580     END-IF
030590     COMPUTE W-SLOT-TEMP-2 = W-CAMADA-TESTE * 14 + W-MOD-TESTE
030600*    ATUALIZA SEQUENCIA FALHOU INDICADOR.
030610     MOVE 'N' TO W-SEQ-FALHOU-FLAG
030620*    ATUALIZA INDICE PRE-REQUISITO.
030630     MOVE 1 TO W-IX-PREREQ
030640*    EXECUTA 8105 TESTA UM PRE-REQUISITO SEQUENCIA.
030650     PERFORM 8105-TESTA-UM-PREREQ-SEQ THRU 8105-EXIT
030660*    CONDICAO DE PARADA DO LACO.
030670         UNTIL W-IX-PREREQ > DISCI-QTDE-PREREQ (W-IX-DISCI-TESTE)
030680*    CONTINUACAO DA CONDICAO - OU ALTERNATIVAMENTE.
030690            OR W-SEQ-FALHOU
030700*    VERIFICA SE SEQUENCIA FALHOU.
030710     IF W-SEQ-FALHOU
030720*    DESVIA PARA 8100 EXIT.
030730         GO TO 8100-EXIT
030740*    FIM DA CONDICAO.
030750     END-IF
030760*    EXECUTA 8120 DISCIPLINA TEM PROFESSOR DISPONIBILIDADE.
030770     PERFORM 8120-DISCI-TEM-PROF-DISPON THRU 8120-EXIT
030780*    VERIFICA SE NAO ACHOU.
030790     IF NAO-ACHOU
030800*    DESVIA PARA 8100 EXIT.
030810         GO TO 8100-EXIT
030820*    FIM DA CONDICAO.
030830     END-IF
030840*    ATUALIZA DISCIPLINA PODE INDICADOR.
030850     MOVE 'S' TO W-DISCI-PODE-FLAG.
030860 8100-EXIT.
030870*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
030880     EXIT.
030890
030900*    VERIFICA SE O PRE-REQUISITO CORRENTE (W-IX-PREREQ) DE
030910*    W-IX-DISCI-TESTE RESPEITA A SEQUENCIA DE SLOTS. MARCA
030920*    W-SEQ-FALHOU-FLAG SE NAO RESPEITAR.
030930 8105-TESTA-UM-PREREQ-SEQ.
030940*    ATUALIZA CAMPO DE TRABALHO.
030950     MOVE DISCI-PREREQ-NOME (W-IX-DISCI-TESTE W-IX-PREREQ)
030960                                          TO W-NOME-DISCI-BUSCA
030970*    EXECUTA 8900 DISCIPLINA LOCALIZA.
030980     PERFORM 8900-DISCI-LOCALIZA THRU 8900-EXIT
030990     COMPUTE W-SLOT-TEMP =
031000         DISCI-CAMADA-ATRIB (W-ACHOU-IX-DISCI) * 14 +
031010         DISCI-MOD-ATRIB (W-ACHOU-IX-DISCI)
031020*    VERIFICA SE SLOT TEMP 2 NAO MAIOR QUE SLOT TEMP.
031030     IF W-SLOT-TEMP-2 NOT > W-SLOT-TEMP
031040*    ATUALIZA SEQUENCIA FALHOU INDICADOR.
031050         MOVE 'S' TO W-SEQ-FALHOU-FLAG
031060*    DESVIA PARA 8105 EXIT.
031070         GO TO 8105-EXIT
031080*    FIM DA CONDICAO.
031090     END-IF
031100*    INCREMENTA INDICE PRE-REQUISITO.
031110     ADD 1 TO W-IX-PREREQ.
031120 8105-EXIT.
031130*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
031140     EXIT.
031150
031160*    HA PELO MENOS UM PROFESSOR POSSIVEL DE W-IX-DISCI-TESTE
031170*    DISPONIVEL PARA O MODULO W-MOD-TESTE NA FASE
031180*    W-FASE-ESTRITA? RESULTADO EM W-ACHOU-FLAG (REAPROVEITADO).
031190 8120-DISCI-TEM-PROF-DISPON.
031200*    ATUALIZA ACHOU INDICADOR.
031210     MOVE 'N' TO W-ACHOU-FLAG
031220*    ATUALIZA INDICE POSSIVEL PROFESSOR.
031230     MOVE 1 TO W-IX-POSSPROF
031240*    EXECUTA 8125 TESTA UM POSSIVEL.
031250     PERFORM 8125-TESTA-UM-POSSIVEL THRU 8125-EXIT
031260*    CONDICAO DE PARADA DO LACO.
031270         UNTIL W-IX-POSSPROF > DISCI-QTDE-PROF (W-IX-DISCI-TESTE)
031280*    CONTINUACAO DA CONDICAO - OU ALTERNATIVAMENTE.
031290            OR ACHOU.
031300 8120-EXIT.
031310*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
031320     EXIT.
031330
031340*****************************************************************
031350*    8125 TESTA UM POSSIVEL.                                     *
031360*****************************************************************
031370 8125-TESTA-UM-POSSIVEL.
031380*    ATUALIZA CAMPO DE TRABALHO.
031390     MOVE DISCI-PROF-NOME (W-IX-DISCI-TESTE W-IX-POSSPROF)
031400                                          TO W-NOME-PROF-BUSCA
031410*    EXECUTA 7900 PROFESSOR LOCALIZA.
031420     PERFORM 7900-PROF-LOCALIZA THRU 7900-EXIT
031430*    VERIFICA SE ACHOU.
031440     IF ACHOU
031450*    ATUALIZA INDICE PROFESSOR TESTE.
031460         MOVE W-ACHOU-IX-PROF TO W-IX-PROF-TESTE
031470*    EXECUTA 7000 PROFESSOR DISPONIVEL.
031480         PERFORM 7000-PROF-DISPONIVEL THRU 7000-EXIT
031490*    VERIFICA SE PROFESSOR ESTA DISPONIVEL.
031500         IF PROF-ESTA-DISPONIVEL
031510*    ATUALIZA ACHOU INDICADOR.
031520             MOVE 'S' TO W-ACHOU-FLAG
031530*    CASO CONTRARIO.
031540         ELSE
031550*    ATUALIZA ACHOU INDICADOR.
031560             MOVE 'N' TO W-ACHOU-FLAG
031570*    FIM DA CONDICAO.
031580         END-IF
031590*    FIM DA CONDICAO.
031600     END-IF
031610*    INCREMENTA INDICE POSSIVEL PROFESSOR.
031620     ADD 1 TO W-IX-POSSPROF.
031630 8125-EXIT.
031640*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
031650     EXIT.
031660
031670*    SELECIONA O MELHOR PROFESSOR DISPONIVEL PARA A DISCIPLINA
031680*    W-IX-DISCI-TESTE NO MODULO W-MOD-TESTE, FASE
031690*    W-FASE-ESTRITA, PELO CRITERIO: MENOR PONTUACAO DE
031700*    DISPONIBILIDADE, DEPOIS MENOR ESPECIALIZACAO (MENOS
031710*    DISCIPLINAS HABILITADAS), DEPOIS MAIOR CAPACIDADE LIVRE.
031720*    RESULTADO EM W-ACHOU-FLAG E W-ACHOU-IX-PROF.
031730 8200-DISCI-SELECIONA-PROF.
031740*    ATUALIZA SEL MELHOR INDICE.
031750     MOVE ZERO TO W-SEL-MELHOR-IX
031760*    ATUALIZA INDICE POSSIVEL PROFESSOR.
031770     MOVE 1 TO W-IX-POSSPROF
031780*    EXECUTA 8205 AVALIA UM POSSIVEL.
031790     PERFORM 8205-AVALIA-UM-POSSIVEL THRU 8205-EXIT
031800*    CONDICAO DE PARADA DO LACO.
031810         UNTIL W-IX-POSSPROF > DISCI-QTDE-PROF (W-IX-DISCI-TESTE)
031820*    VERIFICA SE SEL MELHOR INDICE NAO IGUAL ZERO.
031830     IF W-SEL-MELHOR-IX NOT = ZERO
031840*    ATUALIZA ACHOU INDICADOR.
031850         MOVE 'S' TO W-ACHOU-FLAG
031860*    ATUALIZA ACHOU INDICE PROFESSOR.
031870         MOVE W-SEL-MELHOR-IX TO W-ACHOU-IX-PROF
031880*    CASO CONTRARIO.
031890     ELSE
031900*    ATUALIZA ACHOU INDICADOR.
031910         MOVE 'N' TO W-ACHOU-FLAG
031920*    FIM DA CONDICAO.
031930     END-IF.
031940 8200-EXIT.
031950*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
031960     EXIT.
031970
031980*    AVALIA O PROFESSOR POSSIVEL CORRENTE (W-IX-POSSPROF) COMO
031990*    CANDIDATO NA SELECAO DE MELHOR PROFESSOR.
032000 8205-AVALIA-UM-POSSIVEL.
032010*    ATUALIZA CAMPO DE TRABALHO.
032020     MOVE DISCI-PROF-NOME (W-IX-DISCI-TESTE W-IX-POSSPROF)
032030                                          TO W-NOME-PROF-BUSCA
032040*    EXECUTA 7900 PROFESSOR LOCALIZA.
032050     PERFORM 7900-PROF-LOCALIZA THRU 7900-EXIT
032060*    VERIFICA SE ACHOU.
032070     IF ACHOU
032080*    ATUALIZA INDICE PROFESSOR TESTE.
032090         MOVE W-ACHOU-IX-PROF TO W-IX-PROF-TESTE
032100*    EXECUTA 7000 PROFESSOR DISPONIVEL.
032110         PERFORM 7000-PROF-DISPONIVEL THRU 7000-EXIT
032120*    VERIFICA SE PROFESSOR ESTA DISPONIVEL.
032130         IF PROF-ESTA-DISPONIVEL
032140*    EXECUTA 8210 AVALIA PROFESSOR CANDIDATO.
032150             PERFORM 8210-AVALIA-PROF-CANDIDATO THRU 8210-EXIT
032160*    FIM DA CONDICAO.
032170         END-IF
032180*    FIM DA CONDICAO.
032190     END-IF
032200*    INCREMENTA INDICE POSSIVEL PROFESSOR.
032210     ADD 1 TO W-IX-POSSPROF.
032220 8205-EXIT.
032230*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
032240     EXIT.
032250
032260*    AVALIA O PROFESSOR CORRENTE EM W-IX-PROF-TESTE COMO
032270*    CANDIDATO A MELHOR ESCOLHA, COMPARANDO COM O MELHOR ATE
032280*    AGORA (W-SEL-MELHOR-...).
032290 8210-AVALIA-PROF-CANDIDATO.
032300*    EXECUTA 7010 PROFESSOR PONTUACAO DISPONIBILIDADE.
032310     PERFORM 7010-PROF-SCORE-DISPON THRU 7010-EXIT
032320*    ATUALIZA SEL CAND PONTUACAO.
032330     MOVE W-PROF-SCORE TO W-SEL-CAND-SCORE
032340*    VERIFICA SE SEL MELHOR INDICE IGUAL ZERO.
032350     IF W-SEL-MELHOR-IX = ZERO
032360*    EXECUTA 8220 ADOTA PROFESSOR CANDIDATO.
032370         PERFORM 8220-ADOTA-PROF-CANDIDATO THRU 8220-EXIT
032380*    DESVIA PARA 8210 EXIT.
032390         GO TO 8210-EXIT
032400*    FIM DA CONDICAO.
032410     END-IF
032420*    VERIFICA SE SEL CAND PONTUACAO MENOR QUE SEL MELHOR PONTUACAO.
032430     IF W-SEL-CAND-SCORE < W-SEL-MELHOR-SCORE
032440*    EXECUTA 8220 ADOTA PROFESSOR CANDIDATO.
032450         PERFORM 8220-ADOTA-PROF-CANDIDATO THRU 8220-EXIT
032460*    CASO CONTRARIO.
032470     ELSE
032480*    VERIFICA SE SEL CAND PONTUACAO IGUAL SEL MELHOR PONTUACAO.
032490       IF W-SEL-CAND-SCORE = W-SEL-MELHOR-SCORE
032500*    VERIFICA SE PROFESSOR QUANTIDADE QUALIFICACAO INDICE PROFESSOR 
032510         IF PROF-QTDE-QUALIF (W-IX-PROF-TESTE) <
032520                                             W-SEL-MELHOR-QUALIF
032530*    EXECUTA 8220 ADOTA PROFESSOR CANDIDATO.
032540             PERFORM 8220-ADOTA-PROF-CANDIDATO THRU 8220-EXIT
032550*    CASO CONTRARIO.
032560         ELSE
032570*    VERIFICA SE PROFESSOR QUANTIDADE QUALIFICACAO INDICE PROFESSOR 
032580           IF PROF-QTDE-QUALIF (W-IX-PROF-TESTE) =
032590                                             W-SEL-MELHOR-QUALIF
032600*    VERIFICA SE PROFESSOR CAPACIDADE LIVRE INDICE PROFESSOR TESTE M
032610             IF PROF-CAPAC-LIVRE (W-IX-PROF-TESTE) >
032620                                              W-SEL-MELHOR-LIVRE
032630*    EXECUTA 8220 ADOTA PROFESSOR CANDIDATO.
032640                 PERFORM 8220-ADOTA-PROF-CANDIDATO THRU 8220-EXIT
032650*    FIM DA CONDICAO.
032660             END-IF
032670*    FIM DA CONDICAO.
032680           END-IF
032690*    FIM DA CONDICAO.
032700         END-IF
032710*    FIM DA CONDICAO.
032720       END-IF
032730*    FIM DA CONDICAO.
032740     END-IF.
032750 8210-EXIT.
032760*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
032770     EXIT.
032780
032790*****************************************************************
032800*    8220 ADOTA PROFESSOR CANDIDATO.                             *
032810*****************************************************************
032820 8220-ADOTA-PROF-CANDIDATO.
032830*    ATUALIZA SEL MELHOR INDICE.
032840     MOVE W-IX-PROF-TESTE TO W-SEL-MELHOR-IX
032850*    ATUALIZA SEL MELHOR PONTUACAO.
032860     MOVE W-SEL-CAND-SCORE TO W-SEL-MELHOR-SCORE
032870*    ATUALIZA CAMPO DE TRABALHO.
032880     MOVE PROF-QTDE-QUALIF (W-IX-PROF-TESTE) TO W-SEL-MELHOR-QUALIF
032890*    ATUALIZA CAMPO DE TRABALHO.
032900     MOVE PROF-CAPAC-LIVRE (W-IX-PROF-TESTE) TO W-SEL-MELHOR-LIVRE.
032910 8220-EXIT.
032920*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
032930     EXIT.
032940
032950*    ATRIBUICAO DEFINITIVA DA DISCIPLINA W-IX-DISCI-TESTE AO
032960*    MODULO W-MOD-TESTE, CAMADA W-CAMADA-TESTE, FASE
032970*    W-FASE-ESTRITA: REVERIFICA O CABIMENTO, ESCOLHE O
032980*    PROFESSOR, REGISTRA A ATRIBUICAO NO PROFESSOR E NO MODULO,
032990*    E GRAVA OS CAMPOS DE ATRIBUICAO NA DISCIPLINA. RETORNA
033000*    FALHA (NAO E ERRO) SE QUALQUER PASSO FALHAR. RESULTADO EM
033010*    W-ATRIBUICAO-OK-FLAG.
033020 8300-DISCI-ATRIBUI.
033030*    ATUALIZA ATRIBUICAO OK INDICADOR.
033040     MOVE 'N' TO W-ATRIBUICAO-OK-FLAG
033050*    EXECUTA 8100 DISCIPLINA PODE SER ATRIBUICAO.
033060     PERFORM 8100-DISCI-PODE-SER-ATRIB THRU 8100-EXIT
033070*    VERIFICA SE NAO DISCIPLINA PODE SER ATRIBUIDA.
033080     IF NOT DISCI-PODE-SER-ATRIBUIDA
033090*    DESVIA PARA 8300 EXIT.
033100         GO TO 8300-EXIT
033110*    FIM DA CONDICAO.
033120     END-IF
033130*    EXECUTA 8200 DISCIPLINA SELECIONA PROFESSOR.
033140     PERFORM 8200-DISCI-SELECIONA-PROF THRU 8200-EXIT
033150*    VERIFICA SE NAO ACHOU.
033160     IF NAO-ACHOU
033170*    DESVIA PARA 8300 EXIT.
033180         GO TO 8300-EXIT
033190*    FIM DA CONDICAO.
033200     END-IF
033210*    ATUALIZA INDICE PROFESSOR TESTE.
033220     MOVE W-ACHOU-IX-PROF TO W-IX-PROF-TESTE
033230*    EXECUTA 7050 PROFESSOR ATRIBUI.
033240     PERFORM 7050-PROF-ATRIBUI THRU 7050-EXIT
033250*    ATUALIZA CELEBRE ADD INDICADOR.
033260     MOVE 'N' TO W-CELEBRE-ADD-FLAG
033270*    EXECUTA 9100 MODULO ADICIONA.
033280     PERFORM 9100-MODULO-ADICIONA THRU 9100-EXIT
033290*    ATUALIZA DISCIPLINA MODULO ATRIBUICAO.
033300     MOVE W-MOD-TESTE TO DISCI-MOD-ATRIB (W-IX-DISCI-TESTE)
033310*    ATUALIZA DISCIPLINA CAMADA ATRIBUICAO.
033320     MOVE W-CAMADA-TESTE TO DISCI-CAMADA-ATRIB (W-IX-DISCI-TESTE)
033330*    ATUALIZA CAMPO DE TRABALHO.
033340     MOVE PROF-NOME (W-IX-PROF-TESTE)
033350                          TO DISCI-PROF-ATRIB (W-IX-DISCI-TESTE)
033360*    ATUALIZA DISCIPLINA INDICADOR ATRIBUICAO.
033370     MOVE 'S' TO DISCI-FL-ATRIB (W-IX-DISCI-TESTE)
033380*    ATUALIZA ATRIBUICAO OK INDICADOR.
033390     MOVE 'S' TO W-ATRIBUICAO-OK-FLAG.
033400 8300-EXIT.
033410*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
033420     EXIT.
033430
033440*    LOCALIZA A DISCIPLINA DE NOME W-NOME-DISCI-BUSCA NA TABELA
033450*    DE DISCIPLINAS. RESULTADO EM W-ACHOU-FLAG E
033460*    W-ACHOU-IX-DISCI.
033470 8900-DISCI-LOCALIZA.
033480*    ATUALIZA ACHOU INDICADOR.
033490     MOVE 'N' TO W-ACHOU-FLAG
033500*    ATUALIZA ACHOU INDICE DISCIPLINA.
033510     MOVE ZERO TO W-ACHOU-IX-DISCI
033520*    ATUALIZA INDICE DISCIPLINA.
033530     MOVE 1 TO IX-DISCI
033540*    EXECUTA 8905 TESTA UMA DISCIPLINA.
033550     PERFORM 8905-TESTA-UMA-DISCI THRU 8905-EXIT
033560*    CONDICAO DE PARADA DO LACO.
033570               UNTIL IX-DISCI > DISCI-QTDE OR ACHOU.
033580 8900-EXIT.
033590*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
033600     EXIT.
033610
033620*****************************************************************
033630*    8905 TESTA UMA DISCIPLINA.                                  *
033640*****************************************************************
033650 8905-TESTA-UMA-DISCI.
033660*    VERIFICA SE DISCIPLINA NOME INDICE DISCIPLINA IGUAL NOME DISCIP
033670     IF DISCI-NOME (IX-DISCI) = W-NOME-DISCI-BUSCA
033680*    ATUALIZA ACHOU INDICADOR.
033690         MOVE 'S' TO W-ACHOU-FLAG
033700*    ATUALIZA ACHOU INDICE DISCIPLINA.
033710         MOVE IX-DISCI TO W-ACHOU-IX-DISCI
033720*    FIM DA CONDICAO.
033730     END-IF
033740*    INCREMENTA INDICE DISCIPLINA.
033750     ADD 1 TO IX-DISCI.
033760 8905-EXIT.
033770*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
033780     EXIT.
033790
033800*****************************************************************
033810*    REGRA DE NEGOCIO - ACEITACAO DE MODULO (UNIDADE MODULO)     *
033820*****************************************************************
033830*    O MODULO W-MOD-TESTE PODE ACEITAR A DISCIPLINA
033840*    W-IX-DISCI-TESTE NA CAMADA W-CAMADA-TESTE, COMO CELEBRE SE
033850*    W-CELEBRE-ADD-FLAG FOR 'S'? RESULTADO EM W-MODULO-PODE-FLAG.
033860 9000-MODULO-PODE-ACEITAR.
033870*    ATUALIZA MODULO PODE INDICADOR.
033880     MOVE 'N' TO W-MODULO-PODE-FLAG
033890*    VERIFICA SE MODULO QUANTIDADE DISCIPLINA MODULO TESTE NAO MENOR
033900     IF MOD-QTDE-DISCI (W-MOD-TESTE) NOT < MAX-CAPAC-MODULO
033910*    DESVIA PARA 9000 EXIT.
033920         GO TO 9000-EXIT
033930*    FIM DA CONDICAO.
033940     END-IF
033950*    VERIFICA SE DISCIPLINA CADEIA INDICE DISCIPLINA TESTE.
033960     IF DISCI-E-CADEIA (W-IX-DISCI-TESTE)
033970*    VERIFICA SE MODULO TEM CELEBRE MODULO TESTE.
033980         IF MOD-TEM-CELEBRE (W-MOD-TESTE)
033990*    DESVIA PARA 9000 EXIT.
034000             GO TO 9000-EXIT
034010*    FIM DA CONDICAO.
034020         END-IF
034030*    VERIFICA SE MODULO QUANTIDADE CAMADA MODULO TESTE CAMADA TESTE 
034040         IF MOD-QTDE-CAMADA (W-MOD-TESTE W-CAMADA-TESTE + 1)
034050               NOT = ZERO
034060*    DESVIA PARA 9000 EXIT.
034070             GO TO 9000-EXIT
034080*    FIM DA CONDICAO.
034090         END-IF
034100*    FIM DA CONDICAO.
034110     END-IF
034120*    VERIFICA SE ADICAO CELEBRE.
034130     IF ADICAO-E-CELEBRE
034140*    VERIFICA SE MODULO TEM CELEBRE MODULO TESTE.
034150         IF MOD-TEM-CELEBRE (W-MOD-TESTE)
034160*    DESVIA PARA 9000 EXIT.
034170             GO TO 9000-EXIT
034180*    FIM DA CONDICAO.
034190         END-IF
034200         COMPUTE W-SLOT-TEMP = MOD-QTDE-CAMADA (W-MOD-TESTE 1)
034210                              + MOD-QTDE-CAMADA (W-MOD-TESTE 2)
034220                              + MOD-QTDE-CAMADA (W-MOD-TESTE 3)
034230*    VERIFICA SE SLOT TEMP NAO IGUAL ZERO.
034240         IF W-SLOT-TEMP NOT = ZERO
034250*    DESVIA PARA 9000 EXIT.
034260             GO TO 9000-EXIT
034270*    FIM DA CONDICAO.
034280         END-IF
034290*    FIM DA CONDICAO.
034300     END-IF
034310*    ATUALIZA MODULO PODE INDICADOR.
034320     MOVE 'S' TO W-MODULO-PODE-FLAG.
034330 9000-EXIT.
034340*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
034350     EXIT.
034360
034370*    ADICIONA A DISCIPLINA W-IX-DISCI-TESTE AO MODULO
034380*    W-MOD-TESTE: INCREMENTA A QUANTIDADE DE DISCIPLINAS, MARCA
034390*    O FLAG DE CELEBRE QUANDO FOR O CASO, E INCREMENTA O
034400*    CONTADOR DE CADEIA DA CAMADA W-CAMADA-TESTE QUANDO A
034410*    DISCIPLINA FOR DE CADEIA.
034420 9100-MODULO-ADICIONA.
034430*    INCREMENTA MODULO QUANTIDADE DISCIPLINA.
034440     ADD 1 TO MOD-QTDE-DISCI (W-MOD-TESTE)
034450*    VERIFICA SE ADICAO CELEBRE.
034460     IF ADICAO-E-CELEBRE
034470*    ATUALIZA MODULO INDICADOR CELEBRE.
034480         MOVE 'S' TO MOD-FL-CELEBRE (W-MOD-TESTE)
034490*    FIM DA CONDICAO.
034500     END-IF
034510*    VERIFICA SE DISCIPLINA CADEIA INDICE DISCIPLINA TESTE.
034520     IF DISCI-E-CADEIA (W-IX-DISCI-TESTE)
034530*    INCREMENTA MODULO QUANTIDADE CAMADA.
034540         ADD 1 TO MOD-QTDE-CAMADA (W-MOD-TESTE W-CAMADA-TESTE + 1)
034550*    FIM DA CONDICAO.
034560     END-IF.
034570 9100-EXIT.
034580*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
034590     EXIT.
034600
034610*****************************************************************
034620*    UTILITARIOS GERAIS                                         *
034630*****************************************************************
034640*    QUEBRA A LINHA DE TEXTO EM W-LINHA-TRABALHO EM ATE 16
034650*    CAMPOS SEPARADOS POR VIRGULA, DEIXANDO O RESULTADO EM
034660*    W-CAMPO-TAB. USADA PELOS QUATRO CARREGADORES DE ENTRADA.
034670 9800-QUEBRA-LINHA.
034680*    ATUALIZA CAMPO TABELA.
034690     MOVE SPACE TO W-CAMPO-TAB (1)  W-CAMPO-TAB (2)
034700                   W-CAMPO-TAB (3)  W-CAMPO-TAB (4)
034710                   W-CAMPO-TAB (5)  W-CAMPO-TAB (6)
034720                   W-CAMPO-TAB (7)  W-CAMPO-TAB (8)
034730                   W-CAMPO-TAB (9)  W-CAMPO-TAB (10)
034740                   W-CAMPO-TAB (11) W-CAMPO-TAB (12)
034750                   W-CAMPO-TAB (13) W-CAMPO-TAB (14)
034760                   W-CAMPO-TAB (15) W-CAMPO-TAB (16)
034770     UNSTRING W-LINHA-TRABALHO DELIMITED BY ','
034780         INTO W-CAMPO-TAB (1)  W-CAMPO-TAB (2)
034790              W-CAMPO-TAB (3)  W-CAMPO-TAB (4)
034800              W-CAMPO-TAB (5)  W-CAMPO-TAB (6)
034810              W-CAMPO-TAB (7)  W-CAMPO-TAB (8)
034820              W-CAMPO-TAB (9)  W-CAMPO-TAB (10)
034830              W-CAMPO-TAB (11) W-CAMPO-TAB (12)
034840              W-CAMPO-TAB (13) W-CAMPO-TAB (14)
034850              W-CAMPO-TAB (15) W-CAMPO-TAB (16)
034860         TALLYING IN W-QTDE-CAMPO
034870     END-UNSTRING.
034880 9800-EXIT.
034890*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
034900     EXIT.
034910
034920*    ENCERRA A EXECUCAO POR CONDICAO DE ERRO FATAL JA
034930*    IDENTIFICADA E IMPRESSA PELO PARAGRAFO CHAMADOR.
034940 9900-ERRO-FATAL.
034950*    IMPRIME LINHA NO CONSOLE.
034960     DISPLAY 'MONTAGRD - EXECUCAO ABORTADA POR ERRO FATAL'
034970*    FECHA O ARQUIVO DISPONIBILIDADE DE PROFESSOR.
034980     CLOSE PROFDISP DISCIPROF PREREQ CELEBRE
034990*    ENCERRA A EXECUCAO DO PROGRAMA.
035000     STOP RUN.
035010 9900-EXIT.
035020*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
035030     EXIT.
