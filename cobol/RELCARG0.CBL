000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. RELCARG0.
000120 AUTHOR. JAMILE 26.
000130 INSTALLATION. FESP SISTEMAS - DEPTO DE ENSINO.
000140 DATE-WRITTEN. 12/03/1991.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - COORDENACAO DE GRADE.
000170*****************************************************************
000180*    PROGRAMA : RELCARG0                                        *
000190*    ANALISTA       : JORGE KOIKE                                *
000200*    PROGRAMADOR(A) : JAMILE 26                                  *
000210*    FINALIDADE: RELATORIO AUXILIAR, INDEPENDENTE DE MONTAGRD,   *
000220*                LISTANDO OS PROFESSORES COM CAPACIDADE TOTAL    *
000230*                IGUAL A ZERO QUE AINDA CONSTAM COMO HABILITADOS *
000240*                EM ALGUMA DISCIPLINA DO ARQUIVO DISCIPLINA X    *
000250*                PROFESSOR - SINALIZA CADASTRO DESATUALIZADO.    *
000260*    ENTRADAS  : PROFDISP, DISCIPROF                             *
000270*    SAIDAS    : ZEROCARG                                        *
000280* VRS         DATA           DESCRICAO
000290* 1.0         12/03/1991     IMPLANTACAO INICIAL - J.KOIKE
000300* 1.1         08/09/1993     A.PRADO   - PASSOU A ORDENAR AS      REQ25693
000310*                            DISCIPLINAS DENTRO DE CADA LINHA     REQ25693
000320*                            (REQ. 256/93)                        REQ25693
000330* 1.2         20/11/1998     E.SANTOS  - REVISAO PARA O ANO 2000  Y2K-1998
000340*                            - SEM CAMPO DE DATA, SEM PENDENCIA   Y2K-1998
000350* 1.3         08/03/2006     JAMILE 26 - MIGRACAO PARA NOVO       REQ51206
000360*                            LAYOUT DE ENTRADA EM TEXTO SEPARADO  REQ51206
000370*                            POR VIRGULA (REQ. 512/06)            REQ51206
000380*****************************************************************
000390
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER. IBM-370.
000430 OBJECT-COMPUTER. IBM-370.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460
000470*    ARQUIVO DISPONIBILIDADE DE PROFESSOR.
000480     SELECT PROFDISP  ASSIGN TO PROFDISP
000490*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
000500                       ORGANIZATION LINE SEQUENTIAL
000510*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
000520                       FILE STATUS IS ST-PROFDISP.
000530
000540*    ARQUIVO DISCIPLINA X PROFESSOR.
000550     SELECT DISCIPROF ASSIGN TO DISCIPROF
000560*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
000570                       ORGANIZATION LINE SEQUENTIAL
000580*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
000590                       FILE STATUS IS ST-DISCIPROF.
000600
000610*    ARQUIVO CAPACIDADE ZERO.
000620     SELECT ZEROCARG  ASSIGN TO ZEROCARG
000630*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
000640                       ORGANIZATION LINE SEQUENTIAL
000650*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
000660                       FILE STATUS IS ST-ZEROCARG.
000670
000680 DATA DIVISION.
000690 FILE SECTION.
000700
000710*    LAYOUT DO ARQUIVO DISPONIBILIDADE DE PROFESSOR.
000720 FD  PROFDISP
000730*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
000740     LABEL RECORD STANDARD
000750*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
000760     VALUE OF FILE-ID 'PROFDISP.TXT'.
000770 01  REG-ENT-PROF.
000780*    PROFESSOR LINHA.
000790     05  ENT-PROF-LINHA          PIC X(400).
000800     05  FILLER                  PIC X(04).
000810
000820*    LAYOUT DO ARQUIVO DISCIPLINA X PROFESSOR.
000830 FD  DISCIPROF
000840*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
000850     LABEL RECORD STANDARD
000860*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
000870     VALUE OF FILE-ID 'DISCIPROF.TXT'.
000880 01  REG-ENT-DISCI.
000890*    DISCIPLINA LINHA.
000900     05  ENT-DISCI-LINHA         PIC X(400).
000910     05  FILLER                  PIC X(04).
000920
000930*    LAYOUT DO ARQUIVO CAPACIDADE ZERO.
000940 FD  ZEROCARG
000950*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
000960     LABEL RECORD STANDARD
000970*    CLAUSULA PADRAO DE DEFINICAO DE ARQUIVO SEQUENCIAL.
000980     VALUE OF FILE-ID 'ZEROCARG.TXT'.
000990 01  REG-ZEROCARG.
001000*    CAPACIDADE ZERO LINHA.
001010     05  ZER-LINHA                 PIC X(260).
001020     05  FILLER                    PIC X(04).
001030
001040 WORKING-STORAGE SECTION.
001050*****************************************************************
001060*    AREAS DE STATUS DE ARQUIVO                                  *
001070*****************************************************************
001080 77  ST-PROFDISP               PIC X(02) VALUE SPACE.
001090*    DISCIPLINA X PROFESSOR.
001100 77  ST-DISCIPROF              PIC X(02) VALUE SPACE.
001110*    CAPACIDADE ZERO.
001120 77  ST-ZEROCARG               PIC X(02) VALUE SPACE.
001130
001140 01  W-CHAVES-FIM.
001150*    FIM DISPONIBILIDADE DE PROFESSOR.
001160     05  FIM-PROFDISP          PIC X(01) VALUE 'N'.
001170*    FIM DISPONIBILIDADE DE PROFESSOR.
001180         88  E-FIM-PROFDISP            VALUE 'S'.
001190*    FIM DISCIPLINA X PROFESSOR.
001200     05  FIM-DISCIPROF         PIC X(01) VALUE 'N'.
001210*    FIM DISCIPLINA X PROFESSOR.
001220         88  E-FIM-DISCIPROF           VALUE 'S'.
001230     05  FILLER                PIC X(02).
001240
001250 01  W-CONSTANTES.
001260*    LIMITE MAXIMO PROFESSOR.
001270     05  MAX-PROF              PIC 9(03) COMP VALUE 60.
001280*    LIMITE MAXIMO DISCIPLINA.
001290     05  MAX-DISCI             PIC 9(03) COMP VALUE 80.
001300*    LIMITE MAXIMO PROFESSOR DISCIPLINA.
001310     05  MAX-PROF-DISCI        PIC 9(02) COMP VALUE 10.
001320     05  FILLER                PIC X(02).
001330
001340*****************************************************************
001350*    TABELA DE PROFESSORES - SOMENTE NOME E CAPACIDADE TOTAL     *
001360*    (NAO PRECISA DE DISPONIBILIDADE NEM DE CAPACIDADE LIVRE,    *
001370*    POIS ESTE RELATORIO NAO MONTA GRADE, SO CONTA OCORRENCIAS)  *
001380*****************************************************************
001390 01  WS-TB-PROF.
001400*    PROFESSOR QUANTIDADE.
001410     05  PROF-QTDE             PIC 9(03) COMP VALUE ZERO.
001420*    PROFESSOR ENTRADA.
001430     05  PROF-ENTRY OCCURS 60 TIMES.
001440*    PROFESSOR NOME.
001450         10  PROF-NOME             PIC X(30).
001460*    PROFESSOR CAPACIDADE TOTAL.
001470         10  PROF-CAPAC-TOTAL      PIC 9(02) COMP.
001480*    PROFESSOR QUANTIDADE OCORRENCIA.
001490         10  PROF-QTDE-OCORR       PIC 9(03) COMP.
001500*    PROFESSOR QUANTIDADE DISCIPLINA LISTA.
001510         10  PROF-QTDE-DISCI-LISTA PIC 9(02) COMP.
001520*    PROFESSOR DISCIPLINA LISTA.
001530         10  PROF-DISCI-LISTA OCCURS 60 TIMES PIC X(30).
001540     05  FILLER                PIC X(02).
001550
001560*    VISAO ALTERNATIVA DA TABELA DE PROFESSORES, USADA SOMENTE
001570*    PARA ZERAR EM BLOCO A CONTAGEM DE OCORRENCIAS E A LISTA DE
001580*    DISCIPLINAS NA INICIALIZACAO DE CADA PROFESSOR NOVO.
001590 01  WS-TB-PROF-R REDEFINES WS-TB-PROF.
001600*    PROFESSOR QUANTIDADE R.
001610     05  PROF-QTDE-R           PIC 9(03) COMP.
001620*    PROFESSOR ENTRADA R.
001630     05  PROF-ENTRY-R OCCURS 60 TIMES.
001640*    PROFESSOR BLOCO FIXO.
001650         10  PROF-BLOCO-FIXO       PIC X(34).
001660*    PROFESSOR BLOCO OCORRENCIA.
001670         10  PROF-BLOCO-OCORR      PIC X(1807).
001680
001690*****************************************************************
001700*    LISTA AUXILIAR DE NOMES DE DISCIPLINA LIDOS (PARA ANEXAR AO *
001710*    PROFESSOR SEM TER DE GUARDAR TODA A TABELA DE DISCIPLINAS)  *
001720*****************************************************************
001730 01  W-LINHA-TRABALHO          PIC X(400).
001740*    QUANTIDADE CAMPO.
001750 77  W-QTDE-CAMPO              PIC 9(02) COMP.
001760*    CAMPO TABELA.
001770 01  W-CAMPO-TAB OCCURS 16 TIMES PIC X(30).
001780*    NOME DISCIPLINA CORRENTE.
001790 01  W-NOME-DISCI-CORRENTE     PIC X(30).
001800
001810 01  W-CONTADORES.
001820*    INDICE PROFESSOR.
001830     05  IX-PROF               PIC 9(03) COMP.
001840*    INDICE MODULO 14.
001850     05  W-IX-MOD14            PIC 9(02) COMP.
001860*    INDICE POSSIVEL PROFESSOR.
001870     05  W-IX-POSSPROF         PIC 9(02) COMP.
001880*    INDICE ORDEM.
001890     05  W-IX-ORDEM            PIC 9(02) COMP.
001900*    QUANTIDADE LINHAS SAIDA.
001910     05  W-QTDE-LINHAS-SAIDA   PIC 9(02) COMP.
001920     05  FILLER                PIC X(02).
001930
001940*    VISAO ALTERNATIVA DOS CONTADORES, USADA SOMENTE PARA ZERAR
001950*    TODOS OS SUBSCRITOS DE UMA SO VEZ ANTES DE CADA CARGA.
001960 01  W-CONTADORES-R REDEFINES W-CONTADORES.
001970*    CONTADORES BLOCO.
001980     05  W-CONTADORES-BLOCO    PIC X(11).
001990
002000 01  W-PARAMETROS.
002010*    NOME PROFESSOR BUSCA.
002020     05  W-NOME-PROF-BUSCA     PIC X(30).
002030     05  FILLER                PIC X(02).
002040
002050 01  W-RESULTADOS.
002060*    ACHOU INDICADOR.
002070     05  W-ACHOU-FLAG          PIC X(01).
002080*    ACHOU.
002090         88  ACHOU                    VALUE 'S'.
002100*    NAO ACHOU.
002110         88  NAO-ACHOU                VALUE 'N'.
002120*    ACHOU INDICE PROFESSOR.
002130     05  W-ACHOU-IX-PROF       PIC 9(03) COMP.
002140     05  FILLER                PIC X(02).
002150
002160*****************************************************************
002170*    ORDEM ALFABETICA (MINUSCULA) DE IMPRESSAO DAS LINHAS DE     *
002180*    SAIDA - SO OS PROFESSORES DE CAPACIDADE ZERO E OCORRENCIA   *
002190*    MAIOR QUE ZERO ENTRAM NESTA LISTA                           *
002200*****************************************************************
002210 01  W-ORDEM-PROF.
002220*    ORDEM INDICE.
002230     05  W-ORDEM-IX OCCURS 60 TIMES PIC 9(03) COMP.
002240*    ORDEM USADO.
002250     05  W-ORDEM-USADO OCCURS 60 TIMES PIC X(01).
002260     05  FILLER                PIC X(02).
002270
002280*    VISAO ALTERNATIVA DA ORDEM DE SAIDA, USADA SOMENTE PARA
002290*    ZERAR O BLOCO INTEIRO (INDICADORES "USADO") ANTES DA
002300*    SELECAO ALFABETICA DE CADA RELATORIO.
002310 01  W-ORDEM-PROF-R REDEFINES W-ORDEM-PROF.
002320*    ORDEM PROFESSOR BLOCO.
002330     05  W-ORDEM-PROF-BLOCO    PIC X(240).
002340*    NOME MINUSCULA MENOR.
002350 01  W-NOME-MINUSC-MENOR       PIC X(30).
002360*    NOME TESTE MINUSCULA.
002370 77  W-NOME-TESTE-MINUSC       PIC X(30).
002380*    LISTA DE LETRAS P/ O INSPECT CONVERTING DE 0312, POIS O
002390*    COMPILADOR DESTE PARQUE NAO TEM FUNCTION LOWER-CASE.
002400 77  W-LETRAS-MAIUSC           PIC X(26)
002410         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002420*    LETRAS MINUSCULA.
002430 77  W-LETRAS-MINUSC           PIC X(26)
002440         VALUE 'abcdefghijklmnopqrstuvwxyz'.
002450*    MENOR INDICE.
002460 77  W-MENOR-IX                PIC 9(03) COMP.
002470
002480*    LINHA SAIDA.
002490 01  W-LINHA-SAIDA             PIC X(260).
002500*    CAMPO DE EDICAO OCORRENCIA.
002510 01  W-EDIT-OCORR              PIC 999.
002520
002530 PROCEDURE DIVISION.
002540*****************************************************************
002550*    PARAGRAFO PRINCIPAL                                         *
002560*****************************************************************
002570 0000-MAINLINE.
002580*    EXECUTA 0100 INICIO SISTEMA.
002590     PERFORM 0100-INICIO-SISTEMA      THRU 0100-EXIT
002600*    EXECUTA 0200 CARGA DADOS.
002610     PERFORM 0200-CARGA-DADOS         THRU 0200-EXIT
002620*    EXECUTA 0300 SELECIONA CAPAC0.
002630     PERFORM 0300-SELECIONA-CAPAC0    THRU 0300-EXIT
002640*    EXECUTA 0400 GRAVA CAPACIDADE ZERO.
002650     PERFORM 0400-GRAVA-ZEROCARG      THRU 0400-EXIT
002660*    EXECUTA 0900 FIM.
002670     PERFORM 0900-FIM                 THRU 0900-EXIT
002680*    ENCERRA A EXECUCAO DO PROGRAMA.
002690     STOP RUN.
002700
002710*****************************************************************
002720*    0100 INICIO SISTEMA.                                        *
002730*****************************************************************
002740 0100-INICIO-SISTEMA.
002750*    ABRE PARA ENTRADA O ARQUIVO DISPONIBILIDADE DE PROFESSOR.
002760     OPEN INPUT PROFDISP
002770*    VERIFICA SE DISPONIBILIDADE DE PROFESSOR NAO IGUAL '00'.
002780     IF ST-PROFDISP NOT = '00'
002790*    IMPRIME LINHA NO CONSOLE.
002800         DISPLAY 'RELCARG0 - ERRO FATAL - ABERTURA PROFDISP '
002810                  ST-PROFDISP
002820*    ENCERRA A EXECUCAO DO PROGRAMA.
002830         STOP RUN
002840*    FIM DA CONDICAO.
002850     END-IF
002860*    ABRE PARA ENTRADA O ARQUIVO DISCIPLINA X PROFESSOR.
002870     OPEN INPUT DISCIPROF
002880*    VERIFICA SE DISCIPLINA X PROFESSOR NAO IGUAL '00'.
002890     IF ST-DISCIPROF NOT = '00'
002900*    IMPRIME LINHA NO CONSOLE.
002910         DISPLAY 'RELCARG0 - ERRO FATAL - ABERTURA DISCIPROF '
002920                  ST-DISCIPROF
002930*    ENCERRA A EXECUCAO DO PROGRAMA.
002940         STOP RUN
002950*    FIM DA CONDICAO.
002960     END-IF
002970*    ATUALIZA PROFESSOR QUANTIDADE.
002980     MOVE ZERO TO PROF-QTDE
002990*    ATUALIZA QUANTIDADE LINHAS SAIDA.
003000     MOVE ZERO TO W-QTDE-LINHAS-SAIDA.
003010 0100-EXIT.
003020*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
003030     EXIT.
003040
003050*****************************************************************
003060*    CARGA DO ARQUIVO DE DISPONIBILIDADE (SO NOME E CAPACIDADE)  *
003070*    E DO ARQUIVO DISCIPLINA X PROFESSOR (SO PARA CONTAR         *
003080*    OCORRENCIAS E LISTAR AS DISCIPLINAS DE CADA PROFESSOR)      *
003090*****************************************************************
003100 0200-CARGA-DADOS.
003110*    EXECUTA 1000 CARGA DISPONIBILIDADE DE PROFESSOR.
003120     PERFORM 1000-CARGA-PROFDISP  THRU 1000-EXIT
003130*    EXECUTA 1100 CARGA DISCIPLINA X PROFESSOR.
003140     PERFORM 1100-CARGA-DISCIPROF THRU 1100-EXIT.
003150 0200-EXIT.
003160*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
003170     EXIT.
003180
003190*****************************************************************
003200*    1000 CARGA DISPONIBILIDADE DE PROFESSOR.                    *
003210*****************************************************************
003220 1000-CARGA-PROFDISP.
003230*    LE O PROXIMO REGISTRO DE DISPONIBILIDADE DE PROFESSOR.
003240     READ PROFDISP
003250*    TRATAMENTO DE FIM DE ARQUIVO.
003260         AT END MOVE 'S' TO FIM-PROFDISP
003270     END-READ
003280*    EXECUTA 1005 CARGA DISPONIBILIDADE DE PROFESSOR LINHA.
003290     PERFORM 1005-CARGA-PROFDISP-LINHA THRU 1005-EXIT
003300*    CONDICAO DE PARADA DO LACO.
003310         UNTIL E-FIM-PROFDISP.
003320 1000-EXIT.
003330*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
003340     EXIT.
003350*    O PRIMEIRO REGISTRO (CABECALHO) CAI NO IF ACIMA NA 1a LEITURA
003360*    MAS O CAMPO 01 DO CABECALHO NAO E BRANCO - DESCARTA PELO
003370*    TEXTO LITERAL 'PROFESSOR' NO CAMPO 01.
003380
003390*****************************************************************
003400*    1005 CARGA DISPONIBILIDADE DE PROFESSOR LINHA.              *
003410*****************************************************************
003420 1005-CARGA-PROFDISP-LINHA.
003430*    ATUALIZA LINHA TRABALHO.
003440     MOVE ENT-PROF-LINHA TO W-LINHA-TRABALHO
003450*    EXECUTA 9800 QUEBRA LINHA.
003460     PERFORM 9800-QUEBRA-LINHA THRU 9800-EXIT
003470*    VERIFICA SE CAMPO TABELA 1 NAO IGUAL BRANCO.
003480     IF W-CAMPO-TAB (1) NOT = SPACE
003490*    CONTINUACAO DA CONDICAO - E TAMBEM.
003500         AND W-CAMPO-TAB (1) NOT = 'PROFESSOR'
003510*    INCREMENTA PROFESSOR QUANTIDADE.
003520         ADD 1 TO PROF-QTDE
003530*    ATUALIZA CAMPO DE TRABALHO.
003540         MOVE W-CAMPO-TAB (1) TO PROF-NOME (PROF-QTDE)
003550*    ATUALIZA CAMPO DE TRABALHO.
003560         MOVE W-CAMPO-TAB (2) TO PROF-CAPAC-TOTAL (PROF-QTDE)
003570*    ATUALIZA PROFESSOR QUANTIDADE OCORRENCIA.
003580         MOVE ZERO TO PROF-QTDE-OCORR (PROF-QTDE)
003590*    ATUALIZA PROFESSOR QUANTIDADE DISCIPLINA LISTA.
003600         MOVE ZERO TO PROF-QTDE-DISCI-LISTA (PROF-QTDE)
003610*    FIM DA CONDICAO.
003620     END-IF
003630*    LE O PROXIMO REGISTRO DE DISPONIBILIDADE DE PROFESSOR.
003640     READ PROFDISP
003650*    TRATAMENTO DE FIM DE ARQUIVO.
003660         AT END MOVE 'S' TO FIM-PROFDISP
003670     END-READ.
003680 1005-EXIT.
003690*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
003700     EXIT.
003710
003720*****************************************************************
003730*    1100 CARGA DISCIPLINA X PROFESSOR.                          *
003740*****************************************************************
003750 1100-CARGA-DISCIPROF.
003760*    LE O PROXIMO REGISTRO DE DISCIPLINA X PROFESSOR.
003770     READ DISCIPROF
003780*    TRATAMENTO DE FIM DE ARQUIVO.
003790         AT END MOVE 'S' TO FIM-DISCIPROF
003800     END-READ
003810*    EXECUTA 1105 CARGA DISCIPLINA X PROFESSOR LINHA.
003820     PERFORM 1105-CARGA-DISCIPROF-LINHA THRU 1105-EXIT
003830*    CONDICAO DE PARADA DO LACO.
003840         UNTIL E-FIM-DISCIPROF.
003850 1100-EXIT.
003860*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
003870     EXIT.
003880
003890*****************************************************************
003900*    1105 CARGA DISCIPLINA X PROFESSOR LINHA.                    *
003910*****************************************************************
003920 1105-CARGA-DISCIPROF-LINHA.
003930*    VERIFICA SE DISCIPLINA LINHA NAO IGUAL BRANCO.
003940     IF ENT-DISCI-LINHA NOT = SPACE
003950*    ATUALIZA LINHA TRABALHO.
003960         MOVE ENT-DISCI-LINHA TO W-LINHA-TRABALHO
003970*    EXECUTA 9800 QUEBRA LINHA.
003980         PERFORM 9800-QUEBRA-LINHA THRU 9800-EXIT
003990*    VERIFICA SE CAMPO TABELA 1 NAO IGUAL 'DISCIPLINA'.
004000         IF W-CAMPO-TAB (1) NOT = 'DISCIPLINA'
004010*    EXECUTA 1110 CARGA DISCIPLINA X PROFESSOR LINHA.
004020             PERFORM 1110-CARGA-DISCIPROF-LINHA THRU 1110-EXIT
004030*    FIM DA CONDICAO.
004040         END-IF
004050*    FIM DA CONDICAO.
004060     END-IF
004070*    LE O PROXIMO REGISTRO DE DISCIPLINA X PROFESSOR.
004080     READ DISCIPROF
004090*    TRATAMENTO DE FIM DE ARQUIVO.
004100         AT END MOVE 'S' TO FIM-DISCIPROF
004110     END-READ.
004120 1105-EXIT.
004130*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
004140     EXIT.
004150
004160*    PARA CADA PROFESSOR HABILITADO NESTA LINHA, SE ELE TEM
004170*    CAPACIDADE TOTAL ZERO, ANEXA O NOME DA DISCIPLINA CORRENTE
004180*    (CAMPO 01) A SUA LISTA E INCREMENTA A OCORRENCIA.
004190 1110-CARGA-DISCIPROF-LINHA.
004200*    ATUALIZA CAMPO DE TRABALHO.
004210     MOVE W-CAMPO-TAB (1) TO W-NOME-DISCI-CORRENTE
004220*    ATUALIZA INDICE POSSIVEL PROFESSOR.
004230     MOVE 2 TO W-IX-POSSPROF
004240*    EXECUTA 1115 CARGA POSSIVEL PROFESSOR.
004250     PERFORM 1115-CARGA-POSSIVEL-PROF THRU 1115-EXIT
004260*    CONDICAO DE PARADA DO LACO.
004270         UNTIL W-IX-POSSPROF > 11.
004280 1110-EXIT.
004290*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
004300     EXIT.
004310
004320*****************************************************************
004330*    1115 CARGA POSSIVEL PROFESSOR.                              *
004340*****************************************************************
004350 1115-CARGA-POSSIVEL-PROF.
004360*    VERIFICA SE CAMPO TABELA INDICE POSSIVEL PROFESSOR NAO IGUAL BR
004370     IF W-CAMPO-TAB (W-IX-POSSPROF) NOT = SPACE
004380*    ATUALIZA CAMPO DE TRABALHO.
004390         MOVE W-CAMPO-TAB (W-IX-POSSPROF) TO W-NOME-PROF-BUSCA
004400*    EXECUTA 7900 PROFESSOR LOCALIZA.
004410         PERFORM 7900-PROF-LOCALIZA THRU 7900-EXIT
004420*    VERIFICA SE NAO ACHOU.
004430         IF NAO-ACHOU
004440*    EXECUTA 1117 ANEXA PROFESSOR AUSENTE.
004450             PERFORM 1117-ANEXA-PROF-AUSENTE THRU 1117-EXIT
004460*    FIM DA CONDICAO.
004470         END-IF
004480*    VERIFICA SE PROFESSOR CAPACIDADE TOTAL ACHOU INDICE PROFESSOR I
004490         IF PROF-CAPAC-TOTAL (W-ACHOU-IX-PROF) = ZERO
004500*    INCREMENTA PROFESSOR QUANTIDADE OCORRENCIA.
004510             ADD 1 TO PROF-QTDE-OCORR (W-ACHOU-IX-PROF)
004520*    EXECUTA 1120 ANEXA DISCIPLINA SE NOVA.
004530             PERFORM 1120-ANEXA-DISCI-SE-NOVA THRU
004540                                               1120-EXIT
004550*    FIM DA CONDICAO.
004560         END-IF
004570*    FIM DA CONDICAO.
004580     END-IF
004590*    INCREMENTA INDICE POSSIVEL PROFESSOR.
004600     ADD 1 TO W-IX-POSSPROF.
004610 1115-EXIT.
004620*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
004630     EXIT.
004640
004650*    O PROFESSOR DO CAMPO NAO TEM REGISTRO EM PROFDISP - FICOU DE
004660*    FORA DO CADASTRO DE DISPONIBILIDADE, MAS AINDA ASSIM FOI
004670*    HABILITADO PARA A DISCIPLINA EM DISCIPROF.  ABRE UMA ENTRADA
004680*    NOVA NA TABELA COM CAPACIDADE ZERO PARA QUE O RELATORIO O
004690*    ACUSE DA MESMA FORMA QUE UM PROFESSOR SEM TURMAS, SEGUINDO A
004700*    MESMA REGRA DE MONTAGRD.CBL 1120-ANEXA-PROF-DISCI.
004710 1117-ANEXA-PROF-AUSENTE.
004720*    INCREMENTA PROFESSOR QUANTIDADE.
004730     ADD 1 TO PROF-QTDE
004740*    ATUALIZA PROFESSOR NOME.
004750     MOVE W-NOME-PROF-BUSCA TO PROF-NOME (PROF-QTDE)
004760*    ATUALIZA PROFESSOR CAPACIDADE TOTAL.
004770     MOVE ZERO TO PROF-CAPAC-TOTAL (PROF-QTDE)
004780*    ATUALIZA PROFESSOR QUANTIDADE OCORRENCIA.
004790     MOVE ZERO TO PROF-QTDE-OCORR (PROF-QTDE)
004800*    ATUALIZA PROFESSOR QUANTIDADE DISCIPLINA LISTA.
004810     MOVE ZERO TO PROF-QTDE-DISCI-LISTA (PROF-QTDE)
004820*    ATUALIZA ACHOU INDICE PROFESSOR.
004830     MOVE PROF-QTDE TO W-ACHOU-IX-PROF.
004840 1117-EXIT.
004850*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
004860     EXIT.
004870
004880*    ANEXA W-NOME-DISCI-CORRENTE A LISTA DO PROFESSOR
004890*    W-ACHOU-IX-PROF, SE AINDA NAO CONSTAR NELA (UMA DISCIPLINA
004900*    SO APARECE UMA VEZ NO ARQUIVO DISCIPLINA X PROFESSOR, MAS O
004910*    TESTE FICA AQUI PARA DEFESA).
004920 1120-ANEXA-DISCI-SE-NOVA.
004930*    ATUALIZA ACHOU INDICADOR.
004940     MOVE 'N' TO W-ACHOU-FLAG
004950*    ATUALIZA INDICE ORDEM.
004960     MOVE 1 TO W-IX-ORDEM
004970*    EXECUTA 1125 TESTA UMA DISCIPLINA LISTA.
004980     PERFORM 1125-TESTA-UMA-DISCI-LISTA THRU 1125-EXIT
004990*    CONDICAO DE PARADA DO LACO.
005000         UNTIL W-IX-ORDEM >
005010                   PROF-QTDE-DISCI-LISTA (W-ACHOU-IX-PROF)
005020*    CONTINUACAO DA CONDICAO - OU ALTERNATIVAMENTE.
005030            OR ACHOU
005040*    VERIFICA SE NAO ACHOU.
005050     IF NAO-ACHOU
005060*    INCREMENTA PROFESSOR QUANTIDADE DISCIPLINA LISTA.
005070         ADD 1 TO PROF-QTDE-DISCI-LISTA (W-ACHOU-IX-PROF)
005080*    ATUALIZA CAMPO DE TRABALHO.
005090         MOVE W-NOME-DISCI-CORRENTE
005100              TO PROF-DISCI-LISTA (W-ACHOU-IX-PROF
005110                    PROF-QTDE-DISCI-LISTA (W-ACHOU-IX-PROF))
005120*    FIM DA CONDICAO.
005130     END-IF.
005140 1120-EXIT.
005150*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
005160     EXIT.
005170
005180*****************************************************************
005190*    1125 TESTA UMA DISCIPLINA LISTA.                            *
005200*****************************************************************
005210 1125-TESTA-UMA-DISCI-LISTA.
005220*    VERIFICA SE PROFESSOR DISCIPLINA LISTA ACHOU INDICE PROFESSOR I
005230     IF PROF-DISCI-LISTA (W-ACHOU-IX-PROF W-IX-ORDEM)
005240           = W-NOME-DISCI-CORRENTE
005250*    ATUALIZA ACHOU INDICADOR.
005260         MOVE 'S' TO W-ACHOU-FLAG
005270*    FIM DA CONDICAO.
005280     END-IF
005290*    INCREMENTA INDICE ORDEM.
005300     ADD 1 TO W-IX-ORDEM.
005310 1125-EXIT.
005320*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
005330     EXIT.
005340
005350*    LOCALIZA O PROFESSOR DE NOME W-NOME-PROF-BUSCA NA TABELA.
005360*    RESULTADO EM W-ACHOU-FLAG E W-ACHOU-IX-PROF.
005370 7900-PROF-LOCALIZA.
005380*    ATUALIZA ACHOU INDICADOR.
005390     MOVE 'N' TO W-ACHOU-FLAG
005400*    ATUALIZA ACHOU INDICE PROFESSOR.
005410     MOVE ZERO TO W-ACHOU-IX-PROF
005420*    ATUALIZA INDICE PROFESSOR.
005430     MOVE 1 TO IX-PROF
005440*    EXECUTA 7905 TESTA UM PROFESSOR.
005450     PERFORM 7905-TESTA-UM-PROF THRU 7905-EXIT
005460*    CONDICAO DE PARADA DO LACO.
005470               UNTIL IX-PROF > PROF-QTDE OR ACHOU.
005480 7900-EXIT.
005490*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
005500     EXIT.
005510
005520*****************************************************************
005530*    7905 TESTA UM PROFESSOR.                                    *
005540*****************************************************************
005550 7905-TESTA-UM-PROF.
005560*    VERIFICA SE PROFESSOR NOME INDICE PROFESSOR IGUAL NOME PROFESSO
005570     IF PROF-NOME (IX-PROF) = W-NOME-PROF-BUSCA
005580*    ATUALIZA ACHOU INDICADOR.
005590         MOVE 'S' TO W-ACHOU-FLAG
005600*    ATUALIZA ACHOU INDICE PROFESSOR.
005610         MOVE IX-PROF TO W-ACHOU-IX-PROF
005620*    FIM DA CONDICAO.
005630     END-IF
005640*    INCREMENTA INDICE PROFESSOR.
005650     ADD 1 TO IX-PROF.
005660 7905-EXIT.
005670*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
005680     EXIT.
005690
005700*    QUEBRA A LINHA DE TEXTO EM W-LINHA-TRABALHO EM ATE 16
005710*    CAMPOS SEPARADOS POR VIRGULA. RESULTADO EM W-CAMPO-TAB.
005720 9800-QUEBRA-LINHA.
005730*    ATUALIZA CAMPO TABELA.
005740     MOVE SPACE TO W-CAMPO-TAB (1)  W-CAMPO-TAB (2)
005750                   W-CAMPO-TAB (3)  W-CAMPO-TAB (4)
005760                   W-CAMPO-TAB (5)  W-CAMPO-TAB (6)
005770                   W-CAMPO-TAB (7)  W-CAMPO-TAB (8)
005780                   W-CAMPO-TAB (9)  W-CAMPO-TAB (10)
005790                   W-CAMPO-TAB (11) W-CAMPO-TAB (12)
005800                   W-CAMPO-TAB (13) W-CAMPO-TAB (14)
005810                   W-CAMPO-TAB (15) W-CAMPO-TAB (16)
005820     UNSTRING W-LINHA-TRABALHO DELIMITED BY ','
005830         INTO W-CAMPO-TAB (1)  W-CAMPO-TAB (2)
005840              W-CAMPO-TAB (3)  W-CAMPO-TAB (4)
005850              W-CAMPO-TAB (5)  W-CAMPO-TAB (6)
005860              W-CAMPO-TAB (7)  W-CAMPO-TAB (8)
005870              W-CAMPO-TAB (9)  W-CAMPO-TAB (10)
005880              W-CAMPO-TAB (11) W-CAMPO-TAB (12)
005890              W-CAMPO-TAB (13) W-CAMPO-TAB (14)
005900              W-CAMPO-TAB (15) W-CAMPO-TAB (16)
005910         TALLYING IN W-QTDE-CAMPO
005920     END-UNSTRING.
005930 9800-EXIT.
005940*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
005950     EXIT.
005960
005970*****************************************************************
005980*    MONTA A ORDEM ALFABETICA (MINUSCULA) DOS PROFESSORES DE     *
005990*    CAPACIDADE ZERO COM PELO MENOS UMA OCORRENCIA               *
006000*****************************************************************
006010 0300-SELECIONA-CAPAC0.
006020*    ATUALIZA INDICE PROFESSOR.
006030     MOVE 1 TO IX-PROF
006040*    EXECUTA 0305 LIMPA UMA USADA.
006050     PERFORM 0305-LIMPA-UMA-USADA THRU 0305-EXIT
006060*    CONDICAO DE PARADA DO LACO.
006070         UNTIL IX-PROF > 60
006080*    ATUALIZA INDICE ORDEM.
006090     MOVE 1 TO W-IX-ORDEM
006100*    EXECUTA 0315 COLOCA UMA ORDEM.
006110     PERFORM 0315-COLOCA-UMA-ORDEM THRU 0315-EXIT
006120*    CONDICAO DE PARADA DO LACO.
006130               UNTIL W-IX-ORDEM > PROF-QTDE
006140*    CONTINUACAO DA CONDICAO - OU ALTERNATIVAMENTE.
006150                  OR W-MENOR-IX = ZERO.
006160 0300-EXIT.
006170*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
006180     EXIT.
006190
006200*****************************************************************
006210*    0305 LIMPA UMA USADA.                                       *
006220*****************************************************************
006230 0305-LIMPA-UMA-USADA.
006240*    ATUALIZA ORDEM USADO.
006250     MOVE 'N' TO W-ORDEM-USADO (IX-PROF)
006260*    INCREMENTA INDICE PROFESSOR.
006270     ADD 1 TO IX-PROF.
006280 0305-EXIT.
006290*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
006300     EXIT.
006310
006320*****************************************************************
006330*    0315 COLOCA UMA ORDEM.                                      *
006340*****************************************************************
006350 0315-COLOCA-UMA-ORDEM.
006360*    EXECUTA 0310 ACHA MENOR NOME.
006370     PERFORM 0310-ACHA-MENOR-NOME THRU 0310-EXIT
006380*    VERIFICA SE MENOR INDICE NAO IGUAL ZERO.
006390     IF W-MENOR-IX NOT = ZERO
006400*    INCREMENTA QUANTIDADE LINHAS SAIDA.
006410         ADD 1 TO W-QTDE-LINHAS-SAIDA
006420*    ATUALIZA CAMPO DE TRABALHO.
006430         MOVE W-MENOR-IX
006440                  TO W-ORDEM-IX (W-QTDE-LINHAS-SAIDA)
006450*    ATUALIZA ORDEM USADO.
006460         MOVE 'S' TO W-ORDEM-USADO (W-MENOR-IX)
006470*    INCREMENTA INDICE ORDEM.
006480         ADD 1 TO W-IX-ORDEM
006490*    FIM DA CONDICAO.
006500     END-IF.
006510 0315-EXIT.
006520*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
006530     EXIT.
006540
006550*    PROCURA, ENTRE OS PROFESSORES DE CAPACIDADE ZERO E
006560*    OCORRENCIA MAIOR QUE ZERO AINDA NAO COLOCADOS NA ORDEM DE
006570*    SAIDA, O DE MENOR NOME EM MINUSCULAS. RESULTADO EM
006580*    W-MENOR-IX (ZERO SE NAO HOUVER MAIS NENHUM).
006590 0310-ACHA-MENOR-NOME.
006600*    ATUALIZA MENOR INDICE.
006610     MOVE ZERO TO W-MENOR-IX
006620*    ATUALIZA INDICE PROFESSOR.
006630     MOVE 1 TO IX-PROF
006640*    EXECUTA 0312 TESTA UM NOME.
006650     PERFORM 0312-TESTA-UM-NOME THRU 0312-EXIT
006660*    CONDICAO DE PARADA DO LACO.
006670         UNTIL IX-PROF > PROF-QTDE.
006680 0310-EXIT.
006690*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
006700     EXIT.
006710
006720*****************************************************************
006730*    0312 TESTA UM NOME.                                         *
006740*****************************************************************
006750 0312-TESTA-UM-NOME.
006760*    VERIFICA SE PROFESSOR CAPACIDADE TOTAL INDICE PROFESSOR IGUAL Z
006770     IF PROF-CAPAC-TOTAL (IX-PROF) = ZERO
006780*    CONTINUACAO DA CONDICAO - E TAMBEM.
006790           AND PROF-QTDE-OCORR (IX-PROF) NOT = ZERO
006800*    CONTINUACAO DA CONDICAO - E TAMBEM.
006810           AND W-ORDEM-USADO (IX-PROF) = 'N'
006820*    ATUALIZA CAMPO DE TRABALHO.
006830         MOVE PROF-NOME (IX-PROF) TO W-NOME-TESTE-MINUSC
006840         INSPECT W-NOME-TESTE-MINUSC
006850             CONVERTING W-LETRAS-MAIUSC TO W-LETRAS-MINUSC
006860*    VERIFICA SE MENOR INDICE IGUAL ZERO.
006870         IF W-MENOR-IX = ZERO
006880*    ATUALIZA MENOR INDICE.
006890             MOVE IX-PROF TO W-MENOR-IX
006900*    ATUALIZA NOME MINUSCULA MENOR.
006910             MOVE W-NOME-TESTE-MINUSC TO W-NOME-MINUSC-MENOR
006920*    CASO CONTRARIO.
006930         ELSE
006940*    VERIFICA SE NOME TESTE MINUSCULA MENOR QUE NOME MINUSCULA MENOR
006950             IF W-NOME-TESTE-MINUSC < W-NOME-MINUSC-MENOR
006960*    ATUALIZA MENOR INDICE.
006970                 MOVE IX-PROF TO W-MENOR-IX
006980*    ATUALIZA CAMPO DE TRABALHO.
006990                 MOVE W-NOME-TESTE-MINUSC
007000                                    TO W-NOME-MINUSC-MENOR
007010*    FIM DA CONDICAO.
007020             END-IF
007030*    FIM DA CONDICAO.
007040         END-IF
007050*    FIM DA CONDICAO.
007060     END-IF
007070*    INCREMENTA INDICE PROFESSOR.
007080     ADD 1 TO IX-PROF.
007090 0312-EXIT.
007100*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
007110     EXIT.
007120
007130*****************************************************************
007140*    GRAVACAO DO RELATORIO DE SAIDA, COM CABECALHO E UMA LINHA   *
007150*    POR PROFESSOR, DISCIPLINAS ORDENADAS DENTRO DA LINHA        *
007160*****************************************************************
007170 0400-GRAVA-ZEROCARG.
007180*    ABRE PARA SAIDA O ARQUIVO CAPACIDADE ZERO.
007190     OPEN OUTPUT ZEROCARG
007200*    VERIFICA SE CAPACIDADE ZERO NAO IGUAL '00'.
007210     IF ST-ZEROCARG NOT = '00'
007220*    IMPRIME LINHA NO CONSOLE.
007230         DISPLAY 'RELCARG0 - ERRO FATAL - ABERTURA ZEROCARG '
007240                  ST-ZEROCARG
007250*    ENCERRA A EXECUCAO DO PROGRAMA.
007260         STOP RUN
007270*    FIM DA CONDICAO.
007280     END-IF
007290*    ATUALIZA CAPACIDADE ZERO LINHA.
007300     MOVE 'teacher,occurrences,courses...' TO ZER-LINHA
007310*    GRAVA UM REGISTRO EM CAPACIDADE ZERO.
007320     WRITE REG-ZEROCARG
007330*    ATUALIZA INDICE ORDEM.
007340     MOVE 1 TO W-IX-ORDEM
007350*    EXECUTA 0405 GRAVA UM PROFESSOR.
007360     PERFORM 0405-GRAVA-UM-PROFESSOR THRU 0405-EXIT
007370*    CONDICAO DE PARADA DO LACO.
007380               UNTIL W-IX-ORDEM > W-QTDE-LINHAS-SAIDA
007390*    FECHA O ARQUIVO CAPACIDADE ZERO.
007400     CLOSE ZEROCARG.
007410 0400-EXIT.
007420*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
007430     EXIT.
007440
007450*****************************************************************
007460*    0405 GRAVA UM PROFESSOR.                                    *
007470*****************************************************************
007480 0405-GRAVA-UM-PROFESSOR.
007490*    ATUALIZA CAMPO DE TRABALHO.
007500     MOVE W-ORDEM-IX (W-IX-ORDEM) TO IX-PROF
007510*    EXECUTA 0410 ORDENA DISCIPLINA DO PROFESSOR.
007520     PERFORM 0410-ORDENA-DISCI-DO-PROF THRU 0410-EXIT
007530*    EXECUTA 0420 GRAVA UMA LINHA.
007540     PERFORM 0420-GRAVA-UMA-LINHA THRU 0420-EXIT
007550*    INCREMENTA INDICE ORDEM.
007560     ADD 1 TO W-IX-ORDEM.
007570 0405-EXIT.
007580*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
007590     EXIT.
007600
007610*    ORDENA, EM ORDEM ASCENDENTE, A LISTA DE DISCIPLINAS DO
007620*    PROFESSOR IX-PROF (SELECAO DIRETA - LISTA PEQUENA, NO
007630*    MAXIMO 60 DISCIPLINAS).
007640*    A.PRADO 08/09/1993 - INCLUIDA ESTA ORDENACAO; ANTES A LISTA  REQ25693
007650*    SAIA NA ORDEM DO ARQUIVO DISCIPROF (REQ. 256/93).            REQ25693
007660 0410-ORDENA-DISCI-DO-PROF.
007670*    ATUALIZA INDICE POSSIVEL PROFESSOR.
007680     MOVE 1 TO W-IX-POSSPROF
007690*    EXECUTA 0412 VARRE RESTO DA LISTA.
007700     PERFORM 0412-VARRE-RESTO-DA-LISTA THRU 0412-EXIT
007710*    CONDICAO DE PARADA DO LACO.
007720         UNTIL W-IX-POSSPROF > PROF-QTDE-DISCI-LISTA (IX-PROF).
007730 0410-EXIT.
007740*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
007750     EXIT.
007760
007770*****************************************************************
007780*    0412 VARRE RESTO DA LISTA.                                  *
007790*****************************************************************
007800 0412-VARRE-RESTO-DA-LISTA.
007810*    ATUALIZA INDICE MODULO 14.
007820     MOVE W-IX-POSSPROF TO W-IX-MOD14
007830*    EXECUTA 0415 TESTA UMA TROCA.
007840     PERFORM 0415-TESTA-UMA-TROCA THRU 0415-EXIT
007850*    CONDICAO DE PARADA DO LACO.
007860         UNTIL W-IX-MOD14 > PROF-QTDE-DISCI-LISTA (IX-PROF)
007870*    INCREMENTA INDICE POSSIVEL PROFESSOR.
007880     ADD 1 TO W-IX-POSSPROF.
007890 0412-EXIT.
007900*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
007910     EXIT.
007920
007930*****************************************************************
007940*    0415 TESTA UMA TROCA.                                       *
007950*****************************************************************
007960 0415-TESTA-UMA-TROCA.
007970*    VERIFICA SE PROFESSOR DISCIPLINA LISTA INDICE PROFESSOR INDICE 
007980     IF PROF-DISCI-LISTA (IX-PROF W-IX-MOD14) <
007990           PROF-DISCI-LISTA (IX-PROF W-IX-POSSPROF)
008000*    ATUALIZA CAMPO DE TRABALHO.
008010         MOVE PROF-DISCI-LISTA (IX-PROF W-IX-POSSPROF)
008020                               TO W-NOME-DISCI-CORRENTE
008030*    ATUALIZA CAMPO DE TRABALHO.
008040         MOVE PROF-DISCI-LISTA (IX-PROF W-IX-MOD14)
008050               TO PROF-DISCI-LISTA (IX-PROF W-IX-POSSPROF)
008060*    ATUALIZA CAMPO DE TRABALHO.
008070         MOVE W-NOME-DISCI-CORRENTE
008080               TO PROF-DISCI-LISTA (IX-PROF W-IX-MOD14)
008090*    FIM DA CONDICAO.
008100     END-IF
008110*    INCREMENTA INDICE MODULO 14.
008120     ADD 1 TO W-IX-MOD14.
008130 0415-EXIT.
008140*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
008150     EXIT.
008160
008170*****************************************************************
008180*    0420 GRAVA UMA LINHA.                                       *
008190*****************************************************************
008200 0420-GRAVA-UMA-LINHA.
008210*    ATUALIZA LINHA SAIDA.
008220     MOVE SPACE TO W-LINHA-SAIDA
008230*    ATUALIZA CAMPO DE TRABALHO.
008240     MOVE PROF-QTDE-OCORR (IX-PROF) TO W-EDIT-OCORR
008250*    MONTA A LINHA DE SAIDA POR CONCATENACAO.
008260     STRING PROF-NOME (IX-PROF) DELIMITED BY SPACE
008270            ',' W-EDIT-OCORR DELIMITED BY SIZE
008280            INTO W-LINHA-SAIDA
008290*    ATUALIZA INDICE POSSIVEL PROFESSOR.
008300     MOVE 1 TO W-IX-POSSPROF
008310*    EXECUTA 0425 ANEXA UMA DISCIPLINA.
008320     PERFORM 0425-ANEXA-UMA-DISCI THRU 0425-EXIT
008330*    CONDICAO DE PARADA DO LACO.
008340         UNTIL W-IX-POSSPROF > PROF-QTDE-DISCI-LISTA (IX-PROF)
008350*    ATUALIZA CAPACIDADE ZERO LINHA.
008360     MOVE W-LINHA-SAIDA TO ZER-LINHA
008370*    GRAVA UM REGISTRO EM CAPACIDADE ZERO.
008380     WRITE REG-ZEROCARG.
008390 0420-EXIT.
008400*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
008410     EXIT.
008420
008430*****************************************************************
008440*    0425 ANEXA UMA DISCIPLINA.                                  *
008450*****************************************************************
008460 0425-ANEXA-UMA-DISCI.
008470*    MONTA A LINHA DE SAIDA POR CONCATENACAO.
008480     STRING W-LINHA-SAIDA DELIMITED BY SPACE
008490            ',' PROF-DISCI-LISTA (IX-PROF W-IX-POSSPROF)
008500                                   DELIMITED BY SPACE
008510            INTO W-LINHA-SAIDA
008520*    INCREMENTA INDICE POSSIVEL PROFESSOR.
008530     ADD 1 TO W-IX-POSSPROF.
008540 0425-EXIT.
008550*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
008560     EXIT.
008570
008580*****************************************************************
008590*    ENCERRAMENTO                                                *
008600*****************************************************************
008610 0900-FIM.
008620*    FECHA O ARQUIVO DISPONIBILIDADE DE PROFESSOR.
008630     CLOSE PROFDISP DISCIPROF.
008640 0900-EXIT.
008650*    FIM DO PARAGRAFO - PONTO DE RETORNO DO PERFORM.
008660     EXIT.
